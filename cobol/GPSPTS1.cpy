000100******************************************************************
000110*    GPSPTS1  --  WORKING TABLE OF GPS FIXES FOR THE RUN WINDOW   *
000120*    LOADED FROM GPS-LOCATIONS, ASCENDING BY FIX TIME.            *
000130*    GPT-RIDE-IX TAGS EACH FIX WITH THE SUBSCRIPT OF THE RIDE IT  *
000140*    WAS ASSIGNED TO IN RIDE-TABLE (RIDEWRK1); ZERO = UNASSIGNED, *
000150*    I.E. STILL IN THE "OTHER" CANDIDATE POOL.                    *
000160*    AUTHOR : M. OKONKWO-BRIGHT                                  *
000170*    DATE CREATED  02/05/1991                                    *
000180******************************************************************
000190 01  GPS-POINT-TABLE.
000200     03  GPT-COUNT               PIC 9(05)  COMP.
000210     03  GPT-ENTRY OCCURS 1 TO 3000 TIMES
000220                   DEPENDING ON GPT-COUNT
000230                   INDEXED BY GPT-IX.
000240         05  GPT-TST             PIC 9(10).
000250         05  GPT-LAT             PIC S9(03)V9(06).
000260         05  GPT-LON             PIC S9(03)V9(06).
000270         05  GPT-RIDE-IX         PIC 9(04)  COMP.
000280     03  FILLER                  PIC X(08).
