000100******************************************************************
000110*    NOTIEVT1 --  ONE NOTIFICATION EVENT, ONE LINE                *
000120*    WRITTEN BY RIDENOT1 -- REPLACES THE OLD WEBHOOK-POST STEP,   *
000130*    THE BATCH JUST LEAVES THE EVENT ON THIS FILE FOR PICKUP.     *
000140*    AUTHOR : D. KOWALCZYK-PRICE                                 *
000150*    DATE CREATED  19/08/1994                                    *
000160******************************************************************
000170 FD  NOTIFICATION-EVENTS
000180     LABEL RECORDS ARE STANDARD
000190     RECORD CONTAINS 104 CHARACTERS
000200     RECORDING MODE IS F.
000210
000220 01  NOTIFICATION-EVENT.
000230     03  NEV-TITLE               PIC X(40).
000240     03  NEV-TEXT                PIC X(60).
000250     03  FILLER                  PIC X(04).
