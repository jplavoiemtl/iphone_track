000100******************************************************************
000110*    ACTMRK1  --  ACTIVITY MARKER, ONE USER-LOGGED EVENT PER LINE *
000120*    FILE IS LINE SEQUENTIAL, WRITTEN BY THE HANDSET COLLECTOR.   *
000130*    AUTHOR : R. HALVORSEN                                       *
000140*    DATE CREATED  14/03/1988                                    *
000150*                                                                *
000160*    MOD LOG:                                                    *
000170*    14/03/88  RH  ORIGINAL LAYOUT.                               00231A
000180*    22/06/91  MTO ADDED CUSTOM-FLAG, AUTO-DETECTED MARKERS NOW   00512B
000190*                  COME THROUGH WITH FLAG OF 'N' AND ARE SKIPPED. 00512B
000200******************************************************************
000210 FD  ACTIVITY-MARKERS
000220     LABEL RECORDS ARE STANDARD
000230     RECORD CONTAINS 40 CHARACTERS
000240     RECORDING MODE IS F.
000250
000260 01  ACTIVITY-MARKER-RECORD.
000270     03  AMR-REC-TYPE            PIC X(08).
000280         88  AMR-IS-MARKER           VALUE "LWT".
000290     03  AMR-TST                 PIC 9(10).
000300     03  AMR-ACTIVITY            PIC X(10).
000310         88  AMR-IS-CAR-START        VALUE "CAR_START".
000320         88  AMR-IS-CAR-END          VALUE "CAR_END".
000330         88  AMR-IS-BIKE-START       VALUE "BIKE_START".
000340         88  AMR-IS-BIKE-END         VALUE "BIKE_END".
000350     03  AMR-CUSTOM-FLAG         PIC X(01).
000360         88  AMR-IS-USER-LOGGED      VALUE "Y".
000370     03  FILLER                  PIC X(11).
