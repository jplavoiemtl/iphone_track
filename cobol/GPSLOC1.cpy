000100******************************************************************
000110*    GPSLOC1  --  GPS LOCATION FIX, ONE FIX PER LINE              *
000120*    FILE IS LINE SEQUENTIAL, WRITTEN BY THE HANDSET COLLECTOR.   *
000130*    AUTHOR : R. HALVORSEN                                       *
000140*    DATE CREATED  14/03/1988                                    *
000150*                                                                *
000160*    MOD LOG:                                                    *
000170*    14/03/88  RH  ORIGINAL LAYOUT.                               00231A
000180*    09/11/94  DKP FILLER WIDENED, SPARE BYTES FOR Y2K STUDY.      00874C
000190******************************************************************
000200 FD  GPS-LOCATIONS
000210     LABEL RECORDS ARE STANDARD
000220     RECORD CONTAINS 40 CHARACTERS
000230     RECORDING MODE IS F.
000240
000250 01  GPS-LOCATION-RECORD.
000260     03  GLR-REC-TYPE            PIC X(08).
000270         88  GLR-IS-LOCATION         VALUE "LOCATION".
000280     03  GLR-TST                 PIC 9(10).
000290     03  GLR-LAT                 PIC S9(03)V9(06).
000300     03  GLR-LON                 PIC S9(03)V9(06).
000310     03  FILLER                  PIC X(04).
