000100******************************************************************
000110*    OTHPL1   --  "OTHER" CANDIDATE POOL, RUN WINDOW                *
000120*    COMPACT LIST OF SUBSCRIPTS BACK INTO GPS-POINT-TABLE (GPSPTS1)*
000130*    FOR EVERY FIX STILL CARRYING GPT-RIDE-IX OF ZERO AFTER THE    *
000140*    CAR/BIKE PASS -- ASCENDING BY FIX TIME, SAME ORDER AS THE     *
000150*    POINT TABLE ITSELF.  BUILT AND CONSUMED BY RIDEPARS ONLY.     *
000160*    AUTHOR : M. OKONKWO-BRIGHT                                   *
000170*    DATE CREATED  23/06/1991                                     *
000180******************************************************************
000190 01  OTHER-POOL-TABLE.
000200     03  OPL-COUNT               PIC 9(05)  COMP.
000210     03  OPL-ENTRY OCCURS 1 TO 3000 TIMES
000220                   DEPENDING ON OPL-COUNT
000230                   INDEXED BY OPL-IX.
000240         05  OPL-GPT-IX          PIC 9(05)  COMP.
000250     03  FILLER                  PIC X(06).
