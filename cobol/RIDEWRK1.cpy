000100******************************************************************
000110*    RIDEWRK1 --  WORKING TABLE OF SEGMENTED RIDES, RUN WINDOW    *
000120*    BUILT BY RIDEPARS FROM GPSPTS1/MRKTBL1; CONSUMED BY THE      *
000130*    STATS AND SUMMARY-BUILD PARAGRAPHS OF RIDEXTR1/RIDENOT1      *
000140*    AND BY RIDERPT1 (REPORT + SUMMARY-ROW WRITER).               *
000150*    AUTHOR : M. OKONKWO-BRIGHT                                  *
000160*    DATE CREATED  02/05/1991                                    *
000170*                                                                *
000180*    MOD LOG:                                                    *
000190*    02/05/91  MTO ORIGINAL LAYOUT.                               00512B
000195*    23/06/91  MTO ADDED RDT-DISCARD-SW -- SMALL-RIDE FILTER NOW  00558B
000196*                  MARKS RATHER THAN DELETES SO THE FILTERED      00558B
000197*                  COUNT CAN STILL BE TAKEN AFTER THE FACT.       00558B
000200*    17/02/99  DKP Y2K REVIEW -- ALL TIMESTAMPS ARE EPOCH         01190D
000210*                  SECONDS, NO 2-DIGIT YEAR FIELDS PRESENT. OK.   01190D
000220******************************************************************
000230 01  RIDE-TABLE.
000240     03  RDT-COUNT               PIC 9(04)  COMP.
000250     03  RDT-ENTRY OCCURS 1 TO 300 TIMES
000260                   DEPENDING ON RDT-COUNT
000270                   INDEXED BY RDT-IX.
000280         05  RDT-TYPE            PIC X(05).
000290             88  RDT-IS-CAR          VALUE "CAR".
000300             88  RDT-IS-BIKE         VALUE "BIKE".
000310             88  RDT-IS-OTHER        VALUE "OTHER".
000320         05  RDT-START           PIC 9(10).
000330         05  RDT-END             PIC 9(10).
000340         05  RDT-POINT-COUNT     PIC 9(05)  COMP.
000350         05  RDT-DISTANCE        PIC 9(05)V9(03).
000360         05  RDT-DURATION        PIC 9(07).
000370         05  RDT-AVG-SPEED       PIC 9(04)V9(01).
000380         05  RDT-STATUS-SW       PIC X(01).
000390             88  RDT-OPEN-END        VALUE "O".
000400             88  RDT-CLOSED-END      VALUE "C".
000402         05  RDT-DISCARD-SW      PIC X(01).
000403             88  RDT-RETAINED        VALUE "R".
000404             88  RDT-DISCARDED       VALUE "D".
000410     03  FILLER                  PIC X(09).
