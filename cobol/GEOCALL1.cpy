000100******************************************************************
000110*    GEOCALL1 --  CALL INTERFACE FOR RIDEGEO                       *
000120*    SHARED BY RIDEGEO (LINKAGE SECTION) AND EVERY PROGRAM THAT   *
000130*    CALLS IT (WORKING-STORAGE) SO THE TWO SIDES OF THE CALL      *
000140*    NEVER DRIFT APART.  THE POINT-LIST ARGUMENT FOR TRACKDIST/   *
000150*    MOVBOUND/STATGAP TRAVELS SEPARATELY -- SEE GPSPTS1.          *
000160*    AUTHOR : M. OKONKWO-BRIGHT                                  *
000170*    DATE CREATED  02/05/1991                                    *
000180******************************************************************
000190 01  GEO-FUNCTION-CODE           PIC X(08).
000200     88  GEO-FN-HAVERSINE            VALUE "HAVRSINE".
000210     88  GEO-FN-STATDIST             VALUE "STATDIST".
000220     88  GEO-FN-TRACKDIST            VALUE "TRACKDST".
000230     88  GEO-FN-MOVBOUND             VALUE "MOVBOUND".
000240     88  GEO-FN-STATGAP              VALUE "STATGAP ".
000250     88  GEO-FN-DURFMT               VALUE "DURFMT  ".
000260
000270 01  GEO-PAIR-AREA.
000280     03  GEO-LAT-1               PIC S9(03)V9(06).
000290     03  GEO-LON-1               PIC S9(03)V9(06).
000300     03  GEO-TST-1               PIC 9(10).
000310     03  GEO-LAT-2               PIC S9(03)V9(06).
000320     03  GEO-LON-2               PIC S9(03)V9(06).
000330     03  GEO-TST-2               PIC 9(10).
000335     03  FILLER                  PIC X(04).
000340
000350 01  GEO-SECONDS-IN              PIC 9(08).
000360
000370 01  GEO-RESULT-AREA.
000380     03  GEO-RESULT-DISTANCE     PIC 9(05)V9(06).
000390     03  GEO-RESULT-SECONDS      PIC 9(08).
000400     03  GEO-RESULT-INDEX-1      PIC 9(05)  COMP.
000410     03  GEO-RESULT-INDEX-2      PIC 9(05)  COMP.
000420     03  GEO-RESULT-FOUND-SW     PIC X(01).
000430         88  GEO-RESULT-FOUND        VALUE "Y".
000440         88  GEO-RESULT-NOT-FOUND    VALUE "N".
000450     03  GEO-RESULT-DUR-STRING   PIC X(11).
000460*    RAW-BYTES VIEW FOR THE UPSI-0 TRACE DUMP -- SEE MATHLIB
000470*    RUN BOOK, CBLTRACE ENTRY POINT.
000480 01  GEO-RESULT-DUMP REDEFINES GEO-RESULT-AREA.
000490     03  FILLER                  PIC X(26).
