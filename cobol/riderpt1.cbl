000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.     riderpt1.
000130 AUTHOR.         M. OKONKWO-BRIGHT.
000140 INSTALLATION.   TRI-COUNTY DATA SERVICES -- MIS DIVISION.
000150 DATE-WRITTEN.   09 MAY 1991.
000160 DATE-COMPILED.
000170 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.
000180*
000190*----------------------------------------------------------------
000200* PURPOSE.
000210*    THE SUMMARY-BUILD AND REPORT-WRITE UNIT FOR THE RIDE-
000220*    DETECTION BATCH.  CALLED BY RIDEXTR1 WITH THE FINISHED
000230*    RIDE-TABLE AND STATS-TABLE -- THIS PROGRAM NEVER OPENS THE
000240*    RAW GPS OR MARKER FILES ITSELF AND NEVER RECOMPUTES A
000250*    DISTANCE, DURATION OR SPEED FIGURE; EVERYTHING IT PRINTS OR
000260*    WRITES WAS ALREADY CALCULATED UPSTREAM BY RIDEPARS AND
000270*    RIDEGEO.  BUILDS ONE RIDE-SUMMARY-ROW PER RETAINED RIDE,
000280*    NUMBERED 1..N WITHIN ITS TYPE, SORTS THE ROWS DESCENDING BY
000290*    START TIME, WRITES THE RIDE-SUMMARY EXTRACT FILE, AND
000300*    PRINTS THE RIDES/STATS REPORT (DETAIL LINES, PER-TYPE
000310*    TOTALS IN FIXED CAR/BIKE/OTHER ORDER, GRAND TOTAL).  THE
000320*    RIDE-SUMMARY EXTRACT IS WHAT RIDENOT1 READS BACK ON ITS
000330*    NEXT RUN TO DECIDE WHICH RIDES ARE NEW SINCE THE LAST
000340*    NOTIFICATION PASS.
000350*----------------------------------------------------------------
000360* CHANGE LOG.
000370*    09/05/91  MTO ORIGINAL PROGRAM -- SUMMARY ROWS, SORT, AND    00512B
000380*                  THE PRINTED REPORT, PATTERNED AFTER THE OLD    00512B
000390*                  CLASS-BULLETIN WRITER.                         00512B
000400*    21/06/91  RH  GRAND-TOTALS LINE ADDED PER REQUEST 00549 --   00549B
000410*                  OPERATIONS WANTED A SINGLE FIGURE AT THE       00549B
000420*                  BOTTOM OF THE REPORT THEY COULD READ OFF       00549B
000430*                  WITHOUT ADDING THE THREE TYPE TOTALS BY HAND.  00549B
000440*    17/02/99  DKP Y2K REVIEW -- ALL TIMESTAMPS PRINTED HERE ARE  01190D
000450*                  RAW EPOCH SECONDS, NO CALENDAR-DATE EDITING    01190D
000460*                  IS DONE IN THIS PROGRAM.  NO CHANGE.           01190D
000470*    14/08/03  LFB WIDENED RSR-RIDE-NUMBER EDIT FIELD COMMENT --  01477F
000480*                  NO ACTUAL FIELD CHANGE, JUST TIDIED THE        01477F
000490*                  SURROUNDING REMARKS FOR THE NEW HIRES.         01477F
000500*    19/01/06  LFB PULLED WS-STT-IX AND WS-RIDE-NUMBER OUT TO     01571F
000510*                  STANDALONE 77-LEVEL ENTRIES -- NEITHER IS A    01571F
000520*                  FIELD OF ANY RECORD, AND BOTH ARE REFERENCED   01571F
000530*                  FROM SEVERAL PARAGRAPHS, SO NEITHER BELONGS    01571F
000540*                  BURIED INSIDE WS-BUILD-WORK WITH THE FIELDS    01571F
000550*                  THAT TRACK TOTALS FOR A SINGLE ROW.            01571F
000560*----------------------------------------------------------------
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. TRICOUNTY-3090.
000610 OBJECT-COMPUTER. TRICOUNTY-3090.
000620*    UPSI-0 GATES THE TWO RAW-BYTES TRACE VIEWS BUILT INTO
000630*    WORKING-STORAGE BELOW (WS-BUILD-WORK-DUMP AND THE FILLER
000640*    REDEFINES OVER WS-REPORT-EDIT).  LEFT OFF FOR EVERY NORMAL
000650*    PRODUCTION RUN.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     CLASS DIGIT-CLASS IS "0" THRU "9"
000690     UPSI-0 ON STATUS IS RPT-DEBUG-TRACE-ON
000700            OFF STATUS IS RPT-DEBUG-TRACE-OFF.
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*    THE MACHINE-READABLE EXTRACT -- ONE FIXED-FORMAT LINE PER
000750*    RETAINED RIDE, MOST-RECENT-START FIRST.  RIDENOT1 OPENS
000760*    THIS FILE ON ITS NEXT RUN AND COMPARES IT AGAINST THE
000770*    BASELINE FILE IT WROTE LAST TIME.
000780     SELECT RIDE-SUMMARY
000790         ASSIGN TO RIDESUMF
000800         ACCESS MODE IS SEQUENTIAL
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-SUMMARY-STATUS.
000830
000840*    THE HUMAN-READABLE PRINTED REPORT, 132 COLUMNS, ONE RUN PER
000850*    FILE -- THIS PROGRAM DOES NOT APPEND TO A PRIOR RUN'S
000860*    REPORT OR KEEP ANY HISTORY OF ITS OWN.
000870     SELECT RIDES-REPORT
000880         ASSIGN TO RIDERPTF
000890         ACCESS MODE IS SEQUENTIAL
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS IS WS-REPORT-STATUS.
000920
000930 DATA DIVISION.
000940 FILE SECTION.
000950*    ONE LINE OUT PER RETAINED RIDE -- LAYOUT SHARED WITH
000960*    RIDENOT1, WHICH READS THIS SAME FILE BACK ON ITS NEXT RUN.
000970 COPY SUMLINE1.
000980
000990*    THE PRINTED REPORT IS A PLAIN 132-BYTE PRINT LINE -- NO
001000*    COPYBOOK, SINCE NOTHING ELSE IN THE SYSTEM EVER READS A
001010*    REPORT LINE BACK IN.
001020 FD  RIDES-REPORT
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 132 CHARACTERS
001050     RECORDING MODE IS F.
001060
001070 01  REC-RIDES-REPORT            PIC X(132).
001080
001090 WORKING-STORAGE SECTION.
001100*
001110* TWO STANDALONE 77-LEVEL ITEMS, PULLED OUT OF WS-BUILD-WORK
001120* BELOW BECAUSE BOTH ARE REFERENCED FROM MULTIPLE PARAGRAPHS
001130* RATHER THAN BELONGING TO ANY ONE ROW-BUILD OR TOTALS STEP.
001140* WS-STT-IX IS THE ACTIVITY-TYPE SUBSCRIPT (1=CAR, 2=BIKE,
001150* 3=OTHER) USED BY 5000, 5010, 7030 AND 7035; WS-RIDE-NUMBER IS
001160* THE WITHIN-TYPE SEQUENCE NUMBER RESET AT THE TOP OF EACH TYPE
001170* PASS IN 5010 AND INCREMENTED ONCE PER RETAINED RIDE IN 5020.
001180 77  WS-STT-IX                   PIC 9(01)  COMP.
001190 77  WS-RIDE-NUMBER              PIC 9(03).
001200*
001210 01  FILLER                      PIC X(35) VALUE
001220     "**** RIDERPT1 WORKING STORAGE ****".
001230*
001240* FILE-STATUS BYTES FOR THE TWO OUTPUT FILES.  NEITHER CARRIES
001250* AN 88-LEVEL HERE BECAUSE THIS PROGRAM NEVER BRANCHES ON A
001260* STATUS VALUE -- AN OPEN OUTPUT OR A WRITE THAT FAILS ON THESE
001270* FILES IS TREATED AS UNRECOVERABLE AND LEFT TO THE OPERATING
001280* SYSTEM'S OWN ABEND HANDLING, THE SAME WAY THE OLD CLASS-
001290* BULLETIN WRITER DID.  THE TWO FIELDS ARE STILL DECLARED,
001292* RATHER THAN OMITTED, SO A FUTURE MAINTAINER WHO DOES WANT TO
001294* ADD A STATUS CHECK HAS SOMEWHERE TO PUT THE FILE STATUS
001296* CLAUSE WITHOUT TOUCHING THE SELECT ENTRIES THEMSELVES.
001300 01  WS-FILE-STATUSES.
001310     05  WS-SUMMARY-STATUS       PIC X(02) VALUE SPACE.
001320     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACE.
001330*
001340 01  WS-ERROR-LINE               PIC X(60).
001350*
001360* THE WORKING SUMMARY-ROW TABLE, SORTED IN PLACE BEFORE THE FILE
001370* AND THE REPORT DETAIL SECTION ARE WRITTEN FROM IT.  SRW-IX IS
001380* DECLARED AS AN INDEXED-BY NAME INSIDE THIS COPYBOOK, NOT A
001390* REGULAR DATA ITEM, SO IT CANNOT BE PULLED OUT TO A 77-LEVEL
001400* THE WAY WS-STT-IX AND WS-RIDE-NUMBER WERE ABOVE.
001410 COPY SUMWRK1.
001420*
001430* PER-ROW BUILD COUNTERS -- EVERYTHING HERE IS SCRATCH FOR
001440* 5000/5010/5020 WHILE ONE SUMMARY ROW IS BEING ASSEMBLED, AND
001450* FOR 7030/7035 WHILE THE GRAND TOTALS ARE BEING ACCUMULATED.
001460 01  WS-BUILD-WORK.
001470     05  WS-RDT-IX               PIC 9(04)  COMP.
001480*    KEEPS ONLY THE LOW-ORDER TWO DIGITS OF THE SUBSCRIPT
001490*    VISIBLE FOR A QUICK TRACE DISPLAY -- SEE THE SAME IDIOM IN
001500*    RIDEXTR1'S WS-RDT-SCAN-IX-ALT.
001510     05  WS-RDT-IX-ALT REDEFINES WS-RDT-IX.
001520         10  FILLER              PIC 9(02).
001530         10  WS-RDT-IX-LOW       PIC 9(02).
001540     05  WS-GRAND-RIDES          PIC 9(05)  COMP.
001550     05  WS-GRAND-POINTS         PIC 9(07)  COMP.
001560* RAW-BYTES DEBUG VIEW OF THE BUILD COUNTERS -- UPSI-0 TRACE
001570* HOOK, NOT READ BY ANY PRODUCTION PARAGRAPH.  SIZED TO THE
001580* SEVEN BYTES WS-RDT-IX AND THE TWO GRAND COUNTERS OCCUPY
001590* TOGETHER UNDER COMP STORAGE ON THIS MACHINE.
001600     05  WS-BUILD-WORK-DUMP REDEFINES WS-BUILD-WORK.
001610         10  FILLER              PIC X(17).
001620*
001630* REPORT-LINE EDIT FIELDS -- BUILT BY STRING THE SAME WAY THE OLD
001640* CLASS-BULLETIN WRITER BUILT ITS DETAIL LINES.  EACH FIELD HERE
001650* CORRESPONDS TO ONE COLUMN OF EITHER THE DETAIL LINE (7020) OR
001660* THE TOTALS LINE (7035) -- NONE ARE SHARED ACROSS BOTH KINDS OF
001670* LINE, SINCE A TOTALS LINE NEVER PRINTS A START/END TIMESTAMP.
001680 01  WS-REPORT-EDIT.
001690     05  WS-EDIT-RIDE-NUMBER     PIC ZZ9.
001700     05  WS-EDIT-START-TST       PIC Z(9)9.
001710     05  WS-EDIT-END-TST         PIC Z(9)9.
001720     05  WS-EDIT-DISTANCE        PIC ZZZZ9.99.
001730     05  WS-EDIT-DURATION        PIC Z(6)9.
001740     05  WS-EDIT-AVG-SPEED       PIC ZZZ9.9.
001750     05  WS-EDIT-POINTS          PIC ZZZZ9.
001760     05  WS-EDIT-RIDE-COUNT      PIC ZZZ9.
001770     05  WS-EDIT-FILTERED        PIC ZZZ9.
001780     05  WS-EDIT-GRAND-RIDES     PIC Z(4)9.
001790     05  WS-EDIT-GRAND-POINTS    PIC Z(6)9.
001800* RAW-BYTES DEBUG VIEW OF THE EDIT AREA -- UPSI-0 TRACE HOOK,
001810* SAME PURPOSE AS WS-BUILD-WORK-DUMP ABOVE BUT OVER THE EDIT
001820* FIELDS INSTEAD OF THE RAW COUNTERS.
001830     05  FILLER REDEFINES WS-REPORT-EDIT.
001840         10  FILLER              PIC X(45).
001850*
001860* LITERAL TEXT FOR THE REPORT'S TITLE, COLUMN HEADINGS AND
001870* TOTALS LABELS -- KEPT TOGETHER HERE SO A FUTURE WORDING CHANGE
001880* DOES NOT REQUIRE HUNTING THROUGH THE 7000-SERIES PARAGRAPHS.
001890 01  WS-REPORT-LITERALS.
001900     05  WS-TITLE-LINE           PIC X(50) VALUE
001910         "TRI-COUNTY RIDE-DETECTION -- RIDES/STATS REPORT".
001912*    COLUMN HEADINGS MATCH THE ORDER 7020 BUILDS THE DETAIL
001914*    LINE IN, FIELD FOR FIELD, SO A CHANGE TO ONE WITHOUT THE
001916*    OTHER WOULD MISALIGN EVERY DETAIL LINE ON THE REPORT.
001920     05  WS-DETAIL-HDR           PIC X(70) VALUE
001930       "TYPE RIDE# START-TST END-TST DISTANCE DURATION SPEED PTS".
001940     05  WS-TOTALS-HDR           PIC X(60) VALUE
001950         "ACTIVITY-TYPE TOTALS".
001960     05  WS-GRAND-HDR            PIC X(60) VALUE
001970         "GRAND TOTAL".
001980
001990 LINKAGE SECTION.
002000 COPY RIDEWRK1.
002010 COPY STATWRK1.
002020
002030 PROCEDURE DIVISION USING RIDE-TABLE STATS-TABLE.
002040*----------------------------------------------------------------
002050* 0000-MAIN -- THREE STEPS, RUN EXACTLY ONCE PER CALL: BUILD THE
002060* SUMMARY ROWS FROM RIDE-TABLE, SORT THEM DESCENDING BY START
002070* TIME (SKIPPED WHEN THERE IS AT MOST ONE ROW -- A ONE-OR-ZERO-
002080* ROW TABLE IS ALREADY IN ANY ORDER YOU LIKE), THEN WRITE BOTH
002090* OUTPUTS FROM THE SORTED TABLE.  GOBACK RATHER THAN STOP RUN
002100* SINCE THIS IS A CALLED SUBPROGRAM, NOT A MAIN-LINE JOB STEP.
002110*----------------------------------------------------------------
002120*0000-MAIN-START.
002122*    ALWAYS RESET BEFORE THE FIRST BUILD PASS -- A CALLER THAT
002124*    INVOKES THIS PROGRAM MORE THAN ONCE IN THE SAME RUN (NONE
002126*    DOES TODAY, BUT NOTHING STOPS ONE FROM BEING WRITTEN)
002128*    WOULD OTHERWISE CARRY THE PRIOR CALL'S ROW COUNT FORWARD.
002130     MOVE ZERO TO SRW-COUNT.
002140     PERFORM 5000-BUILD-ROWS-START THRU 5000-BUILD-ROWS-END.
002142*    AN IN-PLACE SORT OF THE WORKING TABLE, NOT A SORT FILE --
002144*    THE ROW COUNT NEVER APPROACHES THE SIZE WHERE A SORT/MERGE
002146*    STEP WOULD PAY FOR ITSELF.
002150     IF SRW-COUNT > 1
002160         SORT SUMMARY-ROW-TABLE DESCENDING KEY SRW-START-TST
002170     END-IF
002180     PERFORM 3000-WRITE-SUMMARY-START THRU 3000-WRITE-SUMMARY-END.
002190     PERFORM 7000-WRITE-REPORT-START THRU 7000-WRITE-REPORT-END.
002200     GOBACK.
002210*0000-MAIN-END.
002220
002230*----------------------------------------------------------------
002232* A NOTE ON WHY THIS PROGRAM BUILDS A WORKING TABLE AT ALL
002234* RATHER THAN WRITING THE SUMMARY FILE AND THE REPORT STRAIGHT
002236* OFF RIDE-TABLE: RIDE-TABLE IS IN RIDEPARS'S OWN BUILD ORDER
002238* (WHATEVER ORDER THE MARKER PAIRS AND OTHER-POOL SEGMENTS
002240* HAPPENED TO BE ASSEMBLED IN), NOT START-TIME ORDER, AND THE
002242* REPORT'S SPECIFICATION CALLS FOR MOST-RECENT-FIRST.  BUILDING
002244* A SEPARATE TABLE AND SORTING IT IS CHEAPER THAN SORTING
002246* RIDE-TABLE ITSELF, SINCE RIDE-TABLE CARRIES SEVERAL FIELDS
002248* (LIKE THE DISCARD FLAG) THAT NEITHER OUTPUT EVER NEEDS.
002249* 5000-BUILD-ROWS -- THE SUMMARY-BUILDER UNIT.  ONE PASS PER
002250* ACTIVITY TYPE, FIXED ORDER CAR/BIKE/OTHER (THE SAME ORDER
002260* EVERY OTHER STATS PARAGRAPH IN THE SYSTEM USES), NUMBERING
002270* EACH RETAINED RIDE WITH AT LEAST ONE POINT 1..N WITHIN ITS OWN
002280* TYPE.  DISTANCE/DURATION/AVG-SPEED WERE ALREADY COMPUTED BY
002290* RIDEPARS (SEE RIDEPARS 7000/5110) -- THIS PARAGRAPH ONLY
002300* COPIES THEM ACROSS INTO THE OUTPUT ROW SHAPE, IT NEVER
002310* RECALCULATES A SINGLE ONE OF THEM.
002320*----------------------------------------------------------------
002330 5000-BUILD-ROWS-START.
002340     MOVE 1 TO WS-STT-IX.
002350     PERFORM 5010-BUILD-ONE-TYPE-START
002360             THRU 5010-BUILD-ONE-TYPE-END.
002370     MOVE 2 TO WS-STT-IX.
002380     PERFORM 5010-BUILD-ONE-TYPE-START
002390             THRU 5010-BUILD-ONE-TYPE-END.
002400     MOVE 3 TO WS-STT-IX.
002410     PERFORM 5010-BUILD-ONE-TYPE-START
002420             THRU 5010-BUILD-ONE-TYPE-END.
002430 5000-BUILD-ROWS-END.
002440     EXIT.
002450
002460* ONE ACTIVITY TYPE'S PASS OVER RIDE-TABLE.  WS-RIDE-NUMBER IS
002470* RESET TO ZERO HERE SO EACH TYPE'S NUMBERING STARTS OVER AT 1 --
002480* A CAR RIDE AND A BIKE RIDE CAN BOTH BE "RIDE #1" ON THE SAME
002490* DAY'S REPORT, SINCE THE NUMBER IS SCOPED TO THE TYPE COLUMN.
002500 5010-BUILD-ONE-TYPE-START.
002510     MOVE ZERO TO WS-RIDE-NUMBER.
002520     IF RDT-COUNT > ZERO
002530         PERFORM 5020-BUILD-ONE-RIDE-START
002540                 THRU 5020-BUILD-ONE-RIDE-END
002550                 VARYING WS-RDT-IX FROM 1 BY 1
002560                 UNTIL WS-RDT-IX > RDT-COUNT
002570     END-IF.
002580 5010-BUILD-ONE-TYPE-END.
002590     EXIT.
002600
002610* ONE RIDE-TABLE ROW, TESTED AGAINST THE CURRENT TYPE PASS
002620* (WS-STT-IX).  A DISCARDED RIDE OR A ZERO-POINT RIDE NEVER
002630* BECOMES A SUMMARY ROW -- A RIDE WITH NO POINTS CAN ONLY HAVE
002640* REACHED THIS TABLE AS A BOUNDARY MARKER PAIR WITH NO GPS FIX
002650* EVER FALLING BETWEEN THEM, WHICH IS NOT A RIDE ANYONE TOOK.
002660 5020-BUILD-ONE-RIDE-START.
002670     IF RDT-DISCARDED(WS-RDT-IX)
002680         OR RDT-POINT-COUNT(WS-RDT-IX) = ZERO
002690         GO TO 5020-BUILD-ONE-RIDE-END
002700     END-IF
002710     IF WS-STT-IX = 1 AND NOT RDT-IS-CAR(WS-RDT-IX)
002720         GO TO 5020-BUILD-ONE-RIDE-END
002730     END-IF
002740     IF WS-STT-IX = 2 AND NOT RDT-IS-BIKE(WS-RDT-IX)
002750         GO TO 5020-BUILD-ONE-RIDE-END
002760     END-IF
002770     IF WS-STT-IX = 3 AND NOT RDT-IS-OTHER(WS-RDT-IX)
002780         GO TO 5020-BUILD-ONE-RIDE-END
002790     END-IF
002800     ADD 1 TO WS-RIDE-NUMBER
002810     ADD 1 TO SRW-COUNT
002812*    FIELD-BY-FIELD COPY, NOT A GROUP MOVE -- RIDE-TABLE'S
002814*    ROW LAYOUT AND SUMMARY-ROW-TABLE'S ROW LAYOUT SHARE NO
002816*    COMMON ORDERING, SO THEY MUST BE COPIED ACROSS ONE FIELD
002818*    AT A TIME RATHER THAN TRUSTED TO LINE UP BYTE FOR BYTE.
002820     MOVE RDT-TYPE(WS-RDT-IX)        TO SRW-TYPE(SRW-COUNT)
002830     MOVE WS-RIDE-NUMBER        TO SRW-RIDE-NUMBER(SRW-COUNT)
002840     MOVE RDT-START(WS-RDT-IX)        TO SRW-START-TST(SRW-COUNT)
002850     MOVE RDT-END(WS-RDT-IX)          TO SRW-END-TST(SRW-COUNT)
002860     MOVE RDT-DISTANCE(WS-RDT-IX)     TO SRW-DISTANCE(SRW-COUNT)
002870     MOVE RDT-DURATION(WS-RDT-IX)     TO SRW-DURATION(SRW-COUNT)
002880     MOVE RDT-AVG-SPEED(WS-RDT-IX)    TO SRW-AVG-SPEED(SRW-COUNT)
002890     MOVE RDT-POINT-COUNT(WS-RDT-IX)  TO SRW-POINTS(SRW-COUNT).
002900 5020-BUILD-ONE-RIDE-END.
002910     EXIT.
002920
002930*----------------------------------------------------------------
002940* 3000-WRITE-SUMMARY -- WRITES THE RIDE-SUMMARY EXTRACT FILE FROM
002950* THE SORTED WORK TABLE, ONE LINE PER RIDE, MOST-RECENT-START
002960* FIRST -- RIDENOT1 READS THIS BACK FOR ITS BASELINE COMPARE, SO
002970* THE FIELD ORDER AND WIDTHS HERE MUST STAY IN STEP WITH
002980* SUMLINE1 EVEN THOUGH NO COMPILER CHECK ENFORCES THAT.
002990*----------------------------------------------------------------
003000 3000-WRITE-SUMMARY-START.
003010     OPEN OUTPUT RIDE-SUMMARY.
003020     IF SRW-COUNT > ZERO
003030         PERFORM 3010-WRITE-ONE-ROW-START
003040                 THRU 3010-WRITE-ONE-ROW-END
003050                 VARYING SRW-IX FROM 1 BY 1
003060                 UNTIL SRW-IX > SRW-COUNT
003070     END-IF
003080     CLOSE RIDE-SUMMARY.
003090 3000-WRITE-SUMMARY-END.
003100     EXIT.
003110
003120* ONE SORTED ROW, MOVED FIELD BY FIELD FROM THE WORK TABLE INTO
003130* THE OUTPUT RECORD AND WRITTEN.  NO EDITING IS DONE HERE -- THE
003140* EXTRACT IS A MACHINE-READABLE FILE FOR RIDENOT1, NOT A
003150* HUMAN REPORT, SO THE RAW NUMERIC VALUES ARE WRITTEN AS-IS.
003160 3010-WRITE-ONE-ROW-START.
003162*    SAME FIELD-BY-FIELD DISCIPLINE AS 5020 ABOVE -- THE
003164*    SUMMARY-ROW-TABLE SHAPE AND THE RIDE-SUMMARY RECORD SHAPE
003166*    IN SUMLINE1 ARE RELATED BUT NOT IDENTICAL, SO NOTHING IS
003168*    EVER GROUP-MOVED BETWEEN THEM.
003170     MOVE SRW-TYPE(SRW-IX)        TO RSR-TYPE
003180     MOVE SRW-RIDE-NUMBER(SRW-IX) TO RSR-RIDE-NUMBER
003190     MOVE SRW-START-TST(SRW-IX)   TO RSR-START-TST
003200     MOVE SRW-END-TST(SRW-IX)     TO RSR-END-TST
003210     MOVE SRW-DISTANCE(SRW-IX)    TO RSR-DISTANCE
003220     MOVE SRW-DURATION(SRW-IX)    TO RSR-DURATION
003230     MOVE SRW-AVG-SPEED(SRW-IX)   TO RSR-AVG-SPEED
003240     MOVE SRW-POINTS(SRW-IX)      TO RSR-POINTS
003250     WRITE RIDE-SUMMARY-ROW.
003260 3010-WRITE-ONE-ROW-END.
003270     EXIT.
003280
003290*----------------------------------------------------------------
003300* 7000-WRITE-REPORT -- THE PRINTED RIDES/STATS REPORT.  DETAIL
003310* LINES IN THE SAME START-DESCENDING ORDER AS THE SUMMARY FILE,
003320* THEN A PER-TYPE TOTALS BLOCK IN FIXED CAR/BIKE/OTHER ORDER,
003330* THEN ONE GRAND-TOTALS LINE.  EVERY LINE GOES OUT THROUGH
003340* REC-RIDES-REPORT, WHICH IS CLEARED TO SPACE BEFORE EACH STRING
003350* SO A SHORTER LINE NEVER SHOWS TRAILING CHARACTERS LEFT OVER
003360* FROM A LONGER ONE WRITTEN EARLIER.
003370*----------------------------------------------------------------
003380 7000-WRITE-REPORT-START.
003390     OPEN OUTPUT RIDES-REPORT.
003400     PERFORM 7010-WRITE-HEADER-START THRU 7010-WRITE-HEADER-END.
003410     IF SRW-COUNT > ZERO
003420         PERFORM 7020-WRITE-DETAIL-START
003430                 THRU 7020-WRITE-DETAIL-END
003440                 VARYING SRW-IX FROM 1 BY 1
003450                 UNTIL SRW-IX > SRW-COUNT
003460     END-IF
003470     PERFORM 7030-WRITE-TOTALS-START THRU 7030-WRITE-TOTALS-END.
003480     PERFORM 7040-WRITE-GRAND-START THRU 7040-WRITE-GRAND-END.
003490     CLOSE RIDES-REPORT.
003500 7000-WRITE-REPORT-END.
003510     EXIT.
003520
003530* FOUR-LINE REPORT BANNER -- A DOUBLE RULE, THE TITLE, ANOTHER
003540* DOUBLE RULE, THE COLUMN HEADINGS, AND A SINGLE RULE SEPARATING
003550* THE HEADINGS FROM THE FIRST DETAIL LINE.
003560 7010-WRITE-HEADER-START.
003562*    LINE 1 -- DOUBLE RULE OF EQUAL SIGNS, TOP OF PAGE.
003570     MOVE ALL "=" TO REC-RIDES-REPORT.
003580     WRITE REC-RIDES-REPORT.
003582*    LINE 2 -- THE REPORT TITLE, LEFT-JUSTIFIED IN A
003584*    SPACE-CLEARED RECORD SO IT NEVER INHERITS THE RULE
003586*    CHARACTERS FROM THE LINE JUST WRITTEN ABOVE IT.
003590     MOVE SPACE TO REC-RIDES-REPORT.
003600     MOVE WS-TITLE-LINE TO REC-RIDES-REPORT.
003610     WRITE REC-RIDES-REPORT.
003612*    LINE 3 -- A SECOND DOUBLE RULE, CLOSING OFF THE TITLE
003614*    BLOCK FROM THE COLUMN HEADINGS THAT FOLLOW.
003620     MOVE ALL "=" TO REC-RIDES-REPORT.
003630     WRITE REC-RIDES-REPORT.
003632*    LINE 4 -- THE DETAIL-LINE COLUMN HEADINGS.
003640     MOVE WS-DETAIL-HDR TO REC-RIDES-REPORT.
003650     WRITE REC-RIDES-REPORT.
003652*    LINE 5 -- A SINGLE RULE OF HYPHENS SEPARATING THE
003654*    HEADINGS FROM THE FIRST DETAIL LINE 7020 IS ABOUT TO
003656*    WRITE.
003660     MOVE ALL "-" TO REC-RIDES-REPORT.
003670     WRITE REC-RIDES-REPORT.
003680 7010-WRITE-HEADER-END.
003690     EXIT.
003700
003710* ONE DETAIL LINE, BUILT BY STRING FROM THE EDIT FIELDS MOVED
003720* IN JUST ABOVE.  THE SPACE-DELIMITED LAYOUT HERE HAS BEEN THE
003730* SAME SINCE THE ORIGINAL CLASS-BULLETIN WRITER -- A FIXED-
003740* COLUMN LAYOUT WAS CONSIDERED AND REJECTED IN 1991 BECAUSE THE
003750* PRINTER SPOOLER OF THE DAY DID NOT HANDLE TRAILING BLANKS
003760* CONSISTENTLY ACROSS SHIFTS.
003770 7020-WRITE-DETAIL-START.
003772*    MOVE EACH RAW FIELD INTO ITS ZERO-SUPPRESSING EDIT
003774*    PICTURE BEFORE THE STRING BELOW -- THE DETAIL LINE NEVER
003776*    STRINGS A RAW NUMERIC FIELD DIRECTLY, SINCE A RAW PIC
003778*    9(05) WOULD PRINT FIVE DIGITS OF LEADING ZEROES.
003780     MOVE SRW-RIDE-NUMBER(SRW-IX) TO WS-EDIT-RIDE-NUMBER
003790     MOVE SRW-START-TST(SRW-IX)   TO WS-EDIT-START-TST
003800     MOVE SRW-END-TST(SRW-IX)     TO WS-EDIT-END-TST
003810     MOVE SRW-DISTANCE(SRW-IX)    TO WS-EDIT-DISTANCE
003820     MOVE SRW-DURATION(SRW-IX)    TO WS-EDIT-DURATION
003830     MOVE SRW-AVG-SPEED(SRW-IX)   TO WS-EDIT-AVG-SPEED
003840     MOVE SRW-POINTS(SRW-IX)      TO WS-EDIT-POINTS
003850     MOVE SPACE TO REC-RIDES-REPORT
003860     STRING
003870*        TYPE, THEN RIDE NUMBER -- THE TWO COLUMNS THE READER
003872*        USES TO MATCH A DETAIL LINE BACK TO ITS TOTALS LINE.
003880         SRW-TYPE(SRW-IX)      DELIMITED BY SIZE
003890         SPACE                 DELIMITED BY SIZE
003900         WS-EDIT-RIDE-NUMBER   DELIMITED BY SIZE
003910         SPACE                 DELIMITED BY SIZE
003920*        START/END TIMESTAMPS -- RAW EPOCH SECONDS, NOT
003922*        CALENDAR DATES (SEE THE Y2K CHANGE-LOG ENTRY ABOVE).
003924         WS-EDIT-START-TST     DELIMITED BY SIZE
003930         SPACE                 DELIMITED BY SIZE
003940         WS-EDIT-END-TST       DELIMITED BY SIZE
003950         SPACE                 DELIMITED BY SIZE
003952*        DISTANCE, DURATION, SPEED, POINT COUNT -- THE FOUR
003954*        MEASURES RIDEPARS AND RIDEGEO COMPUTED FOR THIS RIDE.
003960         WS-EDIT-DISTANCE      DELIMITED BY SIZE
003970         SPACE                 DELIMITED BY SIZE
003980         WS-EDIT-DURATION      DELIMITED BY SIZE
003990         SPACE                 DELIMITED BY SIZE
004000         WS-EDIT-AVG-SPEED     DELIMITED BY SIZE
004010         SPACE                 DELIMITED BY SIZE
004015         WS-EDIT-POINTS        DELIMITED BY SIZE
004020     INTO REC-RIDES-REPORT.
004030     WRITE REC-RIDES-REPORT.
004040 7020-WRITE-DETAIL-END.
004050     EXIT.
004060
004070* THE PER-TYPE TOTALS BLOCK -- A RULE, THE BLOCK HEADING, THEN
004080* ONE LINE PER ACTIVITY TYPE VIA 7035, WHICH ALSO ROLLS EACH
004090* TYPE'S RIDE COUNT AND POINT COUNT INTO THE GRAND-TOTAL
004100* ACCUMULATORS FOR 7040 TO PRINT.
004110 7030-WRITE-TOTALS-START.
004120     MOVE ALL "-" TO REC-RIDES-REPORT.
004130     WRITE REC-RIDES-REPORT.
004140     MOVE WS-TOTALS-HDR TO REC-RIDES-REPORT.
004150     WRITE REC-RIDES-REPORT.
004160     MOVE ZERO TO WS-GRAND-RIDES.
004170     MOVE ZERO TO WS-GRAND-POINTS.
004180     PERFORM 7035-WRITE-ONE-TOTAL-START
004190             THRU 7035-WRITE-ONE-TOTAL-END
004200             VARYING WS-STT-IX FROM 1 BY 1
004210             UNTIL WS-STT-IX > 3.
004220 7030-WRITE-TOTALS-END.
004230     EXIT.
004240
004250* ONE TYPE'S TOTALS LINE -- RIDE COUNT, DISTANCE, DURATION
004260* (BOTH AS RAW SECONDS AND AS THE DD:HH:MM:SS STRING RIDEGEO
004270* BUILT), POINT COUNT, FILTERED-OUT COUNT, AND AVERAGE SPEED.
004280* THE FILTERED-OUT COUNT IS PRINTED HERE RATHER THAN ON THE
004290* DETAIL LINES SINCE A FILTERED RIDE NEVER BECOMES A DETAIL ROW
004300* AT ALL -- THIS IS THE ONLY LINE ON THE WHOLE REPORT WHERE A
004310* READER CAN SEE HOW MANY TOO-SHORT TRIPS RIDEPARS THREW AWAY.
004320 7035-WRITE-ONE-TOTAL-START.
004322*    STATS-TABLE WAS FILLED BY RIDEXTR1'S 6000 UNIT BEFORE THIS
004324*    PROGRAM WAS EVER CALLED -- EVERY FIGURE MOVED OUT OF IT
004326*    HERE IS A STRAIGHT READ, NEVER AN UPDATE.
004330     MOVE STT-RIDE-COUNT(WS-STT-IX)     TO WS-EDIT-RIDE-COUNT
004340     MOVE STT-TOTAL-DISTANCE(WS-STT-IX) TO WS-EDIT-DISTANCE
004350     MOVE STT-TOTAL-DURATION(WS-STT-IX) TO WS-EDIT-DURATION
004360     MOVE STT-TOTAL-POINTS(WS-STT-IX)   TO WS-EDIT-POINTS
004370     MOVE STT-FILTERED-COUNT(WS-STT-IX) TO WS-EDIT-FILTERED
004380     MOVE STT-AVG-SPEED(WS-STT-IX)      TO WS-EDIT-AVG-SPEED
004390     MOVE SPACE TO REC-RIDES-REPORT
004400     STRING
004402*        EVERY FIELD ON THE TOTALS LINE CARRIES ITS OWN LABEL
004404*        LITERAL ("RIDES ", "DIST ", AND SO ON) BECAUSE THIS
004406*        LINE HAS NO COLUMN HEADINGS OF ITS OWN -- IT SITS
004408*        BELOW THE ACTIVITY-TYPE TOTALS HEADING PRINTED BY
004409*        7030, NOT BELOW THE DETAIL-LINE COLUMN HEADINGS.
004410         STT-TYPE(WS-STT-IX)      DELIMITED BY SIZE
004420         SPACE                    DELIMITED BY SIZE
004430         "RIDES "                 DELIMITED BY SIZE
004440         WS-EDIT-RIDE-COUNT       DELIMITED BY SIZE
004450         SPACE                    DELIMITED BY SIZE
004460         "DIST "                  DELIMITED BY SIZE
004470         WS-EDIT-DISTANCE         DELIMITED BY SIZE
004480         SPACE                    DELIMITED BY SIZE
004490         "SECS "                  DELIMITED BY SIZE
004500         WS-EDIT-DURATION         DELIMITED BY SIZE
004510         SPACE                    DELIMITED BY SIZE
004512*        THE DD:HH:MM:SS STRING ALONGSIDE THE RAW SECONDS --
004514*        OPERATIONS ASKED FOR BOTH SO A READER CAN SPOT-CHECK
004516*        ONE AGAINST THE OTHER WITHOUT REACHING FOR A
004518*        CALCULATOR.
004520         STT-TOTAL-DUR-STR(WS-STT-IX) DELIMITED BY SIZE
004530         SPACE                    DELIMITED BY SIZE
004540         "PTS "                   DELIMITED BY SIZE
004550         WS-EDIT-POINTS           DELIMITED BY SIZE
004560         SPACE                    DELIMITED BY SIZE
004570         "FLT "                   DELIMITED BY SIZE
004580         WS-EDIT-FILTERED         DELIMITED BY SIZE
004590         SPACE                    DELIMITED BY SIZE
004600         "KPH "                   DELIMITED BY SIZE
004610         WS-EDIT-AVG-SPEED        DELIMITED BY SIZE
004620     INTO REC-RIDES-REPORT.
004630     WRITE REC-RIDES-REPORT.
004640     ADD STT-RIDE-COUNT(WS-STT-IX)  TO WS-GRAND-RIDES.
004650     ADD STT-TOTAL-POINTS(WS-STT-IX) TO WS-GRAND-POINTS.
004660 7035-WRITE-ONE-TOTAL-END.
004670     EXIT.
004680
004690* THE FINAL GRAND-TOTALS LINE -- RIDE COUNT AND POINT COUNT
004700* SUMMED ACROSS ALL THREE TYPES BY 7035 ABOVE.  ADDED PER
004710* REQUEST 00549 SO A READER DOES NOT HAVE TO ADD THE THREE
004720* TYPE LINES BY HAND TO GET A DAY'S TOTAL RIDE COUNT.
004730 7040-WRITE-GRAND-START.
004732*    OPENING DOUBLE RULE -- SETS THIS LINE APART FROM THE
004734*    PER-TYPE TOTALS BLOCK 7030/7035 JUST PRINTED.
004740     MOVE ALL "=" TO REC-RIDES-REPORT.
004750     WRITE REC-RIDES-REPORT.
004760     MOVE WS-GRAND-RIDES  TO WS-EDIT-GRAND-RIDES
004770     MOVE WS-GRAND-POINTS TO WS-EDIT-GRAND-POINTS
004780     MOVE SPACE TO REC-RIDES-REPORT
004790     STRING
004800         WS-GRAND-HDR          DELIMITED BY SIZE
004810         " RIDES "             DELIMITED BY SIZE
004820         WS-EDIT-GRAND-RIDES   DELIMITED BY SIZE
004830         " POINTS "            DELIMITED BY SIZE
004840         WS-EDIT-GRAND-POINTS  DELIMITED BY SIZE
004850     INTO REC-RIDES-REPORT.
004860     WRITE REC-RIDES-REPORT.
004862*    CLOSING DOUBLE RULE -- THE LAST LINE OF THE REPORT.
004870     MOVE ALL "=" TO REC-RIDES-REPORT.
004880     WRITE REC-RIDES-REPORT.
004890 7040-WRITE-GRAND-END.
004900     EXIT.
