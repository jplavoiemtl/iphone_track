000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.     ridenot1.
000130 AUTHOR.         D. KOWALCZYK-PRICE.
000140 INSTALLATION.   TRI-COUNTY DATA SERVICES -- MIS DIVISION.
000150 DATE-WRITTEN.   19 AUGUST 1994.
000160 DATE-COMPILED.
000170 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.
000180*
000190*----------------------------------------------------------------
000200* PURPOSE.
000210*    THE TRANSITION-DETECTION UNIT FOR THE RIDE-DETECTION BATCH.
000220*    REPLACES THE OLD DISPATCHER PROCESS'S WEBHOOK-POST STEP --
000230*    THIS PROGRAM COMPARES THE RIDE STATE PRODUCED BY THIS RUN
000240*    AGAINST THE BASELINE LEFT BY THE PREVIOUS RUN (WORKER-STATE
000250*    FILE) AND DECIDES WHICH "RIDE STARTED" / "RIDE ENDED" EVENTS
000260*    BELONG ON THE NOTIFICATION-EVENTS FILE.  STALE EVENTS (MORE
000270*    THAN 10 MINUTES BEHIND THE LATEST GPS FIX) ARE SWALLOWED SO
000280*    A CATCH-UP RUN DOES NOT FLOOD THE DRIVER'S HANDSET.
000290*
000300*    THE PROGRAM DOES NOT BUILD RIDES ITSELF -- IT CALLS RIDEPARS
000310*    TO GET THE SAME RIDE-TABLE RIDEXTR1 WOULD HAVE PRODUCED FOR
000320*    THIS WINDOW, THEN COMPARES THAT AGAINST WHAT WORKER-STATE
000330*    SAYS WAS TRUE LAST CYCLE.  NOTHING IN THIS PROGRAM EVER
000340*    TOUCHES THE ARCHIVE OR REPORT FILES -- THAT IS RIDEXTR1 AND
000350*    RIDERPT1'S JOB, RUN AS SEPARATE STEPS IN THE SAME JOB STREAM.
000360*----------------------------------------------------------------
000370* CHANGE LOG.
000380*    19/08/94  DKP ORIGINAL PROGRAM -- BASELINE COMPARE AND THE   00874C
000390*                  CAR/BIKE/OTHER TRANSITION RULES, REPLACING     00874C
000400*                  THE DISPATCHER'S OLD PUSH-WEBHOOK STEP.        00874C
000410*    02/09/94  DKP ADDED THE 120-SECOND "ACTIVE" TEST FOR OTHER   00881C
000420*                  RIDES -- A STOPPED WALKER WAS GENERATING A     00881C
000430*                  FALSE "ENDED" EVENT EVERY CYCLE.               00881C
000440*    17/02/99  DKP Y2K REVIEW -- WORKER-STATE TIMESTAMPS ARE      01190D
000450*                  EPOCH SECONDS THROUGHOUT, NO 2-DIGIT YEAR      01190D
000460*                  FIELDS PRESENT.  NO CHANGE.                    01190D
000470*    14/08/03  LFB LOCAL-TIME TEXT IN THE EVENT BODY NOW USES     01477F
000480*                  THE SITE OFFSET CONSTANT INSTEAD OF A HARD-    01477F
000490*                  CODED ZERO, PER THE NEW OPERATIONS RUN BOOK.   01477F
000500*    22/01/06  LFB RIDEPARS'S CALL INTERFACE PICKED UP A FIFTH    01519H
000510*                  ARGUMENT (OTHER-POOL-TABLE) WHEN THE SHARED    01519H
000520*                  POOL WORK WAS BROKEN OUT OF RIDE-TABLE.  THIS  01519H
000530*                  CALLER WAS NEVER UPDATED TO MATCH AND WAS      01519H
000540*                  QUIETLY RUNNING ONE PARAMETER SHORT -- FIXED   01519H
000550*                  HERE, COPYBOOK OTHPL1 ADDED BELOW.             01519H
000560*    19/01/06  LFB  PULLED WS-LOCAL-OFFSET-SECONDS AND            01521H
000570*                  WS-SESSION-START OUT TO STANDALONE 77-LEVEL    01521H
000580*                  ENTRIES PER THE NEW STANDARDS MEMO ON SCALAR   01521H
000590*                  WORK FIELDS.  NO LOGIC CHANGE.                 01521H
000600*    14/03/06  LFB A STOPPED WALKER WHOSE SEGMENT HAD NOT YET     01525I
000610*                  BEEN CLOSED BY RIDEPARS'S OWN 30-MINUTE GAP    01525I
000620*                  RULE NEVER GOT AN "ENDED" PUSH -- THE OLD     01525I
000630*                  ACTIVE TEST ONLY COVERS THE COUNT-INCREASED   01525I
000640*                  PATH.  ADDED 5150-TEST-OTHER-ENDED, WHICH     01525I
000650*                  CALLS RIDEGEO'S STATGAP FUNCTION DIRECTLY     01525I
000660*                  AGAINST THE RIDE'S OWN POINTS AND FIRES A     01525I
000670*                  SEPARATE "ENDED" EVENT THE FIRST CYCLE THE    01525I
000680*                  TRAILING GAP REACHES 300 SECONDS.  NEW        01525I
000690*                  BASELINE FIELD WST-PREV-ENDED-OTHER ADDED TO  01525I
000700*                  WRKSTAT1 TO REMEMBER LAST CYCLE'S RESULT.     01525I
000710*    14/03/06  LFB PULLED THE OPEN/ACTIVE/CHANGE/HISTORICAL      01526I
000720*                  SECOND THRESHOLDS -- AND THE NEW 300-SECOND   01526I
000730*                  ONE ABOVE -- OUT OF THE PROCEDURE DIVISION    01526I
000740*                  AND INTO A NAMED WS-CONSTANTS GROUP, TO       01526I
000750*                  MATCH RIDEGEO'S OWN CONVENTION FOR ITS OWN    01526I
000760*                  THRESHOLD LITERALS.  NO BEHAVIOR CHANGE.      01526I
000770*    23/07/14  LFB 2000-READ-LOCATIONS AND 3000-READ-MARKERS     01802G
000780*                  NOW SORT THEIR TABLES ASCENDING BY TIMESTAMP  01802G
000790*                  AFTER LOADING, TO MATCH THE SAME FIX JUST     01802G
000800*                  MADE IN RIDEXTR1 -- SEE THAT PROGRAM'S        01802G
000810*                  23/07/14 CHANGE-LOG ENTRY FOR THE REASON.     01802G
000820*----------------------------------------------------------------
000830
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860 SOURCE-COMPUTER. TRICOUNTY-3090.
000870 OBJECT-COMPUTER. TRICOUNTY-3090.
000880* UPSI-0 GATES THE RAW-BYTES TRACE DUMPS ON THE REDEFINED WORK
000890* AREAS BELOW -- SEE EACH "DEBUG VIEW" COMMENT FOR WHICH GROUP.
000900 SPECIAL-NAMES.
000910     C01 IS TOP-OF-FORM
000920     CLASS DIGIT-CLASS IS "0" THRU "9"
000930     UPSI-0 ON STATUS IS NOT-DEBUG-TRACE-ON
000940            OFF STATUS IS NOT-DEBUG-TRACE-OFF.
000950
000960 INPUT-OUTPUT SECTION.
000970* FOUR FILES: TWO READ-ONLY INPUTS SHARED WITH RIDEXTR1 (GPS
000980* FIXES AND ACTIVITY MARKERS), ONE I/O BASELINE FILE THIS
000990* PROGRAM BOTH READS AND REWRITES EACH CYCLE, AND ONE OUTPUT
001000* FILE OF NOTIFICATION EVENTS FOR THE HANDSET PUSH STEP.
001010 FILE-CONTROL.
001020     SELECT GPS-LOCATIONS
001030         ASSIGN TO GPSLOCS
001040         ACCESS MODE IS SEQUENTIAL
001050         ORGANIZATION IS LINE SEQUENTIAL
001060         FILE STATUS IS WS-GPSLOC-STATUS.
001070
001080     SELECT ACTIVITY-MARKERS
001090         ASSIGN TO ACTMRKS
001100         ACCESS MODE IS SEQUENTIAL
001110         ORGANIZATION IS LINE SEQUENTIAL
001120         FILE STATUS IS WS-ACTMRK-STATUS.
001130
001140*    WORKER-STATE IS THE ONE-RECORD BASELINE CARRIED FORWARD
001150*    FROM CYCLE TO CYCLE.  A MISSING FILE (STATUS 35) IS NOT AN
001160*    ERROR -- IT JUST MEANS THIS IS THE FIRST CYCLE EVER RUN.
001170     SELECT WORKER-STATE
001180         ASSIGN TO WORKSTAT
001190         ACCESS MODE IS SEQUENTIAL
001200         ORGANIZATION IS LINE SEQUENTIAL
001210         FILE STATUS IS WS-WORKSTAT-STATUS.
001220
001230     SELECT NOTIFICATION-EVENTS
001240         ASSIGN TO NOTIFEVT
001250         ACCESS MODE IS SEQUENTIAL
001260         ORGANIZATION IS LINE SEQUENTIAL
001270         FILE STATUS IS WS-NOTIFEVT-STATUS.
001280
001290 DATA DIVISION.
001300 FILE SECTION.
001310* THE FOUR FD'S BELOW ARE ALL ONE-LINE COPYBOOKS SHARED WITH
001320* THE OTHER RIDE-DETECTION PROGRAMS -- SEE EACH COPYBOOK'S OWN
001330* BANNER FOR ITS RECORD LAYOUT AND WHO ELSE COPIES IT.
001340 COPY GPSLOC1.
001350
001360 COPY ACTMRK1.
001370
001380 COPY WRKSTAT1.
001390
001400 COPY NOTIEVT1.
001410
001420 WORKING-STORAGE SECTION.
001430 01  FILLER                      PIC X(35) VALUE
001440     "**** RIDENOT1 WORKING STORAGE ****".
001450*
001460*----------------------------------------------------------------
001470* STANDALONE 77-LEVEL SCALARS.  THESE TWO USED TO LIVE UNDER
001480* GROUP ITEMS BUT CARRY NO SUBORDINATE FIELDS OF THEIR OWN AND
001490* ARE NEVER PART OF A REDEFINES, SO THE 2006 STANDARDS MEMO ON
001500* SCALAR WORK FIELDS SAYS THEY BELONG AT 77-LEVEL, NOT BURIED
001510* INSIDE A 01 GROUP WHERE A MAINTAINER HAS TO HUNT FOR THEM.
001520*----------------------------------------------------------------
001530 77  WS-LOCAL-OFFSET-SECONDS     PIC S9(05) COMP VALUE +0.
001540*    SITE LOCAL-TIME OFFSET -- SIGNED SECONDS EAST OF UTC, SET
001550*    ONCE PER INSTALLATION.  ZERO UNTIL THE FIELD OFFICE IS
001560*    ASSIGNED ONE BY THE OPERATIONS RUN BOOK.
001570 77  WS-SESSION-START            PIC 9(10) VALUE 0000000000.
001580*    THE EPOCH-SECOND MARK OF WHEN THE CURRENT NOTIFICATION
001590*    SESSION BEGAN.  COMPARED AGAINST WST-SESSION-START EACH
001600*    CYCLE TO DETECT A SESSION RESET (DRIVER LOGGED OFF AND
001610*    BACK ON) THAT SHOULD FORCE A FRESH BASELINE RATHER THAN A
001620*    TRANSITION COMPARE.
001630*
001640* RUN-WINDOW LITERALS -- EACH DRIVER CARRIES ITS OWN COPY OF
001650* THESE UNTIL REQUEST 00512'S PARAMETER CARD IS BUILT.
001660 01  WS-RUN-WINDOW.
001670     05  WS-WINDOW-START         PIC 9(10) VALUE 0000000000.
001680     05  WS-WINDOW-END           PIC 9(10) VALUE 9999999999.
001690*
001700*----------------------------------------------------------------
001710* WS-CONSTANTS -- THE TRANSITION RULES' OWN SECOND THRESHOLDS,
001720* NAMED RATHER THAN LEFT AS BARE LITERALS SCATTERED THROUGH THE
001730* 5000 PARAGRAPHS BELOW, THE SAME WAY RIDEGEO NAMES ITS HAVERSINE
001740* AND STATIONARY-GAP CONSTANTS.  SEE THE 14/03/06 CHANGE-LOG
001750* ENTRY ABOVE.
001760*----------------------------------------------------------------
001770 01  WS-CONSTANTS.
001780*    A CAR/BIKE RIDE IS "OPEN" WHILE ITS END TIMESTAMP IS WITHIN
001790*    THIS MANY SECONDS OF THE LATEST GPS FIX -- A RIDE STILL
001800*    BEING EXTENDED BY THE PARSER'S OWN GAP-TOLERANCE RULE LOOKS
001810*    "OPEN" THIS WAY.  SEE 5400-TEST-CARBIKE-OPEN.
001820     05  WS-OPEN-RIDE-TOLERANCE  PIC 9(02)  COMP VALUE 10.
001830*    AN OTHER (WALKING) RIDE IS "ACTIVE" WHILE ITS LAST KNOWN END
001840*    IS WITHIN THIS MANY SECONDS OF THE LATEST GPS FIX -- SEE THE
001850*    02/09/94 CHANGE-LOG ENTRY ABOVE AND 5300-TEST-OTHER-ACTIVE.
001860     05  WS-OTHER-ACTIVE-TOLERANCE PIC 9(03) COMP VALUE 120.
001870*    AN OTHER RIDE'S TRAILING STATIONARY GAP (RIDEGEO'S STATGAP
001880*    FUNCTION, 10-METRE THRESHOLD) MUST REACH THIS MANY SECONDS
001890*    BEFORE THE WALK COUNTS AS ENDED FOR NOTIFICATION PURPOSES --
001900*    SEE 5150-TEST-OTHER-ENDED.  INDEPENDENT OF, AND NORMALLY
001910*    MUCH SHORTER THAN, THE PARSER'S OWN SEGMENT GAP THRESHOLD.
001920     05  WS-OTHER-STATIONARY-END PIC 9(03) COMP VALUE 300.
001930*    A CAR/BIKE RIDE'S END MUST ADVANCE BY MORE THAN THIS MANY
001940*    SECONDS SINCE THE LAST BASELINE BEFORE A LATE "ENDED" IS
001950*    WORTH REPORTING -- ALSO THE WORKER-SNAPSHOT TRIGGER'S OWN
001960*    THRESHOLD IN 4600-TEST-TRIGGER.
001970     05  WS-END-CHANGE-THRESHOLD PIC 9(02) COMP VALUE 60.
001980*    ANY TRANSITION OLDER THAN THIS MANY SECONDS IS STALE -- A
001990*    CATCH-UP RUN SHOULD NOT FLOOD THE HANDSET WITH OLD NEWS.
002000*    SEE THE PROGRAM BANNER.
002010     05  WS-HISTORICAL-THRESHOLD PIC 9(03) COMP VALUE 600.
002020*
002030 01  WS-FILE-STATUSES.
002040*    NO 88-LEVELS ON WS-NOTIFEVT-STATUS BELOW BY DESIGN -- THE
002050*    OUTPUT FILE IS NEVER TESTED FOR ANYTHING BUT A CLEAN WRITE,
002060*    SO THE SHOP NEVER BOTHERED NAMING ITS CONDITION VALUES.
002070     05  WS-GPSLOC-STATUS        PIC X(02) VALUE SPACE.
002080         88  WS-GPSLOC-OK            VALUE "00".
002090         88  WS-GPSLOC-EOF           VALUE "10".
002100     05  WS-ACTMRK-STATUS        PIC X(02) VALUE SPACE.
002110         88  WS-ACTMRK-OK            VALUE "00".
002120         88  WS-ACTMRK-EOF           VALUE "10".
002130         88  WS-ACTMRK-NOFILE        VALUE "35".
002140     05  WS-WORKSTAT-STATUS      PIC X(02) VALUE SPACE.
002150         88  WS-WORKSTAT-OK          VALUE "00".
002160         88  WS-WORKSTAT-EOF         VALUE "10".
002170         88  WS-WORKSTAT-NOFILE      VALUE "35".
002180     05  WS-NOTIFEVT-STATUS      PIC X(02) VALUE SPACE.
002190*
002200 01  WS-ERROR-LINE               PIC X(60).
002210*
002220*----------------------------------------------------------------
002230* THE POINT/MARKER TABLES AND THE RIDE TABLE RIDEPARS BUILDS,
002240* PLUS THE SHARED POOL-STATE COPYBOOK RIDEPARS NOW REQUIRES ON
002250* EVERY CALL (SEE THE 22/01/06 CHANGE-LOG ENTRY ABOVE).
002260*----------------------------------------------------------------
002270 COPY GPSPTS1.
002280
002290 COPY MRKTBL1.
002300
002310 COPY RIDEWRK1.
002320
002330 COPY PARSFLT1.
002340
002350 COPY OTHPL1.
002360
002370*----------------------------------------------------------------
002380* THE RIDEGEO CALL INTERFACE, AND A PRIVATE SCRATCH COPY OF THE
002390* POINT-TABLE LAYOUT HOLDING ONLY ONE OTHER RIDE'S OWN FIXES AT A
002400* TIME -- BUILT FRESH EACH CYCLE BY 5160-LOAD-OTHER-SCAN BELOW SO
002410* 5150-TEST-OTHER-ENDED CAN HAND RIDEGEO'S STATGAP FUNCTION JUST
002420* THAT RIDE'S POINTS, NOT THE WHOLE RUN WINDOW.  SAME REPLACING
002430* TRICK RIDEPARS USES FOR ITS OWN SEGMENT-POINT-TABLE.
002440*----------------------------------------------------------------
002450 COPY GEOCALL1.
002460
002470 COPY GPSPTS1 REPLACING ==GPS-POINT-TABLE== BY
002480                        ==OTHER-SCAN-TABLE==
002490                        ==GPT-==             BY ==OSC-==.
002500*
002510*----------------------------------------------------------------
002520* WS-OTHER-ENDED-WORK -- SCRATCH FOR THE ACTIVE-OTHER ENDED-TEST.
002530* WS-OTH-ENDED-SW IS THE CURRENT CYCLE'S RESULT; WST-PREV-ENDED-
002540* OTHER (WRKSTAT1) CARRIES LAST CYCLE'S RESULT FORWARD SO THE
002550* EDGE (FALSE-TO-TRUE) CAN BE DETECTED.
002560*----------------------------------------------------------------
002570 01  WS-OTHER-ENDED-WORK.
002580     05  WS-OTH-ENDED-SW         PIC X(01).
002590         88  WS-OTH-ENDED            VALUE "Y".
002600     05  WS-GPT-SCAN-IX          PIC 9(05)  COMP.
002610*
002620*----------------------------------------------------------------
002630* ONE ROW PER ACTIVITY TYPE, FIXED ORDER CAR/BIKE/OTHER -- THE
002640* NEW SNAPSHOT THIS RUN PRODUCED, SCANNED OUT OF RIDE-TABLE BY
002650* 4000-BUILD-SNAPSHOT BELOW.  COMPARED FIELD BY FIELD AGAINST
002660* THE WORKER-STATE BASELINE TO DECIDE WHAT CHANGED THIS CYCLE.
002670*----------------------------------------------------------------
002680 01  WS-SNAPSHOT-TABLE.
002690     03  WS-SNAP-ENTRY OCCURS 3 TIMES INDEXED BY WS-SNAP-IX.
002700*            NUMBER OF RETAINED RIDES OF THIS TYPE THIS RUN.
002710         05  WS-SNAP-NEW-COUNT   PIC 9(04)  COMP.
002720*            END TIMESTAMP OF THE LAST SUCH RIDE, ZERO IF NONE.
002730         05  WS-SNAP-NEW-END     PIC 9(10).
002740*            RIDE-TABLE SUBSCRIPT OF THAT LAST RIDE -- LETS THE
002750*            TRANSITION RULES GO STRAIGHT BACK TO RDT- FIELDS
002760*            WITHOUT RE-SCANNING THE WHOLE TABLE.
002770         05  WS-SNAP-LAST-RDT-IX PIC 9(04)  COMP.
002780*
002790*----------------------------------------------------------------
002800* WS-BASELINE-WORK -- THE WORKING COPY OF "WHAT THE LAST CYCLE
002810* SAID" FOR WHICHEVER TYPE 4600-TEST-TRIGGER IS CURRENTLY
002820* EXAMINING.  LOADED FROM WST- FIELDS, NEVER WRITTEN BACK.
002830*----------------------------------------------------------------
002840 01  WS-BASELINE-WORK.
002850     05  WS-PREV-COUNT           PIC 9(04).
002860     05  WS-PREV-END             PIC 9(10).
002870     05  WS-WAS-ESTABLISHED-SW   PIC X(01).
002880         88  WS-WAS-ESTABLISHED      VALUE "Y".
002890     05  WS-SNAP-TRIGGERED-SW    PIC X(01).
002900         88  WS-SNAP-TRIGGERED       VALUE "Y".
002910* A SECOND VIEW OF THE BASELINE GROUP, USED ONLY WHEN UPSI-0 IS
002920* ON, TO DUMP THE RAW BYTES OF THE COMPARE FIELDS TO THE LOG.
002930     05  WS-BASELINE-DUMP REDEFINES WS-BASELINE-WORK.
002940         10  FILLER              PIC X(16).
002950*
002960*----------------------------------------------------------------
002970* WS-TRANSITION-WORK -- THE SCRATCH PAD 5000-RUN-TYPE-RULES AND
002980* ITS CHILDREN SHARE WHILE WORKING OUT WHETHER ONE ACTIVITY TYPE
002990* STARTED, ENDED, OR HAS NOTHING TO REPORT THIS CYCLE.  RESET
003000* IMPLICITLY AT THE TOP OF EACH 5000 PASS -- NOTHING HERE
003010* SURVIVES ACROSS TYPES EXCEPT BY EXPLICIT MOVE.
003020*----------------------------------------------------------------
003030 01  WS-TRANSITION-WORK.
003040     05  WS-RDT-IX               PIC 9(04)  COMP.
003050     05  WS-TYPE-IX              PIC 9(01)  COMP.
003060     05  WS-NOW-TST              PIC 9(10).
003070     05  WS-EVENT-AGE            PIC S9(10).
003080     05  WS-END-ADVANCE          PIC S9(10).
003090     05  WS-IS-OPEN-SW           PIC X(01).
003100         88  WS-IS-OPEN              VALUE "Y".
003110     05  WS-IS-ACTIVE-SW         PIC X(01).
003120         88  WS-IS-ACTIVE            VALUE "Y".
003130     05  WS-EMIT-KIND            PIC X(07).
003140         88  WS-EMIT-STARTED         VALUE "STARTED".
003150         88  WS-EMIT-ENDED           VALUE "ENDED  ".
003160         88  WS-EMIT-NONE            VALUE "NONE   ".
003170* RAW-BYTES DEBUG VIEW OF THE TRANSITION FLAGS -- UPSI-0 HOOK.
003180     05  WS-TRANSITION-DUMP REDEFINES WS-TRANSITION-WORK.
003190         10  FILLER              PIC X(35).
003200*
003210*----------------------------------------------------------------
003220* EVENT-TEXT BUILD AREA -- THE EDITED FIELDS THAT GO INTO THE
003230* NOTIFICATION-EVENT TEXT LINE, PLUS THE DURATION-SPLIT WORK
003240* USED ONLY BY 6000-BUILD-ENDED-TEXT.
003250*----------------------------------------------------------------
003260 01  WS-EVENT-TEXT-WORK.
003270     05  WS-START-LOCAL          PIC X(05).
003280     05  WS-END-LOCAL            PIC X(05).
003290     05  WS-DUR-MINUTES-TOTAL    PIC 9(06)  COMP.
003300*    ALTERNATE VIEW SPLITTING THE TOTAL INTO A DISCARDED HIGH
003310*    ORDER PART AND A LOW-ORDER PART -- KEPT FROM THE ORIGINAL
003320*    1994 CODING, NEVER ACTUALLY REFERENCED BY NAME TODAY BUT
003330*    LEFT IN PLACE RATHER THAN RIPPED OUT, PER SHOP PRACTICE.
003340     05  WS-DUR-MINUTES-TOTAL-ALT REDEFINES WS-DUR-MINUTES-TOTAL.
003350         10  FILLER              PIC 9(03).
003360         10  WS-DUR-MIN-LOW      PIC 9(03).
003370     05  WS-DUR-HOURS-PART       PIC 9(04)  COMP.
003380     05  WS-DUR-MINS-PART        PIC 9(02)  COMP.
003390     05  WS-EDIT-DISTANCE        PIC Z9.9.
003400     05  WS-EDIT-SPEED           PIC Z9.9.
003410     05  WS-EDIT-RIDE-NUMBER     PIC Z9.
003420*
003430*----------------------------------------------------------------
003440* LOCAL-TIME WORK AREA -- FEEDS AND IS FED BY 8000-FORMAT-HHMM.
003450* WS-LT-RAW-SECS IS THE "IN" PARAMETER; WS-LT-EDIT-HH/MM ARE THE
003460* "OUT" PARAMETERS.  EVERYTHING ELSE IS SCRATCH BETWEEN THE TWO.
003470*----------------------------------------------------------------
003480 01  WS-LOCAL-TIME-WORK.
003490     05  WS-LT-RAW-SECS          PIC 9(10).
003500     05  WS-LT-DAYS-DISCARD      PIC S9(07)  COMP.
003510     05  WS-LT-ADJ-SECS          PIC S9(10).
003520     05  WS-LT-DAY-SECS          PIC 9(05)  COMP.
003530     05  WS-LT-HOURS             PIC 9(02)  COMP.
003540     05  WS-LT-MINUTES           PIC 9(02)  COMP.
003550     05  WS-LT-SECONDS           PIC 9(02)  COMP.
003560     05  WS-LT-EDIT-HH           PIC 99.
003570     05  WS-LT-EDIT-MM           PIC 99.
003580*
003590 PROCEDURE DIVISION.
003600*----------------------------------------------------------------
003610* 0000-MAIN -- THE CONTROLLING SEQUENCE.  LOAD THE BASELINE,
003620* LOAD THE SAME WINDOW OF GPS/MARKER DATA RIDEXTR1 WOULD SEE,
003630* HAND IT TO RIDEPARS FOR RIDE-BUILDING, TAKE A SNAPSHOT OF THE
003640* RESULT, COMPARE IT TO THE BASELINE, EMIT WHATEVER TRANSITIONS
003650* FIRED, THEN REWRITE THE BASELINE FOR NEXT CYCLE.  THIS
003660* PARAGRAPH NAME IS COMMENTED OUT BELOW BECAUSE THE SHOP'S
003670* ORIGINAL COPY NEVER LABELED ITS OWN ENTRY POINT -- LEFT AS
003680* FOUND RATHER THAN "FIXED" BY A LATER MAINTAINER.
003690*----------------------------------------------------------------
003700*0000-MAIN-START.
003710     PERFORM 1000-INITIALIZE-START THRU 1000-INITIALIZE-END.
003720     PERFORM 1100-READ-BASELINE-START THRU 1100-READ-BASELINE-END.
003730     PERFORM 2000-READ-LOCATIONS-START
003740             THRU 2000-READ-LOCATIONS-END.
003750     PERFORM 3000-READ-MARKERS-START THRU 3000-READ-MARKERS-END.
003760*    RIDEPARS NOW TAKES FIVE ARGUMENTS -- THE SHARED-POOL TABLE
003770*    WAS BROKEN OUT OF RIDE-TABLE BACK IN EARLY 2006 AND EVERY
003780*    CALLER HAS TO PASS ITS OWN COPY OF OTHER-POOL-TABLE EVEN
003790*    THOUGH THIS PROGRAM NEVER LOOKS AT IT AFTERWARD.
003800     CALL "ridepars" USING GPS-POINT-TABLE MARKER-TABLE
003810                           RIDE-TABLE PARSER-FILTERED-COUNTS
003820                           OTHER-POOL-TABLE.
003830*    "NOW" FOR EVERY STALE-EVENT AGE TEST BELOW IS THE TIMESTAMP
003840*    OF THE LATEST GPS FIX THIS RUN SAW -- NOT THE WALL-CLOCK
003850*    TIME THE JOB HAPPENED TO RUN AT.  A CATCH-UP RUN PROCESSING
003860*    OLD DATA SHOULD JUDGE STALENESS AGAINST THE DATA'S OWN
003870*    CLOCK, NOT TODAY'S.
003880     IF GPT-COUNT > ZERO
003890         MOVE GPT-TST(GPT-COUNT) TO WS-NOW-TST
003900     ELSE
003910*        NO GPS FIXES THIS WINDOW AT ALL -- FALL BACK TO THE
003920*        WINDOW'S OWN END MARK SO THE AGE TESTS STILL HAVE
003930*        SOMETHING SANE TO COMPARE AGAINST.
003940         MOVE WS-WINDOW-END TO WS-NOW-TST
003950     END-IF
003960     PERFORM 4000-BUILD-SNAPSHOT-START
003970             THRU 4000-BUILD-SNAPSHOT-END.
003980     OPEN OUTPUT NOTIFICATION-EVENTS.
003990*    NO BASELINE YET, OR THE SESSION CHANGED UNDER US -- ADOPT
004000*    THE SNAPSHOT AS TRUTH AND EMIT NOTHING THIS CYCLE.  A
004010*    BRAND-NEW SESSION HAS NOTHING TO COMPARE AGAINST, SO ANY
004020*    "TRANSITION" WE MIGHT REPORT WOULD BE MANUFACTURED, NOT
004030*    REAL.
004040     IF NOT WS-WAS-ESTABLISHED
004050         OR WST-SESSION-START NOT = WS-SESSION-START
004060         PERFORM 4500-SET-BASELINE-FROM-SNAPSHOT-START
004070                 THRU 4500-SET-BASELINE-FROM-SNAPSHOT-END
004080     ELSE
004090         PERFORM 4600-TEST-TRIGGER-START
004100                 THRU 4600-TEST-TRIGGER-END
004110         IF WS-SNAP-TRIGGERED
004120             PERFORM 5000-RUN-TYPE-RULES-START
004130                     THRU 5000-RUN-TYPE-RULES-END
004140                     VARYING WS-TYPE-IX FROM 1 BY 1
004150                     UNTIL WS-TYPE-IX > 3
004160         END-IF
004170     END-IF.
004180     CLOSE NOTIFICATION-EVENTS.
004190     PERFORM 9000-WRITE-BASELINE-START
004200             THRU 9000-WRITE-BASELINE-END.
004210     STOP RUN.
004220*0000-MAIN-END.
004230
004240*----------------------------------------------------------------
004250* 1000-INITIALIZE -- ZERO THE THREE SHARED TABLE COUNTS BEFORE
004260* RIDEPARS FILLS THEM IN, AND CLEAR THE TRIGGER SWITCH SO A
004270* STALE "Y" FROM... THERE IS NO PRIOR RUN IN THE SAME ADDRESS
004280* SPACE, BUT THE SHOP'S HOUSE STYLE INITIALIZES EVERY SWITCH
004290* EXPLICITLY ANYWAY RATHER THAN TRUST THE COMPILER'S DEFAULT.
004300*----------------------------------------------------------------
004310 1000-INITIALIZE-START.
004320     MOVE ZERO TO GPT-COUNT.
004330     MOVE ZERO TO MKT-COUNT.
004340     MOVE ZERO TO RDT-COUNT.
004350     MOVE "N" TO WS-SNAP-TRIGGERED-SW.
004360 1000-INITIALIZE-END.
004370     EXIT.
004380
004390*----------------------------------------------------------------
004400* 1100-READ-BASELINE -- WORKER-STATE HOLDS THE PREVIOUS CYCLE'S
004410* SNAPSHOT.  A MISSING FILE, OR A BASELINE SWITCH OF SPACE, MEANS
004420* NO BASELINE EXISTS YET -- THIS RUN BECOMES THE FIRST CYCLE.
004430*----------------------------------------------------------------
004440 1100-READ-BASELINE-START.
004450     MOVE "N" TO WS-WAS-ESTABLISHED-SW.
004460     MOVE SPACE TO WST-BASELINE-SW.
004470     OPEN INPUT WORKER-STATE.
004480*    NO WORKER-STATE FILE ON DISK AT ALL -- TREAT EXACTLY LIKE
004490*    "NEVER ESTABLISHED" AND FALL THROUGH WITHOUT A READ.
004500     IF WS-WORKSTAT-NOFILE
004510         GO TO 1100-READ-BASELINE-END
004520     END-IF
004530     READ WORKER-STATE.
004540     IF WS-WORKSTAT-OK
004550         AND WST-BASELINE-ESTABLISHED
004560         SET WS-WAS-ESTABLISHED TO TRUE
004570     END-IF
004580     CLOSE WORKER-STATE.
004590 1100-READ-BASELINE-END.
004600     EXIT.
004610
004620*----------------------------------------------------------------
004630* 2000-READ-LOCATIONS -- SAME WINDOW-FILTERED, SORTED LOAD
004640* RIDEXTR1 DOES.  EACH DRIVER KEEPS ITS OWN COPY OF THE READ
004650* LOOP RATHER THAN SHARING ONE, THE WAY THE OLD CLASS PROGRAMS
004660* NEVER SHARED THEIR FILE-HANDLING PARAGRAPHS EITHER.
004670*----------------------------------------------------------------
004680 2000-READ-LOCATIONS-START.
004690     OPEN INPUT GPS-LOCATIONS.
004700     PERFORM 9100-TEST-GPSLOC-STATUS-START
004710             THRU 9100-TEST-GPSLOC-STATUS-END.
004720     PERFORM 2010-READ-ONE-LOCATION-START
004730             THRU 2010-READ-ONE-LOCATION-END
004740             UNTIL WS-GPSLOC-EOF.
004750     CLOSE GPS-LOCATIONS.
004760*    SAME IN-PLACE TABLE SORT RIDEXTR1 2000-READ-LOCATIONS
004770*    USES, AND FOR THE SAME REASON -- SEE THAT PROGRAM'S
004780*    23/07/14 CHANGE-LOG ENTRY.
004790     IF GPT-COUNT > 1
004800         SORT GPS-POINT-TABLE ASCENDING KEY GPT-TST
004810     END-IF.
004820 2000-READ-LOCATIONS-END.
004830     EXIT.
004840
004850*    ONE LOCATION RECORD IN, KEPT ONLY IF IT IS A LOCATION
004860*    RECORD TYPE (NOT A COMMENT OR HEADER LINE) AND FALLS
004870*    INSIDE THE RUN WINDOW.  GPT-RIDE-IX STARTS AT ZERO --
004880*    RIDEPARS OWNS ASSIGNING EACH POINT TO A RIDE.
004890 2010-READ-ONE-LOCATION-START.
004900     READ GPS-LOCATIONS.
004910     PERFORM 9100-TEST-GPSLOC-STATUS-START
004920             THRU 9100-TEST-GPSLOC-STATUS-END.
004930*    FOUR TESTS MUST ALL PASS BEFORE A FIX EARNS A SLOT IN THE
004940*    POINT TABLE: GOOD READ, REAL LOCATION RECORD, AND INSIDE
004950*    BOTH ENDS OF THE RUN WINDOW.
004960     IF WS-GPSLOC-OK
004970         AND GLR-IS-LOCATION
004980         AND GLR-TST >= WS-WINDOW-START
004990         AND GLR-TST <= WS-WINDOW-END
005000         ADD 1 TO GPT-COUNT
005010*        TIMESTAMP, LATITUDE, LONGITUDE -- STRAIGHT COPIES OFF
005020*        THE INPUT RECORD, NO EDITING OR SCALING NEEDED.
005030         MOVE GLR-TST TO GPT-TST(GPT-COUNT)
005040         MOVE GLR-LAT TO GPT-LAT(GPT-COUNT)
005050         MOVE GLR-LON TO GPT-LON(GPT-COUNT)
005060*        RIDE-INDEX STARTS AT ZERO -- MEANS "NOT YET ASSIGNED
005070*        TO A RIDE."  RIDEPARS FILLS THIS IN AS IT GROUPS
005080*        POINTS INTO RIDES.
005090         MOVE ZERO    TO GPT-RIDE-IX(GPT-COUNT)
005100     END-IF.
005110 2010-READ-ONE-LOCATION-END.
005120     EXIT.
005130
005140*----------------------------------------------------------------
005150* 3000-READ-MARKERS -- OPTIONAL FILE.  A FIELD OFFICE THAT HAS
005160* NEVER WIRED UP THE DRIVER-LOGGED-ACTIVITY FEATURE SIMPLY HAS
005170* NO ACTIVITY-MARKERS FILE, AND THAT IS NOT AN ERROR HERE ANY
005180* MORE THAN IT IS IN RIDEXTR1.  LOADED ROWS ARE SORTED
005190* ASCENDING BY MARKER TIME BELOW, SAME AS RIDEXTR1 DOES, SINCE
005200* RIDEPARS'S OWN MARKER-PAIRING LOGIC ASSUMES THAT ORDER.
005210*----------------------------------------------------------------
005220 3000-READ-MARKERS-START.
005230     OPEN INPUT ACTIVITY-MARKERS.
005240     IF WS-ACTMRK-NOFILE
005250         GO TO 3000-READ-MARKERS-END
005260     END-IF
005270     PERFORM 9200-TEST-ACTMRK-STATUS-START
005280             THRU 9200-TEST-ACTMRK-STATUS-END.
005290     PERFORM 3010-READ-ONE-MARKER-START
005300             THRU 3010-READ-ONE-MARKER-END
005310             UNTIL WS-ACTMRK-EOF.
005320     CLOSE ACTIVITY-MARKERS.
005330*    SAME IN-PLACE TABLE SORT RIDEXTR1 3000-READ-MARKERS USES.
005340     IF MKT-COUNT > 1
005350         SORT MARKER-TABLE ASCENDING KEY MKT-TST
005360     END-IF.
005370 3000-READ-MARKERS-END.
005380     EXIT.
005390
005400*    ONE MARKER RECORD IN, KEPT ONLY IF IT IS A USER-LOGGED
005410*    ACTIVITY MARKER INSIDE THE RUN WINDOW.  SYSTEM-GENERATED
005420*    MARKERS (IF ANY EVER SHOW UP ON THIS FEED) ARE SKIPPED.
005430 3010-READ-ONE-MARKER-START.
005440     READ ACTIVITY-MARKERS.
005450     PERFORM 9200-TEST-ACTMRK-STATUS-START
005460             THRU 9200-TEST-ACTMRK-STATUS-END.
005470     IF WS-ACTMRK-OK
005480         AND AMR-IS-MARKER
005490         AND AMR-IS-USER-LOGGED
005500         AND AMR-TST >= WS-WINDOW-START
005510         AND AMR-TST <= WS-WINDOW-END
005520         ADD 1 TO MKT-COUNT
005530         MOVE AMR-TST      TO MKT-TST(MKT-COUNT)
005540         MOVE AMR-ACTIVITY TO MKT-ACTIVITY(MKT-COUNT)
005550     END-IF.
005560 3010-READ-ONE-MARKER-END.
005570     EXIT.
005580
005590*----------------------------------------------------------------
005600* 4000-BUILD-SNAPSHOT -- THE WORKER-SNAPSHOT UNIT.  ONE ENTRY PER
005610* TYPE: THE RETAINED-RIDE COUNT AND THE END TIMESTAMP OF THE LAST
005620* SUCH RIDE (ZERO IF THE TYPE HAS NO RETAINED RIDE THIS RUN).
005630*----------------------------------------------------------------
005640 4000-BUILD-SNAPSHOT-START.
005650     PERFORM 4010-INIT-ONE-SNAP-START
005660             THRU 4010-INIT-ONE-SNAP-END
005670             VARYING WS-SNAP-IX FROM 1 BY 1
005680             UNTIL WS-SNAP-IX > 3.
005690     IF RDT-COUNT > ZERO
005700         PERFORM 4020-SCAN-ONE-RIDE-START
005710                 THRU 4020-SCAN-ONE-RIDE-END
005720                 VARYING WS-RDT-IX FROM 1 BY 1
005730                 UNTIL WS-RDT-IX > RDT-COUNT
005740     END-IF.
005750 4000-BUILD-SNAPSHOT-END.
005760     EXIT.
005770
005780*    CLEAR ONE SNAPSHOT ROW -- RUNS THREE TIMES, ONCE PER TYPE,
005790*    BEFORE ANY RIDE-TABLE ROW IS EXAMINED.
005800 4010-INIT-ONE-SNAP-START.
005810     MOVE ZERO TO WS-SNAP-NEW-COUNT(WS-SNAP-IX)
005820                  WS-SNAP-NEW-END(WS-SNAP-IX)
005830                  WS-SNAP-LAST-RDT-IX(WS-SNAP-IX).
005840 4010-INIT-ONE-SNAP-END.
005850     EXIT.
005860
005870*    ONE RIDE-TABLE ROW EXAMINED.  DISCARDED RIDES AND RIDES
005880*    WITH NO POINTS NEVER COUNT TOWARD THE SNAPSHOT -- THEY ARE
005890*    NOISE RIDEPARS FILTERED OUT, NOT ACTIVITY TO NOTIFY ON.
005900*    BECAUSE RIDE-TABLE IS BUILT IN CHRONOLOGICAL ORDER, THE
005910*    LAST QUALIFYING ROW OF A TYPE SIMPLY OVERWRITES THE
005920*    PREVIOUS ONE -- NO EXPLICIT "IS THIS LATER" TEST NEEDED.
005930 4020-SCAN-ONE-RIDE-START.
005940     IF RDT-DISCARDED(WS-RDT-IX)
005950         OR RDT-POINT-COUNT(WS-RDT-IX) = ZERO
005960         GO TO 4020-SCAN-ONE-RIDE-END
005970     END-IF
005980     IF RDT-IS-CAR(WS-RDT-IX)
005990         MOVE 1 TO WS-SNAP-IX
006000     ELSE
006010         IF RDT-IS-BIKE(WS-RDT-IX)
006020             MOVE 2 TO WS-SNAP-IX
006030         ELSE
006040             MOVE 3 TO WS-SNAP-IX
006050         END-IF
006060     END-IF
006070     ADD 1 TO WS-SNAP-NEW-COUNT(WS-SNAP-IX)
006080     MOVE RDT-END(WS-RDT-IX)  TO WS-SNAP-NEW-END(WS-SNAP-IX)
006090     MOVE WS-RDT-IX           TO WS-SNAP-LAST-RDT-IX(WS-SNAP-IX).
006100 4020-SCAN-ONE-RIDE-END.
006110     EXIT.
006120
006130*----------------------------------------------------------------
006140* 4500-SET-BASELINE-FROM-SNAPSHOT -- FIRST CYCLE OF A SESSION (OR
006150* A SESSION RESET): ADOPT THE SNAPSHOT AS THE BASELINE, EMIT
006160* NOTHING.
006170*----------------------------------------------------------------
006180 4500-SET-BASELINE-FROM-SNAPSHOT-START.
006190     MOVE WS-SNAP-NEW-COUNT(1) TO WST-PREV-COUNT-CAR.
006200     MOVE WS-SNAP-NEW-COUNT(2) TO WST-PREV-COUNT-BIKE.
006210     MOVE WS-SNAP-NEW-COUNT(3) TO WST-PREV-COUNT-OTHER.
006220     MOVE WS-SNAP-NEW-END(1)   TO WST-PREV-END-CAR.
006230     MOVE WS-SNAP-NEW-END(2)   TO WST-PREV-END-BIKE.
006240     MOVE WS-SNAP-NEW-END(3)   TO WST-PREV-END-OTHER.
006250*    A FRESH SESSION HAS NO "LAST CYCLE" TO COMPARE AGAINST FOR
006260*    THE ACTIVE-OTHER ENDED-TEST EITHER -- SEED THE BASELINE FROM
006270*    WHATEVER THE TEST SAYS RIGHT NOW SO THE FIRST REAL COMPARE
006280*    NEXT CYCLE IS AGAINST TRUTH, NOT A MANUFACTURED EDGE.
006290     IF WS-SNAP-NEW-COUNT(3) > ZERO
006300         MOVE WS-SNAP-LAST-RDT-IX(3) TO WS-RDT-IX
006310         PERFORM 5150-TEST-OTHER-ENDED-START
006320                 THRU 5150-TEST-OTHER-ENDED-END
006330         MOVE WS-OTH-ENDED-SW TO WST-PREV-ENDED-OTHER
006340     ELSE
006350         MOVE "N" TO WST-PREV-ENDED-OTHER
006360     END-IF.
006370 4500-SET-BASELINE-FROM-SNAPSHOT-END.
006380     EXIT.
006390
006400*----------------------------------------------------------------
006410* 4600-TEST-TRIGGER -- THE WORKER-SNAPSHOT TRIGGER CONDITION:
006420* ANY TYPE'S COUNT CHANGED, OR ANY TYPE'S END ADVANCED BY MORE
006430* THAN 60 SECONDS.
006440*----------------------------------------------------------------
006450 4600-TEST-TRIGGER-START.
006460     MOVE "N" TO WS-SNAP-TRIGGERED-SW.
006470*    CAR, BIKE, THEN OTHER -- THE SAME FIXED TYPE ORDER THE
006480*    SNAPSHOT TABLE USES EVERYWHERE ELSE IN THIS PROGRAM.
006490     IF WS-SNAP-NEW-COUNT(1) NOT = WST-PREV-COUNT-CAR
006500         OR WS-SNAP-NEW-COUNT(2) NOT = WST-PREV-COUNT-BIKE
006510         OR WS-SNAP-NEW-COUNT(3) NOT = WST-PREV-COUNT-OTHER
006520         SET WS-SNAP-TRIGGERED TO TRUE
006530     END-IF
006540     IF WS-SNAP-NEW-END(1) - WST-PREV-END-CAR
006550        > WS-END-CHANGE-THRESHOLD
006560         SET WS-SNAP-TRIGGERED TO TRUE
006570     END-IF
006580     IF WS-SNAP-NEW-END(2) - WST-PREV-END-BIKE
006590        > WS-END-CHANGE-THRESHOLD
006600         SET WS-SNAP-TRIGGERED TO TRUE
006610     END-IF
006620     IF WS-SNAP-NEW-END(3) - WST-PREV-END-OTHER
006630        > WS-END-CHANGE-THRESHOLD
006640         SET WS-SNAP-TRIGGERED TO TRUE
006650     END-IF.
006660 4600-TEST-TRIGGER-END.
006670     EXIT.
006680
006690*----------------------------------------------------------------
006700* 5000-RUN-TYPE-RULES -- THE TRANSITION-NOTIFIER UNIT, ONE TYPE
006710* AT A TIME IN FIXED ORDER CAR (1), BIKE (2), OTHER (3).  ONLY
006720* THE LAST RIDE OF THE TYPE IS EXAMINED, PER THE ENGINEERING
006730* MEMO ON THE ORIGINAL PUSH-WORKER'S TRANSITION RULES.
006740*----------------------------------------------------------------
006750 5000-RUN-TYPE-RULES-START.
006760     MOVE "NONE   " TO WS-EMIT-KIND.
006770*    LOAD THE PRIOR-CYCLE BASELINE FOR THE TYPE CURRENTLY BEING
006780*    EXAMINED OUT OF THE WORKER-STATE RECORD'S THREE PARALLEL
006790*    FIELD SETS.
006800     EVALUATE WS-TYPE-IX
006810         WHEN 1
006820*            CAR BASELINE -- THE COUNT AND END THE LAST CYCLE
006830*            LEFT ON RECORD FOR THIS TYPE.
006840             MOVE WST-PREV-COUNT-CAR  TO WS-PREV-COUNT
006850             MOVE WST-PREV-END-CAR    TO WS-PREV-END
006860         WHEN 2
006870*            BIKE BASELINE, SAME IDEA AS CAR ABOVE.
006880             MOVE WST-PREV-COUNT-BIKE TO WS-PREV-COUNT
006890             MOVE WST-PREV-END-BIKE   TO WS-PREV-END
006900         WHEN 3
006910*            OTHER (WALKING) BASELINE, SAME IDEA AGAIN.
006920             MOVE WST-PREV-COUNT-OTHER TO WS-PREV-COUNT
006930             MOVE WST-PREV-END-OTHER   TO WS-PREV-END
006940     END-EVALUATE
006950*    THE LAST RIDE OF THIS TYPE RIDEPARS BUILT -- THE ONLY ONE
006960*    THE TRANSITION RULES BELOW EVER LOOK AT.
006970     MOVE WS-SNAP-LAST-RDT-IX(WS-TYPE-IX) TO WS-RDT-IX
006980*    OTHER (WALKING) FOLLOWS A DIFFERENT RULE THAN CAR/BIKE --
006990*    SEE THE 02/09/94 CHANGE-LOG ENTRY ABOVE FOR WHY.
007000     IF WS-TYPE-IX = 3
007010         PERFORM 5100-RUN-OTHER-RULE-START
007020                 THRU 5100-RUN-OTHER-RULE-END
007030     ELSE
007040         PERFORM 5200-RUN-CARBIKE-RULE-START
007050                 THRU 5200-RUN-CARBIKE-RULE-END
007060     END-IF
007070     IF NOT WS-EMIT-NONE
007080         PERFORM 5900-EMIT-EVENT-START THRU 5900-EMIT-EVENT-END
007090     END-IF.
007100 5000-RUN-TYPE-RULES-END.
007110     EXIT.
007120
007130*----------------------------------------------------------------
007140* 5100-RUN-OTHER-RULE -- OTHER (WALKING) ALWAYS ADOPTS THE NEW
007150* END INTO THE BASELINE.  IF THE COUNT WENT UP, EMIT "STARTED"
007160* WHEN THE NEW RIDE IS ACTIVE, ELSE "ENDED".  SEPARATELY FROM
007170* THAT COUNT-INCREASED PATH, A WALK THAT KEEPS EXTENDING THE
007180* SAME RETAINED RIDE CYCLE AFTER CYCLE (COUNT UNCHANGED) GETS ITS
007190* OWN "ENDED" PUSH THE FIRST CYCLE 5150-TEST-OTHER-ENDED'S
007200* TRAILING-STATIONARY-GAP TEST TURNS TRUE -- SEE THE 14/03/06
007210* CHANGE-LOG ENTRY ABOVE.
007220*----------------------------------------------------------------
007230 5100-RUN-OTHER-RULE-START.
007240     MOVE WS-SNAP-NEW-END(3) TO WST-PREV-END-OTHER.
007250     IF WS-SNAP-NEW-COUNT(3) > WS-PREV-COUNT
007260         PERFORM 5300-TEST-OTHER-ACTIVE-START
007270                 THRU 5300-TEST-OTHER-ACTIVE-END
007280         IF WS-IS-ACTIVE
007290             SET WS-EMIT-STARTED TO TRUE
007300             COMPUTE WS-EVENT-AGE =
007310                WS-NOW-TST - RDT-START(WS-RDT-IX)
007320         ELSE
007330             SET WS-EMIT-ENDED TO TRUE
007340             COMPUTE WS-EVENT-AGE =
007350                WS-NOW-TST - RDT-END(WS-RDT-IX)
007360         END-IF
007370*        THE STALE-EVENT GUARD -- IF THIS TRANSITION IS MORE
007380*        THAN 10 MINUTES OLD, THE DRIVER'S HANDSET DOES NOT
007390*        NEED TO HEAR ABOUT IT.  SEE THE PROGRAM BANNER.
007400         IF WS-EVENT-AGE > WS-HISTORICAL-THRESHOLD
007410             MOVE "NONE   " TO WS-EMIT-KIND
007420         END-IF
007430*        THE NEW LAST RIDE STARTS THE ENDED-TEST TRACKING FRESH.
007440*        WHATEVER ITS OWN TRAILING-GAP STATE HAPPENS TO BE RIGHT
007450*        NOW BECOMES THE BASELINE, NOT AN EDGE TO REPORT -- THAT
007460*        WOULD JUST DOUBLE UP WITH THE STARTED/ENDED EVENT ABOVE.
007470         PERFORM 5150-TEST-OTHER-ENDED-START
007480                 THRU 5150-TEST-OTHER-ENDED-END
007490         MOVE WS-OTH-ENDED-SW TO WST-PREV-ENDED-OTHER
007500     ELSE
007510         IF WS-SNAP-NEW-COUNT(3) > ZERO
007520*            THE SAME WALK IS STILL BEING EXTENDED CYCLE TO
007530*            CYCLE.  THIS IS THE ACTIVE-OTHER "ENDED" EVENT --
007540*            IT FIRES HERE, INDEPENDENTLY OF THE COUNT-INCREASED
007550*            BRANCH ABOVE, ONLY THE FIRST CYCLE THE TEST BELOW
007560*            TURNS TRUE.
007570             PERFORM 5150-TEST-OTHER-ENDED-START
007580                     THRU 5150-TEST-OTHER-ENDED-END
007590             IF WS-OTH-ENDED AND NOT WST-OTHER-WAS-ENDED
007600                 SET WS-EMIT-ENDED TO TRUE
007610                 COMPUTE WS-EVENT-AGE =
007620                    WS-NOW-TST - RDT-END(WS-RDT-IX)
007630                 IF WS-EVENT-AGE > WS-HISTORICAL-THRESHOLD
007640                     MOVE "NONE   " TO WS-EMIT-KIND
007650                 END-IF
007660             END-IF
007670             MOVE WS-OTH-ENDED-SW TO WST-PREV-ENDED-OTHER
007680         END-IF
007690     END-IF.
007700     MOVE WS-SNAP-NEW-COUNT(3) TO WST-PREV-COUNT-OTHER.
007710 5100-RUN-OTHER-RULE-END.
007720     EXIT.
007730
007740*----------------------------------------------------------------
007750* 5150-TEST-OTHER-ENDED -- THE TRANSITION-LAYER'S OWN "ENDED" TEST
007760* FOR AN OTHER RIDE: AT LEAST TWO POINTS, AND THE TRAILING
007770* STATIONARY GAP RIDEGEO'S STATGAP FUNCTION COMPUTES OVER THOSE
007780* POINTS IS AT LEAST WS-OTHER-STATIONARY-END SECONDS.  THIS RUNS
007790* MUCH SOONER THAN THE PARSER'S OWN SEGMENT-SPLIT GAP THRESHOLD,
007800* BY DESIGN -- THE HANDSET SHOULD KNOW A WALK STOPPED LONG BEFORE
007810* RIDEPARS GIVES UP ON IT AND CLOSES THE SEGMENT.
007820*----------------------------------------------------------------
007830 5150-TEST-OTHER-ENDED-START.
007840     MOVE "N" TO WS-OTH-ENDED-SW.
007850     IF RDT-POINT-COUNT(WS-RDT-IX) >= 2
007860         PERFORM 5160-LOAD-OTHER-SCAN-START
007870                 THRU 5160-LOAD-OTHER-SCAN-END
007880         MOVE "STATGAP " TO GEO-FUNCTION-CODE
007890         CALL "ridegeo" USING GEO-FUNCTION-CODE GEO-PAIR-AREA
007900                              OTHER-SCAN-TABLE GEO-SECONDS-IN
007910                              GEO-RESULT-AREA
007920         IF GEO-RESULT-SECONDS >= WS-OTHER-STATIONARY-END
007930             SET WS-OTH-ENDED TO TRUE
007940         END-IF
007950     END-IF.
007960 5150-TEST-OTHER-ENDED-END.
007970     EXIT.
007980
007990*    LOADS OTHER-SCAN-TABLE WITH JUST THE CURRENT RIDE'S (WS-RDT-
008000*    IX'S) OWN POINTS, PULLED OUT OF THE FULL-WINDOW GPS-POINT-
008010*    TABLE BY GPT-RIDE-IX -- THE TABLE IS ALREADY IN ASCENDING
008020*    FIX-TIME ORDER, SO A STRAIGHT FILTERING SCAN PRESERVES THAT
008030*    ORDER IN THE SCRATCH COPY WITHOUT ANY SORTING.
008040 5160-LOAD-OTHER-SCAN-START.
008050     MOVE ZERO TO OSC-COUNT.
008060     PERFORM 5170-COPY-ONE-OTHER-POINT-START
008070             THRU 5170-COPY-ONE-OTHER-POINT-END
008080             VARYING WS-GPT-SCAN-IX FROM 1 BY 1
008090             UNTIL WS-GPT-SCAN-IX > GPT-COUNT.
008100 5160-LOAD-OTHER-SCAN-END.
008110     EXIT.
008120
008130*    ONE GPS-POINT-TABLE ENTRY EXAMINED -- COPIED INTO THE SCRATCH
008140*    TABLE ONLY WHEN RIDEPARS TAGGED IT AS BELONGING TO THE RIDE
008150*    CURRENTLY UNDER TEST.
008160 5170-COPY-ONE-OTHER-POINT-START.
008170     IF GPT-RIDE-IX(WS-GPT-SCAN-IX) = WS-RDT-IX
008180         ADD 1 TO OSC-COUNT
008190         MOVE GPT-TST(WS-GPT-SCAN-IX) TO OSC-TST(OSC-COUNT)
008200         MOVE GPT-LAT(WS-GPT-SCAN-IX) TO OSC-LAT(OSC-COUNT)
008210         MOVE GPT-LON(WS-GPT-SCAN-IX) TO OSC-LON(OSC-COUNT)
008220     END-IF.
008230 5170-COPY-ONE-OTHER-POINT-END.
008240     EXIT.
008250
008260*----------------------------------------------------------------
008270* 5200-RUN-CARBIKE-RULE -- CAR/BIKE.  IF THE COUNT CHANGED,
008280* ADOPT THE NEW END AND EMIT STARTED/ENDED ON WHETHER THE RIDE IS
008290* STILL OPEN.  IF THE COUNT IS UNCHANGED AND THE LAST RIDE IS
008300* STILL OPEN, DO NOTHING -- AND DO NOT ADOPT THE NEW END -- SO
008310* THE SAME RIDE RE-FIRES NEXT CYCLE ONCE IT FINALLY CLOSES.
008320*----------------------------------------------------------------
008330 5200-RUN-CARBIKE-RULE-START.
008340     IF WS-SNAP-NEW-COUNT(WS-TYPE-IX) NOT = WS-PREV-COUNT
008350         PERFORM 5400-TEST-CARBIKE-OPEN-START
008360                 THRU 5400-TEST-CARBIKE-OPEN-END
008370         IF WS-IS-OPEN
008380             SET WS-EMIT-STARTED TO TRUE
008390             COMPUTE WS-EVENT-AGE =
008400                WS-NOW-TST - RDT-START(WS-RDT-IX)
008410         ELSE
008420             SET WS-EMIT-ENDED TO TRUE
008430             COMPUTE WS-EVENT-AGE =
008440                WS-NOW-TST - RDT-END(WS-RDT-IX)
008450         END-IF
008460         IF WS-EVENT-AGE > WS-HISTORICAL-THRESHOLD
008470             MOVE "NONE   " TO WS-EMIT-KIND
008480         END-IF
008490         PERFORM 5500-ADOPT-NEW-END-START
008500                 THRU 5500-ADOPT-NEW-END-END
008510     ELSE
008520*        COUNT DID NOT CHANGE.  IF THE LAST RIDE IS STILL OPEN
008530*        THERE IS NOTHING TO DO -- IT WILL RE-EXAMINE ITSELF
008540*        NEXT CYCLE.  IF IT HAS CLOSED SINCE LAST TIME WE
008550*        LOOKED, THE END ADVANCED ENOUGH TO MATTER, SO TREAT
008560*        THAT AS A LATE "ENDED" WE MISSED.
008570         IF WS-SNAP-NEW-COUNT(WS-TYPE-IX) > ZERO
008580             PERFORM 5400-TEST-CARBIKE-OPEN-START
008590                     THRU 5400-TEST-CARBIKE-OPEN-END
008600             IF NOT WS-IS-OPEN
008610                 COMPUTE WS-END-ADVANCE =
008620                    WS-SNAP-NEW-END(WS-TYPE-IX) - WS-PREV-END
008630                 PERFORM 5500-ADOPT-NEW-END-START
008640                         THRU 5500-ADOPT-NEW-END-END
008650                 IF WS-END-ADVANCE >
008660                    WS-END-CHANGE-THRESHOLD
008670                     SET WS-EMIT-ENDED TO TRUE
008680                     COMPUTE WS-EVENT-AGE =
008690                        WS-NOW-TST - RDT-END(WS-RDT-IX)
008700                     IF WS-EVENT-AGE > WS-HISTORICAL-THRESHOLD
008710                         MOVE "NONE   " TO WS-EMIT-KIND
008720                     END-IF
008730                 END-IF
008740             END-IF
008750         END-IF
008760     END-IF.
008770 5200-RUN-CARBIKE-RULE-END.
008780     EXIT.
008790
008800*    ACTIVE MEANS THE WALKING RIDE'S LAST KNOWN END IS WITHIN
008810*    THE LAST 120 SECONDS OF NOW -- SEE THE 02/09/94 FIX.
008820 5300-TEST-OTHER-ACTIVE-START.
008830     MOVE "N" TO WS-IS-ACTIVE-SW.
008840     IF RDT-POINT-COUNT(WS-RDT-IX) > ZERO
008850         IF (WS-NOW-TST - RDT-END(WS-RDT-IX)
008860             < WS-OTHER-ACTIVE-TOLERANCE)
008870             AND (RDT-END(WS-RDT-IX) <= WS-NOW-TST)
008880             SET WS-IS-ACTIVE TO TRUE
008890         END-IF
008900     END-IF.
008910 5300-TEST-OTHER-ACTIVE-END.
008920     EXIT.
008930
008940*    OPEN MEANS THE RIDE'S END TIMESTAMP IS WITHIN 10 SECONDS OF
008950*    NOW IN EITHER DIRECTION -- A RIDE STILL BEING EXTENDED BY
008960*    THE PARSER'S GAP-TOLERANCE RULE LOOKS "OPEN" THIS WAY.
008970 5400-TEST-CARBIKE-OPEN-START.
008980     MOVE "N" TO WS-IS-OPEN-SW.
008990     COMPUTE WS-EVENT-AGE = WS-NOW-TST - RDT-END(WS-RDT-IX)
009000     IF WS-EVENT-AGE < WS-OPEN-RIDE-TOLERANCE
009010        AND WS-EVENT-AGE > - WS-OPEN-RIDE-TOLERANCE
009020         SET WS-IS-OPEN TO TRUE
009030     END-IF.
009040 5400-TEST-CARBIKE-OPEN-END.
009050     EXIT.
009060
009070*    ADOPTS THE NEW SNAPSHOT END AND COUNT INTO THE WORKER-STATE
009080*    RECORD'S CAR/BIKE FIELDS.  OTHER IS NOT HANDLED HERE --
009090*    5100-RUN-OTHER-RULE ADOPTS ITS OWN FIELDS DIRECTLY.
009100 5500-ADOPT-NEW-END-START.
009110     EVALUATE WS-TYPE-IX
009120         WHEN 1  MOVE WS-SNAP-NEW-END(1) TO WST-PREV-END-CAR
009130         WHEN 2  MOVE WS-SNAP-NEW-END(2) TO WST-PREV-END-BIKE
009140     END-EVALUATE
009150     MOVE WS-SNAP-NEW-COUNT(WS-TYPE-IX) TO WS-PREV-COUNT
009160     EVALUATE WS-TYPE-IX
009170         WHEN 1  MOVE WS-PREV-COUNT TO WST-PREV-COUNT-CAR
009180         WHEN 2  MOVE WS-PREV-COUNT TO WST-PREV-COUNT-BIKE
009190     END-EVALUATE.
009200 5500-ADOPT-NEW-END-END.
009210     EXIT.
009220
009230*----------------------------------------------------------------
009240* 5900-EMIT-EVENT -- BUILDS AND WRITES ONE NOTIFICATION-EVENT.
009250* TITLE IS "<TYPE> RIDE <N> STARTED/ENDED"; TEXT IS THE LOCAL
009260* START TIME FOR A "STARTED" EVENT OR THE RIDE-END STATS LINE
009270* FOR AN "ENDED" EVENT.
009280*----------------------------------------------------------------
009290 5900-EMIT-EVENT-START.
009300     MOVE WS-SNAP-NEW-COUNT(WS-TYPE-IX) TO WS-EDIT-RIDE-NUMBER
009310     MOVE SPACE TO NEV-TITLE
009320     MOVE SPACE TO NEV-TEXT
009330*    TITLE TEXT DIFFERS ONLY BY ACTIVITY NAME AND STARTED/ENDED
009340*    -- BUILT WITH A SEPARATE STRING PER TYPE RATHER THAN ONE
009350*    TABLE-DRIVEN STRING, THE WAY THE SHOP WROTE THIS KIND OF
009360*    THING IN THE MID-1990S.
009370     IF WS-EMIT-STARTED
009380         EVALUATE WS-TYPE-IX
009390             WHEN 1
009400                 STRING "CAR RIDE " DELIMITED BY SIZE
009410                     WS-EDIT-RIDE-NUMBER DELIMITED BY SIZE
009420                     " STARTED" DELIMITED BY SIZE INTO NEV-TITLE
009430             WHEN 2
009440                 STRING "BIKE RIDE " DELIMITED BY SIZE
009450                     WS-EDIT-RIDE-NUMBER DELIMITED BY SIZE
009460                     " STARTED" DELIMITED BY SIZE INTO NEV-TITLE
009470             WHEN 3
009480                 STRING "WALKING RIDE " DELIMITED BY SIZE
009490                     WS-EDIT-RIDE-NUMBER DELIMITED BY SIZE
009500                     " STARTED" DELIMITED BY SIZE INTO NEV-TITLE
009510         END-EVALUATE
009520*        "STARTED" EVENT BODY IS JUST THE LOCAL START TIME --
009530*        NOTHING ELSE IS KNOWN ABOUT THE RIDE YET.
009540         MOVE RDT-START(WS-RDT-IX) TO WS-LT-RAW-SECS
009550         PERFORM 8000-FORMAT-HHMM-START THRU 8000-FORMAT-HHMM-END
009560         MOVE WS-LT-EDIT-HH TO WS-START-LOCAL(1:2)
009570         MOVE ":" TO WS-START-LOCAL(3:1)
009580         MOVE WS-LT-EDIT-MM TO WS-START-LOCAL(4:2)
009590         MOVE WS-START-LOCAL TO NEV-TEXT
009600     ELSE
009610         EVALUATE WS-TYPE-IX
009620             WHEN 1
009630                 STRING "CAR RIDE " DELIMITED BY SIZE
009640                     WS-EDIT-RIDE-NUMBER DELIMITED BY SIZE
009650                     " ENDED" DELIMITED BY SIZE INTO NEV-TITLE
009660             WHEN 2
009670                 STRING "BIKE RIDE " DELIMITED BY SIZE
009680                     WS-EDIT-RIDE-NUMBER DELIMITED BY SIZE
009690                     " ENDED" DELIMITED BY SIZE INTO NEV-TITLE
009700             WHEN 3
009710                 STRING "WALKING RIDE " DELIMITED BY SIZE
009720                     WS-EDIT-RIDE-NUMBER DELIMITED BY SIZE
009730                     " ENDED" DELIMITED BY SIZE INTO NEV-TITLE
009740         END-EVALUATE
009750*        "ENDED" EVENT BODY IS THE FULL RIDE-STATS LINE --
009760*        SEE 6000-BUILD-ENDED-TEXT BELOW.
009770         PERFORM 6000-BUILD-ENDED-TEXT-START
009780                 THRU 6000-BUILD-ENDED-TEXT-END
009790     END-IF
009800     WRITE NOTIFICATION-EVENT.
009810 5900-EMIT-EVENT-END.
009820     EXIT.
009830
009840*----------------------------------------------------------------
009850* 6000-BUILD-ENDED-TEXT -- "<D.D> KM | <DUR> | <S.S> KM/H |
009860* <HH:MM>-<HH:MM>" PER THE OLD DISPATCHER'S NOTIFICATION FORMAT.
009870*----------------------------------------------------------------
009880 6000-BUILD-ENDED-TEXT-START.
009890     MOVE RDT-DISTANCE(WS-RDT-IX)  TO WS-EDIT-DISTANCE
009900     MOVE RDT-AVG-SPEED(WS-RDT-IX) TO WS-EDIT-SPEED
009910     COMPUTE WS-DUR-MINUTES-TOTAL = RDT-DURATION(WS-RDT-IX) / 60
009920     DIVIDE WS-DUR-MINUTES-TOTAL BY 60
009930         GIVING WS-DUR-HOURS-PART
009940         REMAINDER WS-DUR-MINS-PART.
009950     MOVE RDT-START(WS-RDT-IX) TO WS-LT-RAW-SECS
009960     PERFORM 8000-FORMAT-HHMM-START THRU 8000-FORMAT-HHMM-END
009970     MOVE WS-LT-EDIT-HH TO WS-START-LOCAL(1:2)
009980     MOVE ":" TO WS-START-LOCAL(3:1)
009990     MOVE WS-LT-EDIT-MM TO WS-START-LOCAL(4:2)
010000     MOVE RDT-END(WS-RDT-IX) TO WS-LT-RAW-SECS
010010     PERFORM 8000-FORMAT-HHMM-START THRU 8000-FORMAT-HHMM-END
010020     MOVE WS-LT-EDIT-HH TO WS-END-LOCAL(1:2)
010030     MOVE ":" TO WS-END-LOCAL(3:1)
010040     MOVE WS-LT-EDIT-MM TO WS-END-LOCAL(4:2)
010050*    HOURS PART IS ZERO FOR ANY RIDE UNDER AN HOUR -- DROP THE
010060*    "0H " SEGMENT RATHER THAN CLUTTER A SHORT RIDE'S EVENT
010070*    TEXT WITH A MEANINGLESS ZERO.
010080     IF WS-DUR-HOURS-PART > ZERO
010090         STRING WS-EDIT-DISTANCE DELIMITED BY SIZE
010100             " KM | " DELIMITED BY SIZE
010110             WS-DUR-HOURS-PART DELIMITED BY SIZE
010120             "H " DELIMITED BY SIZE
010130             WS-DUR-MINS-PART DELIMITED BY SIZE
010140             "M | " DELIMITED BY SIZE
010150             WS-EDIT-SPEED DELIMITED BY SIZE
010160             " KM/H | " DELIMITED BY SIZE
010170             WS-START-LOCAL DELIMITED BY SIZE
010180             "-" DELIMITED BY SIZE
010190             WS-END-LOCAL DELIMITED BY SIZE
010200             INTO NEV-TEXT
010210     ELSE
010220         STRING WS-EDIT-DISTANCE DELIMITED BY SIZE
010230             " KM | " DELIMITED BY SIZE
010240             WS-DUR-MINS-PART DELIMITED BY SIZE
010250             "M | " DELIMITED BY SIZE
010260             WS-EDIT-SPEED DELIMITED BY SIZE
010270             " KM/H | " DELIMITED BY SIZE
010280             WS-START-LOCAL DELIMITED BY SIZE
010290             "-" DELIMITED BY SIZE
010300             WS-END-LOCAL DELIMITED BY SIZE
010310             INTO NEV-TEXT
010320     END-IF.
010330 6000-BUILD-ENDED-TEXT-END.
010340     EXIT.
010350
010360*----------------------------------------------------------------
010370* 8000-FORMAT-HHMM -- RAW EPOCH SECONDS TO A SITE LOCAL HH:MM,
010380* OFFSET BY WS-LOCAL-OFFSET-SECONDS.  DATE PART IS DISCARDED --
010390* THE NOTIFICATION TEXT ONLY EVER SHOWS TIME OF DAY.
010400*----------------------------------------------------------------
010410 8000-FORMAT-HHMM-START.
010420     COMPUTE WS-LT-ADJ-SECS =
010430        WS-LT-RAW-SECS + WS-LOCAL-OFFSET-SECONDS.
010440     DIVIDE WS-LT-ADJ-SECS BY 86400 GIVING WS-LT-DAYS-DISCARD
010450         REMAINDER WS-LT-ADJ-SECS.
010460*    A NEGATIVE OFFSET CAN PUSH THE REMAINDER BELOW ZERO WHEN
010470*    THE RAW SECONDS ARE NEAR MIDNIGHT UTC -- WRAP BACK INTO
010480*    THE SAME CALENDAR DAY RATHER THAN PRINT A NEGATIVE TIME.
010490     IF WS-LT-ADJ-SECS < 0
010500         ADD 86400 TO WS-LT-ADJ-SECS
010510     END-IF
010520     MOVE WS-LT-ADJ-SECS TO WS-LT-DAY-SECS
010530     DIVIDE WS-LT-DAY-SECS BY 3600 GIVING WS-LT-HOURS
010540         REMAINDER WS-LT-DAY-SECS.
010550     DIVIDE WS-LT-DAY-SECS BY 60 GIVING WS-LT-MINUTES
010560         REMAINDER WS-LT-SECONDS.
010570     MOVE WS-LT-HOURS   TO WS-LT-EDIT-HH.
010580     MOVE WS-LT-MINUTES TO WS-LT-EDIT-MM.
010590 8000-FORMAT-HHMM-END.
010600     EXIT.
010610
010620*----------------------------------------------------------------
010630* 9000-WRITE-BASELINE -- REWRITES THE ONE-RECORD WORKER-STATE
010640* FILE FROM SCRATCH EVERY CYCLE.  THE WST- FIELDS WERE EITHER
010650* CARRIED FORWARD UNCHANGED (NO TRANSITION FOR THAT TYPE) OR
010660* UPDATED IN PLACE BY 5100/5200/5500 ABOVE -- EITHER WAY THIS
010670* PARAGRAPH JUST STAMPS THE SESSION MARK AND WRITES THE RECORD.
010680*----------------------------------------------------------------
010690 9000-WRITE-BASELINE-START.
010700     MOVE WS-SESSION-START TO WST-SESSION-START.
010710     SET WST-BASELINE-ESTABLISHED TO TRUE.
010720     OPEN OUTPUT WORKER-STATE.
010730     WRITE WORKER-STATE-RECORD.
010740     CLOSE WORKER-STATE.
010750 9000-WRITE-BASELINE-END.
010760     EXIT.
010770
010780*    FATAL I/O-STATUS CHECK FOR GPS-LOCATIONS.  EOF IS EXPECTED
010790*    AND FALLS THROUGH; ANYTHING ELSE IS TREATED AS A REASON TO
010800*    ABEND RATHER THAN LIMP ALONG ON HALF A GPS FEED.
010810 9100-TEST-GPSLOC-STATUS-START.
010820     IF NOT WS-GPSLOC-OK
010830         AND NOT WS-GPSLOC-EOF
010840         MOVE ALL "/" TO WS-ERROR-LINE
010850         DISPLAY WS-ERROR-LINE
010860         DISPLAY "RIDENOT1 -- GPS-LOCATIONS I/O ERROR, STATUS "
010870                 WS-GPSLOC-STATUS
010880         MOVE ALL "/" TO WS-ERROR-LINE
010890         DISPLAY WS-ERROR-LINE
010900         STOP RUN
010910     END-IF.
010920 9100-TEST-GPSLOC-STATUS-END.
010930     EXIT.
010940
010950*    FATAL I/O-STATUS CHECK FOR ACTIVITY-MARKERS.  A MISSING
010960*    FILE (35) IS ALSO EXPECTED HERE -- SEE 3000-READ-MARKERS.
010970 9200-TEST-ACTMRK-STATUS-START.
010980     IF NOT WS-ACTMRK-OK
010990         AND NOT WS-ACTMRK-EOF
011000         AND NOT WS-ACTMRK-NOFILE
011010         MOVE ALL "/" TO WS-ERROR-LINE
011020         DISPLAY WS-ERROR-LINE
011030         DISPLAY "RIDENOT1 -- ACTIVITY-MARKERS I/O ERROR, STATUS "
011040                 WS-ACTMRK-STATUS
011050         MOVE ALL "/" TO WS-ERROR-LINE
011060         DISPLAY WS-ERROR-LINE
011070         STOP RUN
011080     END-IF.
011090 9200-TEST-ACTMRK-STATUS-END.
011100     EXIT.
