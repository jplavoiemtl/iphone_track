000100******************************************************************
000110*    SUMWRK1  --  WORKING TABLE OF RIDE-SUMMARY ROWS, RUN WINDOW  *
000120*    BUILT BY RIDERPT1 FROM RIDE-TABLE, ONE ROW PER RETAINED RIDE *
000130*    WITH AT LEAST ONE POINT; SORTED DESCENDING BY SRW-START-TST  *
000140*    BEFORE THE REPORT AND THE RIDE-SUMMARY FILE ARE WRITTEN.     *
000150*    AUTHOR : M. OKONKWO-BRIGHT                                  *
000160*    DATE CREATED  09/05/1991                                    *
000170******************************************************************
000180 01  SUMMARY-ROW-TABLE.
000190     03  SRW-COUNT               PIC 9(04)  COMP.
000200     03  SRW-ENTRY OCCURS 1 TO 300 TIMES
000210                   DEPENDING ON SRW-COUNT
000220                   INDEXED BY SRW-IX.
000230         05  SRW-TYPE            PIC X(05).
000240         05  SRW-RIDE-NUMBER     PIC 9(03).
000250         05  SRW-START-TST       PIC 9(10).
000260         05  SRW-END-TST         PIC 9(10).
000270         05  SRW-DISTANCE        PIC 9(05)V9(02).
000280         05  SRW-DURATION        PIC 9(07).
000290         05  SRW-AVG-SPEED       PIC 9(04)V9(01).
000300         05  SRW-POINTS          PIC 9(05).
000310     03  FILLER                  PIC X(08).
