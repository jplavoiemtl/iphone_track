000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.     ridepars.
000130 AUTHOR.         M. OKONKWO-BRIGHT.
000140 INSTALLATION.   TRI-COUNTY DATA SERVICES -- MIS DIVISION.
000150 DATE-WRITTEN.   23 JUNE 1991.
000160 DATE-COMPILED.
000170 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.
000180*
000190*----------------------------------------------------------------
000200* PURPOSE.
000210*    THE RIDE-SEGMENTATION ENGINE.  TAKES THE RUN'S GPS-POINT-
000220*    TABLE AND MARKER-TABLE (BOTH ALREADY LOADED AND TIME-SORTED
000230*    BY THE CALLER) AND BUILDS THE RIDE-TABLE: PAIRS CAR/BIKE
000240*    START-END MARKERS, HANGS EACH GPS FIX OFF ITS RIDE, DROPS
000250*    RIDES THAT NEVER GOT GOING, AND CARVES THE LEFTOVER FIXES
000260*    INTO "OTHER" (WALKING) RIDES.  CALLED FROM BOTH THE RIDES
000270*    REPORT EXTRACT (RIDEXTR1) AND THE NOTIFICATION WORKER
000280*    (RIDENOT1) SO THE SEGMENTATION RULE LIVES IN EXACTLY ONE
000290*    PLACE -- A LESSON LEARNED THE HARD WAY ON THE OLD TRAIN-
000300*    PLANNING SYSTEM, WHERE THE SAME SEAT-ALLOCATION RULE WAS
000310*    ONCE CODED THREE TIMES AND DRIFTED OUT OF STEP TWICE.
000320*----------------------------------------------------------------
000330* CHANGE LOG.
000340*    23/06/91  MTO ORIGINAL PROGRAM.  MARKER PAIRING, POINT        00558B
000350*                  ASSIGNMENT, SMALL-RIDE FILTER.                 00558B
000360*    05/07/91  MTO ADDED THE "OTHER" WALKING SPLITTER -- GAP,      00561B
000370*                  STATIONARY AND CAR/BIKE-START-INSIDE-GAP        00561B
000380*                  TESTS PER THE WALKING-DETECTION SPEC FROM       00561B
000390*                  THE FIELD-OPS GROUP.                           00561B
000400*    30/09/93  RH  FIXED: CAR RIDE STARTING EXACTLY ON THE         00971C
000410*                  BOUNDARY OF AN OPEN OTHER-SEGMENT NO LONGER     00971C
000420*                  SPLITS THE SEGMENT A SECOND TIME (OFF-BY-ONE    00971C
000430*                  ON THE "STRICTLY BETWEEN" TEST).               00971C
000440*    17/02/99  DKP Y2K REVIEW -- TIMESTAMPS ARE EPOCH SECONDS      01190D
000450*                  THROUGHOUT, NO 2-DIGIT YEAR ARITHMETIC HERE.    01190D
000460*                  NO CHANGE REQUIRED.                            01190D
000470*    14/04/04  LFB RAISED RIDE-TABLE FROM 150 TO 300 ENTRIES       01488F
000480*                  (SEE RIDEWRK1) -- LONG WALKING SESSIONS ON      01488F
000490*                  THE CAMPUS SHUTTLE ROUTE WERE TRUNCATING.       01488F
000500*    02/11/05  LFB DROPPED THE DEAD WS-EOD-SW SWITCH -- LEFT OVER  01560F
000510*                  FROM AN EARLY DRAFT THAT READ THE POINT TABLE   01560F
000520*                  SEQUENTIALLY INSTEAD OF BY SUBSCRIPT.  NEVER    01560F
000530*                  SET OR TESTED SINCE THE 1991 REWRITE.           01560F
000540*----------------------------------------------------------------
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. TRICOUNTY-3090.
000590 OBJECT-COMPUTER. TRICOUNTY-3090.
000600* UPSI-0 SWITCHES ON THE RAW-BYTES TRACE VIEWS DECLARED AGAINST
000610* WS-OPEN-STARTS, WS-SEG-WORK AND WS-LOOP-SUBS BELOW.  FIELD-OPS
000620* ASKED FOR THESE AFTER THE 1993 OFF-BY-ONE INCIDENT (SEE CHANGE
000630* LOG) SO A DUMP COULD BE PULLED WITHOUT A RECOMPILE.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS ACTIVITY-CLASS IS "A" THRU "Z"
000670     UPSI-0 ON STATUS IS PARS-DEBUG-TRACE-ON
000680            OFF STATUS IS PARS-DEBUG-TRACE-OFF.
000690
000700 INPUT-OUTPUT SECTION.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740
000750 WORKING-STORAGE SECTION.
000760*
000770* WS-MATCH-SW IS A SINGLE-USE SWITCH -- IT ONLY EVER LIVES FOR
000780* THE DURATION OF ONE CALL TO 2010-ASSIGN-ONE-POINT AND IS RESET
000790* EVERY TIME THROUGH.  PULLED OUT TO A STANDALONE 77-LEVEL ENTRY
000800* RATHER THAN LEFT BURIED IN A GROUP, THE WAY THE SHOP'S OLDER
000810* PROGRAMS TREAT A SWITCH THAT DOES NOT DESCRIBE ANY RECORD.
000820 77  WS-MATCH-SW                 PIC X(01).
000830     88  WS-MATCHED                  VALUE "Y".
000840     88  WS-NOT-MATCHED              VALUE "N".
000850*
000860 01  FILLER                      PIC X(35) VALUE
000870     "**** RIDEPARS WORKING STORAGE ****".
000880*
000890* BUSINESS RULE CONSTANTS -- "OTHER SEGMENTATION" AND THE SMALL-
000900* RIDE FILTER SHARE THESE FOUR TUNING VALUES WITH 6000-FILTER-
000910* OTHER BELOW.  FIELD-OPS OWNS ALL FOUR; MIS DOES NOT CHANGE THEM
000920* WITHOUT A SIGNED REQUEST ON FILE.
000930 01  WS-CONSTANTS.
000940*    30 MINUTES -- A GAP THIS LONG BETWEEN TWO FIXES ENDS THE
000950*    CURRENT "OTHER" SEGMENT EVEN IF NOTHING ELSE CHANGED.
000960     05  WS-GAP-THRESHOLD        PIC 9(05)  COMP VALUE 1800.
000970*    5 MINUTES -- A CANDIDATE SEGMENT SHORTER THAN THIS IS
000980*    DISCARDED REGARDLESS OF DISTANCE COVERED.
000990     05  WS-MIN-RIDE-DURATION    PIC 9(05)  COMP VALUE 300.
001000*    0.1 KM -- A CANDIDATE SEGMENT COVERING LESS THAN THIS IS
001010*    DISCARDED REGARDLESS OF ELAPSED TIME.
001020     05  WS-MIN-DISTANCE-KM      PIC 9(01)V9(01) VALUE 0.1.
001030*    FEWER THAN 5 POINTS, FOR ANY RIDE TYPE, IS TOO THIN A TRACK
001040*    TO TRUST -- SAME THRESHOLD USED BY BOTH 3010 AND 6010 BELOW.
001050     05  WS-MIN-POINTS           PIC 9(02)  COMP VALUE 5.
001060*
001070* OPEN-START TRACKING FOR MARKER PAIRING (ONE SLOT PER TYPE).
001080* A "START" MARKER SETS ITS SLOT; THE MATCHING "END" CLEARS IT.
001090* ONLY ONE OPEN RIDE PER TYPE CAN EXIST AT A TIME -- A SECOND
001100* START OF THE SAME TYPE BEFORE AN END SIMPLY OVERWRITES THE
001110* FIRST, PER THE MARKER-PAIRING RULE IN THE 1000-PARAGRAPH BANNER
001120* BELOW.
001130 01  WS-OPEN-STARTS.
001140     05  WS-OPEN-CAR-TST         PIC 9(10).
001150     05  WS-OPEN-CAR-SW          PIC X(01).
001160         88  WS-OPEN-CAR-SET         VALUE "Y".
001170     05  WS-OPEN-BIKE-TST        PIC 9(10).
001180     05  WS-OPEN-BIKE-SW         PIC X(01).
001190         88  WS-OPEN-BIKE-SET        VALUE "Y".
001200*    OPEN-STARTS-ALT IS THE SAME BYTES READ AS A SINGLE 22-BYTE
001210*    KEY WHEN THE TRACE DUMP (UPSI-0) WANTS TO LOG BOTH SLOTS
001220*    IN ONE SHOT RATHER THAN FIELD BY FIELD.
001230 01  WS-OPEN-STARTS-ALT REDEFINES WS-OPEN-STARTS.
001240     05  FILLER                  PIC X(22).
001250*
001260* LOOP SUBSCRIPTS SHARED ACROSS THE SEVEN PARAGRAPH GROUPS BELOW.
001270* KEPT TOGETHER IN ONE GROUP (RATHER THAN AS SEPARATE 77-LEVEL
001280* ITEMS) SO A SINGLE UPSI-0 TRACE DUMP CAN SHOW WHERE EVERY SCAN
001290* IN THE PROGRAM STOOD AT THE MOMENT OF AN ABEND.
001300 01  WS-LOOP-SUBS.
001310     05  WS-MKT-IX               PIC 9(03)  COMP.
001320     05  WS-GPT-IX               PIC 9(05)  COMP.
001330     05  WS-RDT-IX               PIC 9(04)  COMP.
001340     05  WS-OPL-IX               PIC 9(05)  COMP.
001350     05  WS-SGP-IX               PIC 9(05)  COMP.
001360*    RAW-BYTES TRACE VIEW OF THE FIVE SUBSCRIPTS ABOVE, SPLIT
001370*    INTO A "MARKER/POINT" HALF AND A "RIDE/POOL/SCRATCH" HALF
001380*    SO THE DUMP READS IN TWO SENSIBLE CHUNKS INSTEAD OF ONE
001390*    UNBROKEN STRING OF DIGITS -- SAME IDEA AS THE OPEN-STARTS
001400*    AND SEG-WORK TRACE VIEWS ELSEWHERE IN THIS WORKING STORAGE.
001410 01  WS-LOOP-SUBS-DUMP REDEFINES WS-LOOP-SUBS.
001420     05  WS-LSD-MARKER-POINT     PIC X(06).
001430     05  WS-LSD-RIDE-POOL-SCR    PIC X(10).
001440*
001450* SMALL-RIDE FILTER COUNTERS -- RETURNED TO THE CALLER.
001460* (SHADOWED HERE SO THE ADD STATEMENTS DON'T TOUCH THE LINKAGE
001470* AREA DIRECTLY UNTIL THE PASS IS COMPLETE -- OLD HABIT FROM THE
001480* TRAIN-PLANNING SYSTEM'S SEAT-COUNT LOGIC.)
001490 01  WS-FILTER-COUNTS.
001500     05  WS-FLT-CAR              PIC 9(04)  COMP.
001510     05  WS-FLT-BIKE             PIC 9(04)  COMP.
001520     05  WS-FLT-OTHER            PIC 9(04)  COMP.
001530*
001540* OTHER-SEGMENTATION WORK -- THE CURRENT CANDIDATE SEGMENT'S
001550* POOL-INDEX SPAN, ITS OPEN/CLOSED STATE, AND (ONCE CLOSED) ITS
001560* MEASURED SPAN/DISTANCE/DURATION.
001570 01  WS-SEG-WORK.
001580     05  WS-SEG-FROM-OPL         PIC 9(05)  COMP.
001590     05  WS-SEG-TO-OPL           PIC 9(05)  COMP.
001600     05  WS-SEG-OPEN-SW          PIC X(01).
001610         88  WS-SEG-IS-OPEN          VALUE "Y".
001620         88  WS-SEG-IS-CLOSED        VALUE "N".
001630     05  WS-SEG-CANDIDATE-SW     PIC X(01).
001640         88  WS-SEG-SPLIT-NOW        VALUE "Y".
001650     05  WS-SEG-SPAN-START       PIC 9(10).
001660     05  WS-SEG-SPAN-END         PIC 9(10).
001670     05  WS-SEG-DISTANCE         PIC 9(05)V9(06).
001680     05  WS-SEG-DURATION         PIC 9(08).
001690*    SPAN-AS-ONE-FIELD IS THE START/END PAIR READ AS A SINGLE
001700*    20-BYTE KEY FOR THE UPSI-0 TRACE DUMP (CBLTRACE), SAME
001710*    TRICK AS WS-OPEN-STARTS-ALT ABOVE.
001720 01  WS-SEG-SPAN-ALT REDEFINES WS-SEG-WORK.
001730     05  FILLER                  PIC X(01).
001740     05  FILLER                  PIC X(19).
001750     05  FILLER                  PIC X(09).
001760*
001770* CALL INTERFACE TO RIDEGEO, AND ITS PRIVATE SCRATCH POINT LIST
001780* (HOLDS ONLY THE POINTS OF THE SEGMENT OR RIDE CURRENTLY UNDER
001790* THE MICROSCOPE -- NEVER THE WHOLE RUN).  SGP- PREFIX STANDS
001800* FOR "SEGMENT POINT" -- CHOSEN TO READ DIFFERENTLY FROM GPT-
001810* (THE CALLER'S FULL-RUN TABLE) AT A GLANCE IN A CORE DUMP.
001820     COPY GEOCALL1.
001830
001840     COPY GPSPTS1 REPLACING ==GPS-POINT-TABLE== BY
001850                            ==SEGMENT-POINT-TABLE==
001860                            ==GPT-==               BY ==SGP-==.
001870
001880 LINKAGE SECTION.
001890* THE FOUR TABLES AND ONE COUNTS-RECORD THAT MAKE UP THIS
001900* SUBPROGRAM'S WHOLE CONTRACT WITH ITS CALLERS (RIDEXTR1 AND
001910* RIDENOT1) -- NEITHER CALLER NOR THIS PROGRAM OWNS ANY FILE.
001920     COPY GPSPTS1.
001930     COPY MRKTBL1.
001940     COPY RIDEWRK1.
001950     COPY PARSFLT1.
001960     COPY OTHPL1.
001970
001980 PROCEDURE DIVISION USING GPS-POINT-TABLE
001990                          MARKER-TABLE
002000                          RIDE-TABLE
002010                          PARSER-FILTERED-COUNTS
002020                          OTHER-POOL-TABLE.
002030
002040*----------------------------------------------------------------
002050* 0000-MAIN  --  THE SEVEN SEGMENTATION PASSES, IN A FIXED ORDER
002060* THAT MUST NOT CHANGE: MARKERS MUST BE PAIRED BEFORE POINTS CAN
002070* BE ASSIGNED (2000 NEEDS RDT-START/RDT-END), SMALL CAR/BIKE
002080* RIDES MUST BE FILTERED BEFORE THE OTHER-POOL IS BUILT (4000
002090* ASSUMES GPT-RIDE-IX IS FINAL), AND SO ON DOWN THE LIST.
002100*----------------------------------------------------------------
002110 0000-MAIN-START.
002120     MOVE ZERO TO RDT-COUNT OPL-COUNT
002130     MOVE ZERO TO WS-FLT-CAR WS-FLT-BIKE WS-FLT-OTHER
002140     MOVE "N" TO WS-OPEN-CAR-SW WS-OPEN-BIKE-SW
002150     PERFORM 1000-PAIR-MARKERS-START THRU 1000-PAIR-MARKERS-END
002160     PERFORM 2000-ASSIGN-POINTS-START THRU 2000-ASSIGN-POINTS-END
002170     PERFORM 3000-FILTER-CARBIKE-START
002180             THRU 3000-FILTER-CARBIKE-END
002190     PERFORM 4000-BUILD-OTH-POOL-START
002200             THRU 4000-BUILD-OTH-POOL-END
002210     PERFORM 5000-SEGMENT-OTHER-START THRU 5000-SEGMENT-OTHER-END
002220     PERFORM 6000-FILTER-OTHER-START THRU 6000-FILTER-OTHER-END
002230     PERFORM 7000-CARBIKE-METRICS-START
002240             THRU 7000-CARBIKE-METRICS-END
002250*    HAND THE FILTER COUNTS BACK TO THE CALLER FOR ITS OWN RUN-
002260*    TOTALS LINE (EXTRACT AND NOTIFIER BOTH PRINT/LOG THEM).
002270     MOVE WS-FLT-CAR   TO PFC-FILTERED-CAR
002280     MOVE WS-FLT-BIKE  TO PFC-FILTERED-BIKE
002290     MOVE WS-FLT-OTHER TO PFC-FILTERED-OTHER.
002300 0000-MAIN-END.
002310     GOBACK.
002320
002330*----------------------------------------------------------------
002340* 1000-PAIR-MARKERS  --  BUSINESS RULE "MARKER PAIRING".  A LATER
002350* UNCLOSED START OVERWRITES AN EARLIER ONE.  AN END WITH NO OPEN
002360* START DEFAULTS TO THE FIRST GPS POINT'S TST (OR THE END TST IF
002370* THERE ARE NO GPS POINTS AT ALL).  A START STILL OPEN AFTER ALL
002380* MARKERS CLOSES AT THE LAST GPS POINT'S TST.  THIS LAST CASE
002390* COVERS A PHONE THAT DIED OR LOST SIGNAL BEFORE THE DRIVER
002400* LOGGED THE END MARKER -- FIELD-OPS WOULD RATHER SEE A RIDE
002410* THAT RUNS TO THE LAST KNOWN FIX THAN LOSE THE RIDE ENTIRELY.
002420*----------------------------------------------------------------
002430 1000-PAIR-MARKERS-START.
002440     IF MKT-COUNT = ZERO
002450         GO TO 1000-PAIR-MARKERS-END
002460     END-IF
002470     PERFORM 1010-PAIR-ONE-MARKER THRU 1010-PAIR-ONE-MARKER-EXIT
002480             VARYING WS-MKT-IX FROM 1 BY 1
002490             UNTIL WS-MKT-IX > MKT-COUNT
002500*    ANYTHING STILL OPEN AFTER THE LAST MARKER GETS CLOSED AT
002510*    THE RUN'S LAST GPS FIX (IF THE RUN HAS NO POINTS AT ALL,
002520*    THERE IS NOTHING TO CLOSE AT, SO THE OPEN START IS SIMPLY
002530*    DROPPED -- A RIDE WITH NO POINTS CANNOT SURVIVE THE SMALL-
002540*    RIDE FILTER ANYWAY).
002550     IF WS-OPEN-CAR-SET AND GPT-COUNT > ZERO
002560         PERFORM 1050-OPEN-RIDE-CAR THRU 1050-OPEN-RIDE-CAR-EXIT
002570     END-IF
002580     IF WS-OPEN-BIKE-SET AND GPT-COUNT > ZERO
002590         PERFORM 1060-OPEN-RIDE-BIKE THRU 1060-OPEN-RIDE-BIKE-EXIT
002600     END-IF.
002610 1000-PAIR-MARKERS-END.
002620     EXIT.
002630
002640* ONE MARKER -- DISPATCH ON ITS ACTIVITY CODE.
002650 1010-PAIR-ONE-MARKER.
002660     EVALUATE MKT-ACTIVITY(WS-MKT-IX)
002670         WHEN "CAR_START"
002680             MOVE MKT-TST(WS-MKT-IX) TO WS-OPEN-CAR-TST
002690             SET WS-OPEN-CAR-SET TO TRUE
002700         WHEN "BIKE_START"
002710             MOVE MKT-TST(WS-MKT-IX) TO WS-OPEN-BIKE-TST
002720             SET WS-OPEN-BIKE-SET TO TRUE
002730         WHEN "CAR_END"
002740             PERFORM 1020-CLOSE-RIDE-CAR
002750                     THRU 1020-CLOSE-RIDE-CAR-EXIT
002760         WHEN "BIKE_END"
002770             PERFORM 1030-CLOSE-RIDE-BIKE
002780                     THRU 1030-CLOSE-RIDE-BIKE-EXIT
002790         WHEN OTHER
002800*            ANY OTHER ACTIVITY CODE ON AN ACTIVITY-MARKERS FILE
002810*            RECORD IS NOT A RIDE BOUNDARY AT ALL (CUSTOM MARKERS
002820*            ARE FILTERED OUT BEFORE THIS TABLE IS BUILT) --
002830*            IGNORE IT RATHER THAN TREAT IT AS AN ERROR.
002840             CONTINUE
002850     END-EVALUATE.
002860 1010-PAIR-ONE-MARKER-EXIT.
002870     EXIT.
002880
002890* CAR_END WITH NO PRIOR CAR_START USES THE DEFAULTED START TST
002900* DESCRIBED IN THE 1000 BANNER ABOVE.
002910 1020-CLOSE-RIDE-CAR.
002920     ADD 1 TO RDT-COUNT
002930     MOVE "CAR"   TO RDT-TYPE(RDT-COUNT)
002940     IF WS-OPEN-CAR-SET
002950         MOVE WS-OPEN-CAR-TST TO RDT-START(RDT-COUNT)
002960     ELSE
002970         IF GPT-COUNT > ZERO
002980             MOVE GPT-TST(1) TO RDT-START(RDT-COUNT)
002990         ELSE
003000             MOVE MKT-TST(WS-MKT-IX) TO RDT-START(RDT-COUNT)
003010         END-IF
003020     END-IF
003030     MOVE MKT-TST(WS-MKT-IX)  TO RDT-END(RDT-COUNT)
003040     MOVE ZERO                TO RDT-POINT-COUNT(RDT-COUNT)
003050     SET RDT-CLOSED-END(RDT-COUNT) TO TRUE
003060     SET RDT-RETAINED(RDT-COUNT)   TO TRUE
003070     MOVE "N" TO WS-OPEN-CAR-SW.
003080 1020-CLOSE-RIDE-CAR-EXIT.
003090     EXIT.
003100
003110* SAME PATTERN AS 1020, FOR THE BIKE SLOT.
003120 1030-CLOSE-RIDE-BIKE.
003130     ADD 1 TO RDT-COUNT
003140     MOVE "BIKE"  TO RDT-TYPE(RDT-COUNT)
003150     IF WS-OPEN-BIKE-SET
003160         MOVE WS-OPEN-BIKE-TST TO RDT-START(RDT-COUNT)
003170     ELSE
003180         IF GPT-COUNT > ZERO
003190             MOVE GPT-TST(1) TO RDT-START(RDT-COUNT)
003200         ELSE
003210             MOVE MKT-TST(WS-MKT-IX) TO RDT-START(RDT-COUNT)
003220         END-IF
003230     END-IF
003240     MOVE MKT-TST(WS-MKT-IX)  TO RDT-END(RDT-COUNT)
003250     MOVE ZERO                TO RDT-POINT-COUNT(RDT-COUNT)
003260     SET RDT-CLOSED-END(RDT-COUNT) TO TRUE
003270     SET RDT-RETAINED(RDT-COUNT)   TO TRUE
003280     MOVE "N" TO WS-OPEN-BIKE-SW.
003290 1030-CLOSE-RIDE-BIKE-EXIT.
003300     EXIT.
003310
003320* A CAR START LEFT OPEN AT END OF MARKERS -- CLOSE IT AT THE
003330* RUN'S LAST GPS FIX (SEE 1000 BANNER).
003340 1050-OPEN-RIDE-CAR.
003350     ADD 1 TO RDT-COUNT
003360     MOVE "CAR"            TO RDT-TYPE(RDT-COUNT)
003370     MOVE WS-OPEN-CAR-TST  TO RDT-START(RDT-COUNT)
003380     MOVE GPT-TST(GPT-COUNT) TO RDT-END(RDT-COUNT)
003390     MOVE ZERO             TO RDT-POINT-COUNT(RDT-COUNT)
003400     SET RDT-OPEN-END(RDT-COUNT) TO TRUE
003410     SET RDT-RETAINED(RDT-COUNT) TO TRUE.
003420 1050-OPEN-RIDE-CAR-EXIT.
003430     EXIT.
003440
003450* SAME AS 1050, FOR THE BIKE SLOT.
003460 1060-OPEN-RIDE-BIKE.
003470     ADD 1 TO RDT-COUNT
003480     MOVE "BIKE"           TO RDT-TYPE(RDT-COUNT)
003490     MOVE WS-OPEN-BIKE-TST TO RDT-START(RDT-COUNT)
003500     MOVE GPT-TST(GPT-COUNT) TO RDT-END(RDT-COUNT)
003510     MOVE ZERO             TO RDT-POINT-COUNT(RDT-COUNT)
003520     SET RDT-OPEN-END(RDT-COUNT) TO TRUE
003530     SET RDT-RETAINED(RDT-COUNT) TO TRUE.
003540 1060-OPEN-RIDE-BIKE-EXIT.
003550     EXIT.
003560
003570*----------------------------------------------------------------
003580* 2000-ASSIGN-POINTS  --  BUSINESS RULE "POINT ASSIGNMENT".  CAR
003590* RIDES ARE TESTED BEFORE BIKE RIDES; WITHIN A TYPE, IN CREATION
003600* ORDER.  INCLUSIVE ON BOTH ENDS.  NO MATCH LEAVES GPT-RIDE-IX AT
003610* ZERO (THE "OTHER" CANDIDATE POOL).  CAR-BEFORE-BIKE MATTERS
003620* ONLY WHEN A POINT'S TIMESTAMP FALLS INSIDE TWO OVERLAPPING
003630* WINDOWS, WHICH IN PRACTICE MEANS A DEVICE THAT LOGGED A BIKE
003640* RIDE WHILE STILL PHYSICALLY INSIDE THE CAR -- RARE, BUT IT
003650* HAPPENS AT PARK-AND-RIDE LOTS.
003660*----------------------------------------------------------------
003670 2000-ASSIGN-POINTS-START.
003680     IF GPT-COUNT = ZERO
003690         GO TO 2000-ASSIGN-POINTS-END
003700     END-IF
003710     PERFORM 2010-ASSIGN-ONE-POINT THRU 2010-ASSIGN-ONE-POINT-EXIT
003720             VARYING WS-GPT-IX FROM 1 BY 1
003730             UNTIL WS-GPT-IX > GPT-COUNT.
003740 2000-ASSIGN-POINTS-END.
003750     EXIT.
003760
003770 2010-ASSIGN-ONE-POINT.
003780     MOVE ZERO TO GPT-RIDE-IX(WS-GPT-IX)
003790     SET WS-NOT-MATCHED TO TRUE
003800*    CAR RIDES FIRST, IN CREATION ORDER.
003810     PERFORM 2020-TEST-CAR-RIDE THRU 2020-TEST-CAR-RIDE-EXIT
003820             VARYING WS-RDT-IX FROM 1 BY 1
003830             UNTIL WS-RDT-IX > RDT-COUNT OR WS-MATCHED
003840     IF WS-MATCHED
003850         GO TO 2010-ASSIGN-ONE-POINT-EXIT
003860     END-IF
003870*    THEN BIKE RIDES, IN CREATION ORDER.
003880     PERFORM 2030-TEST-BIKE-RIDE THRU 2030-TEST-BIKE-RIDE-EXIT
003890             VARYING WS-RDT-IX FROM 1 BY 1
003900             UNTIL WS-RDT-IX > RDT-COUNT OR WS-MATCHED.
003910 2010-ASSIGN-ONE-POINT-EXIT.
003920     EXIT.
003930
003940* DOES THIS POINT FALL INSIDE THIS CAR RIDE'S [START,END] WINDOW?
003950 2020-TEST-CAR-RIDE.
003960     IF RDT-IS-CAR(WS-RDT-IX)
003970        AND GPT-TST(WS-GPT-IX) >= RDT-START(WS-RDT-IX)
003980        AND GPT-TST(WS-GPT-IX) <= RDT-END(WS-RDT-IX)
003990         MOVE WS-RDT-IX TO GPT-RIDE-IX(WS-GPT-IX)
004000         ADD 1 TO RDT-POINT-COUNT(WS-RDT-IX)
004010         SET WS-MATCHED TO TRUE
004020     END-IF.
004030 2020-TEST-CAR-RIDE-EXIT.
004040     EXIT.
004050
004060* SAME TEST AS 2020, FOR A BIKE RIDE.
004070 2030-TEST-BIKE-RIDE.
004080     IF RDT-IS-BIKE(WS-RDT-IX)
004090        AND GPT-TST(WS-GPT-IX) >= RDT-START(WS-RDT-IX)
004100        AND GPT-TST(WS-GPT-IX) <= RDT-END(WS-RDT-IX)
004110         MOVE WS-RDT-IX TO GPT-RIDE-IX(WS-GPT-IX)
004120         ADD 1 TO RDT-POINT-COUNT(WS-RDT-IX)
004130         SET WS-MATCHED TO TRUE
004140     END-IF.
004150 2030-TEST-BIKE-RIDE-EXIT.
004160     EXIT.
004170
004180*----------------------------------------------------------------
004190* 3000-FILTER-CARBIKE  --  BUSINESS RULE "SMALL-RIDE FILTER".
004200* CAR/BIKE RIDES WITH FEWER THAN 5 POINTS ARE MARKED DISCARDED
004210* AND COUNTED.  THEIR POINTS STAY TAGGED TO THE DISCARDED RIDE
004220* (THEY DO NOT RETURN TO THE "OTHER" POOL -- SEE RUN BOOK NOTE
004230* ON THE FIELD-OPS WALKING-DETECTION SPEC).  A THIN CAR/BIKE
004240* RIDE USUALLY MEANS THE DRIVER TAPPED START AND END WITHIN A
004250* FEW SECONDS BY MISTAKE; TREATING ITS STRAY POINTS AS A WALK
004260* WOULD BE WORSE THAN DROPPING THEM.
004270*----------------------------------------------------------------
004280 3000-FILTER-CARBIKE-START.
004290     IF RDT-COUNT = ZERO
004300         GO TO 3000-FILTER-CARBIKE-END
004310     END-IF
004320     PERFORM 3010-FILTER-ONE-RIDE THRU 3010-FILTER-ONE-RIDE-EXIT
004330             VARYING WS-RDT-IX FROM 1 BY 1
004340             UNTIL WS-RDT-IX > RDT-COUNT.
004350 3000-FILTER-CARBIKE-END.
004360     EXIT.
004370
004380 3010-FILTER-ONE-RIDE.
004390     IF RDT-TYPE(WS-RDT-IX) NOT = "OTHER"
004400        AND RDT-POINT-COUNT(WS-RDT-IX) < WS-MIN-POINTS
004410         SET RDT-DISCARDED(WS-RDT-IX) TO TRUE
004420         IF RDT-IS-CAR(WS-RDT-IX)
004430             ADD 1 TO WS-FLT-CAR
004440         ELSE
004450             ADD 1 TO WS-FLT-BIKE
004460         END-IF
004470     END-IF.
004480 3010-FILTER-ONE-RIDE-EXIT.
004490     EXIT.
004500
004510*----------------------------------------------------------------
004520* 4000-BUILD-OTH-POOL  --  COMPACT THE GPS-POINT-TABLE ENTRIES
004530* STILL CARRYING GPT-RIDE-IX OF ZERO INTO OTHER-POOL-TABLE,
004540* ASCENDING (THE SOURCE IS ALREADY TIME-SORTED SO THIS IS A
004550* STRAIGHT COPY-FORWARD).  EVERYTHING THAT GOES IN HERE IS A
004560* POINT THAT WAS NEVER INSIDE A CAR OR BIKE RIDE WINDOW AT ALL --
004570* INCLUDING POINTS BELONGING TO A DISCARDED CAR/BIKE RIDE, WHICH
004580* DELIBERATELY STAY OUT PER THE 3000 BANNER ABOVE.
004590*----------------------------------------------------------------
004600 4000-BUILD-OTH-POOL-START.
004610     MOVE ZERO TO OPL-COUNT
004620     IF GPT-COUNT = ZERO
004630         GO TO 4000-BUILD-OTH-POOL-END
004640     END-IF
004650     PERFORM 4010-BUILD-ONE-ENTRY THRU 4010-BUILD-ONE-ENTRY-EXIT
004660             VARYING WS-GPT-IX FROM 1 BY 1
004670             UNTIL WS-GPT-IX > GPT-COUNT.
004680 4000-BUILD-OTH-POOL-END.
004690     EXIT.
004700
004710 4010-BUILD-ONE-ENTRY.
004720     IF GPT-RIDE-IX(WS-GPT-IX) = ZERO
004730         ADD 1 TO OPL-COUNT
004740         MOVE WS-GPT-IX TO OPL-GPT-IX(OPL-COUNT)
004750     END-IF.
004760 4010-BUILD-ONE-ENTRY-EXIT.
004770     EXIT.
004780
004790*----------------------------------------------------------------
004800* 5000-SEGMENT-OTHER  --  BUSINESS RULE "OTHER SEGMENTATION".
004810* WALKS THE POOL BUILDING THE CURRENT SEGMENT; A NEW SEGMENT
004820* STARTS BEFORE THE NEXT POINT IS ADDED WHENEVER RULE 1, 2 OR 3
004830* FIRES (SEE 5020).  EACH CLOSED SEGMENT IS HANDED TO 5100 FOR
004840* THE MOVEMENT-BOUNDARY / DISTANCE / DURATION TEST.  A POOL OF
004850* ONE POINT CANNOT BE SPLIT AT ALL -- IT GOES STRAIGHT TO 5090.
004860*----------------------------------------------------------------
004870 5000-SEGMENT-OTHER-START.
004880     IF OPL-COUNT = ZERO
004890         GO TO 5000-SEGMENT-OTHER-END
004900     END-IF
004910     MOVE 1 TO WS-SEG-FROM-OPL WS-SEG-TO-OPL
004920     SET WS-SEG-IS-OPEN TO TRUE
004930     IF OPL-COUNT = 1
004940         GO TO 5090-CLOSE-AND-PROCESS
004950     END-IF
004960     PERFORM 5010-WALK-ONE-POINT THRU 5010-WALK-ONE-POINT-EXIT
004970             VARYING WS-OPL-IX FROM 2 BY 1
004980             UNTIL WS-OPL-IX > OPL-COUNT
004990     GO TO 5090-CLOSE-AND-PROCESS.
005000 5000-SEGMENT-OTHER-END.
005010     EXIT.
005020
005030* ONE POOL POINT -- TEST WHETHER IT STARTS A NEW SEGMENT BEFORE
005040* FOLDING IT INTO THE CURRENT ONE.
005050 5010-WALK-ONE-POINT.
005060     PERFORM 5020-TEST-SPLIT-NOW THRU 5020-TEST-SPLIT-NOW-EXIT
005070     IF WS-SEG-SPLIT-NOW
005080         PERFORM 5100-PROCESS-SEGMENT-START
005090             THRU 5100-PROCESS-SEGMENT-END
005100         MOVE WS-OPL-IX TO WS-SEG-FROM-OPL
005110     END-IF
005120     MOVE WS-OPL-IX TO WS-SEG-TO-OPL.
005130 5010-WALK-ONE-POINT-EXIT.
005140     EXIT.
005150
005160*----------------------------------------------------------------
005170* 5020-TEST-SPLIT-NOW  --  THE THREE SPLIT TESTS, IN ORDER.  "N"
005180* LEAVES THE CURRENT SEGMENT OPEN SO THE NEXT POINT IS APPENDED.
005190* THE TESTS ARE CHECKED CHEAPEST-FIRST: RULE 1 IS A TABLE SCAN
005200* WITH NO CALL-OUT, RULE 2 IS ARITHMETIC ON TWO FIELDS ALREADY IN
005210* STORAGE, AND ONLY RULE 3 PAYS FOR A CALL TO RIDEGEO.
005220*----------------------------------------------------------------
005230 5020-TEST-SPLIT-NOW.
005240     MOVE "N" TO WS-SEG-CANDIDATE-SW
005250*    RULE 1 -- A RETAINED CAR/BIKE RIDE STARTS STRICTLY BETWEEN
005260*    THE LAST SEGMENT POINT AND THE NEXT POINT.  "STRICTLY"
005270*    MATTERS -- SEE THE 30/09/93 FIX IN THE CHANGE LOG ABOVE.
005280     PERFORM 5030-TEST-RIDE-START-GAP
005290             THRU 5030-TEST-RIDE-START-GAP-EXIT
005300             VARYING WS-RDT-IX FROM 1 BY 1
005310             UNTIL WS-RDT-IX > RDT-COUNT OR WS-SEG-SPLIT-NOW
005320     IF WS-SEG-SPLIT-NOW
005330         GO TO 5020-TEST-SPLIT-NOW-EXIT
005340     END-IF
005350*    RULE 2 -- TIME GAP TO THE NEXT POINT EXCEEDS THE THRESHOLD.
005360*    A DEVICE THAT STOPPED REPORTING FOR HALF AN HOUR HAS
005370*    PROBABLY CHANGED ACTIVITY ENTIRELY, NOT JUST PAUSED.
005380     IF GPT-TST(OPL-GPT-IX(WS-OPL-IX)) -
005390        GPT-TST(OPL-GPT-IX(WS-SEG-TO-OPL)) > WS-GAP-THRESHOLD
005400         SET WS-SEG-SPLIT-NOW TO TRUE
005410         GO TO 5020-TEST-SPLIT-NOW-EXIT
005420     END-IF
005430*    RULE 3 -- CURRENT SEGMENT'S TRAILING STATIONARY GAP EXCEEDS
005440*    THE THRESHOLD (ONLY MEANINGFUL WITH 2+ POINTS SO FAR).  THIS
005450*    CATCHES A WALKER WHO STOPPED AND STAYED PUT WITHOUT THE
005460*    DEVICE EVER DROPPING OUT -- RULE 2 ALONE WOULD MISS IT.
005470     IF WS-SEG-TO-OPL > WS-SEG-FROM-OPL
005480         PERFORM 5200-LOAD-SEGMENT-SCRATCH
005490                 THRU 5200-LOAD-SEGMENT-SCRATCH-EXIT
005500         MOVE "STATGAP " TO GEO-FUNCTION-CODE
005510         CALL "ridegeo" USING GEO-FUNCTION-CODE GEO-PAIR-AREA
005520                              SEGMENT-POINT-TABLE GEO-SECONDS-IN
005530                              GEO-RESULT-AREA
005540         IF GEO-RESULT-SECONDS > WS-GAP-THRESHOLD
005550             SET WS-SEG-SPLIT-NOW TO TRUE
005560         END-IF
005570     END-IF.
005580 5020-TEST-SPLIT-NOW-EXIT.
005590     EXIT.
005600
005610* RULE 1's TABLE SCAN -- ONE RETAINED CAR/BIKE RIDE.
005620 5030-TEST-RIDE-START-GAP.
005630     IF RDT-RETAINED(WS-RDT-IX)
005640        AND RDT-TYPE(WS-RDT-IX) NOT = "OTHER"
005650        AND RDT-START(WS-RDT-IX) >
005660           GPT-TST(OPL-GPT-IX(WS-SEG-TO-OPL))
005670        AND RDT-START(WS-RDT-IX) <
005680           GPT-TST(OPL-GPT-IX(WS-OPL-IX))
005690         SET WS-SEG-SPLIT-NOW TO TRUE
005700     END-IF.
005710 5030-TEST-RIDE-START-GAP-EXIT.
005720     EXIT.
005730
005740*----------------------------------------------------------------
005750* 5090-CLOSE-AND-PROCESS  --  END OF POOL; PROCESS WHATEVER IS
005760* STILL OPEN AS THE FINAL SEGMENT.  EVERY POOL, EVEN AN EMPTY OR
005770* ONE-POINT POOL, PASSES THROUGH HERE EXACTLY ONCE.
005780*----------------------------------------------------------------
005790 5090-CLOSE-AND-PROCESS.
005800     PERFORM 5100-PROCESS-SEGMENT-START
005810             THRU 5100-PROCESS-SEGMENT-END
005820     GO TO 5000-SEGMENT-OTHER-END.
005830
005840*----------------------------------------------------------------
005850* 5100-PROCESS-SEGMENT  --  MOVEMENT BOUNDARIES FIRST; IF FOUND,
005860* THE CANDIDATE SPAN IS THE BOUNDARY PAIR'S TIMESTAMPS (ALL THE
005870* SEGMENT'S POINTS ARE STILL KEPT); OTHERWISE FALL BACK TO THE
005880* WHOLE-SEGMENT SPAN.  KEPT ONLY IF SPAN DURATION >= 300 S AND
005890* FULL-SEGMENT TRACK DISTANCE >= 0.1 KM -- TWO SEPARATE RIDEGEO
005900* CALLS BECAUSE THE SPAN LENGTH NEEDS THE BOUNDARY PAIR WHILE
005910* THE DISTANCE NEEDS EVERY POINT IN BETWEEN.
005920*----------------------------------------------------------------
005930 5100-PROCESS-SEGMENT-START.
005940     PERFORM 5200-LOAD-SEGMENT-SCRATCH
005950             THRU 5200-LOAD-SEGMENT-SCRATCH-EXIT
005960     MOVE "MOVBOUND" TO GEO-FUNCTION-CODE
005970     CALL "ridegeo" USING GEO-FUNCTION-CODE GEO-PAIR-AREA
005980                          SEGMENT-POINT-TABLE GEO-SECONDS-IN
005990                          GEO-RESULT-AREA
006000     IF GEO-RESULT-FOUND
006010         MOVE SGP-TST(GEO-RESULT-INDEX-1) TO WS-SEG-SPAN-START
006020         MOVE SGP-TST(GEO-RESULT-INDEX-2) TO WS-SEG-SPAN-END
006030     ELSE
006040*        NO STEP IN THE WHOLE SEGMENT EVER MOVED -- FALL BACK TO
006050*        FIRST/LAST POINT, WHICH WILL ALMOST CERTAINLY FAIL THE
006060*        DISTANCE TEST BELOW AND BE DROPPED.
006070         MOVE SGP-TST(1)           TO WS-SEG-SPAN-START
006080         MOVE SGP-TST(SGP-COUNT)   TO WS-SEG-SPAN-END
006090     END-IF
006100     COMPUTE WS-SEG-DURATION = WS-SEG-SPAN-END - WS-SEG-SPAN-START
006110     MOVE "TRACKDST" TO GEO-FUNCTION-CODE
006120     CALL "ridegeo" USING GEO-FUNCTION-CODE GEO-PAIR-AREA
006130                          SEGMENT-POINT-TABLE GEO-SECONDS-IN
006140                          GEO-RESULT-AREA
006150     MOVE GEO-RESULT-DISTANCE TO WS-SEG-DISTANCE
006160     IF WS-SEG-DURATION >= WS-MIN-RIDE-DURATION
006170        AND WS-SEG-DISTANCE >= WS-MIN-DISTANCE-KM
006180         PERFORM 5110-ADD-OTHER-RIDE THRU 5110-ADD-OTHER-RIDE-EXIT
006190     END-IF.
006200 5100-PROCESS-SEGMENT-END.
006210     EXIT.
006220
006230* A SEGMENT THAT SURVIVED BOTH TESTS BECOMES A RETAINED "OTHER"
006240* ROW IN RIDE-TABLE, WITH ITS METRICS COMPUTED RIGHT HERE (OTHER
006250* RIDES DO NOT PASS BACK THROUGH 7000-CARBIKE-METRICS BELOW).
006260 5110-ADD-OTHER-RIDE.
006270     ADD 1 TO RDT-COUNT
006280     MOVE "OTHER"           TO RDT-TYPE(RDT-COUNT)
006290     MOVE WS-SEG-SPAN-START TO RDT-START(RDT-COUNT)
006300     MOVE WS-SEG-SPAN-END   TO RDT-END(RDT-COUNT)
006310     MOVE SGP-COUNT         TO RDT-POINT-COUNT(RDT-COUNT)
006320     SET RDT-CLOSED-END(RDT-COUNT) TO TRUE
006330     SET RDT-RETAINED(RDT-COUNT)   TO TRUE
006340     COMPUTE RDT-DISTANCE(RDT-COUNT) ROUNDED = WS-SEG-DISTANCE
006350     MOVE WS-SEG-DURATION TO RDT-DURATION(RDT-COUNT)
006360     IF WS-SEG-DURATION > ZERO
006370         COMPUTE RDT-AVG-SPEED(RDT-COUNT) ROUNDED =
006380            RDT-DISTANCE(RDT-COUNT) / WS-SEG-DURATION * 3600
006390     ELSE
006400         MOVE ZERO TO RDT-AVG-SPEED(RDT-COUNT)
006410     END-IF.
006420 5110-ADD-OTHER-RIDE-EXIT.
006430     EXIT.
006440
006450*----------------------------------------------------------------
006460* 5200-LOAD-SEGMENT-SCRATCH  --  COPY THE POOL SLICE
006470* [WS-SEG-FROM-OPL .. WS-SEG-TO-OPL] INTO THE PRIVATE SCRATCH
006480* POINT LIST SO RIDEGEO NEVER SEES ANYTHING BUT THE POINTS OF
006490* THE SEGMENT UNDER TEST.  RIDEGEO HAS NO IDEA WHAT A "POOL" OR A
006500* "SEGMENT" IS -- AS FAR AS IT KNOWS IT IS ALWAYS JUST GIVEN ONE
006510* ORDERED LIST OF POINTS.
006520*----------------------------------------------------------------
006530 5200-LOAD-SEGMENT-SCRATCH.
006540     COMPUTE SGP-COUNT = WS-SEG-TO-OPL - WS-SEG-FROM-OPL + 1
006550     PERFORM 5210-COPY-ONE-POINT THRU 5210-COPY-ONE-POINT-EXIT
006560             VARYING WS-SGP-IX FROM 1 BY 1
006570             UNTIL WS-SGP-IX > SGP-COUNT.
006580 5200-LOAD-SEGMENT-SCRATCH-EXIT.
006590     EXIT.
006600
006610 5210-COPY-ONE-POINT.
006620     COMPUTE WS-OPL-IX = WS-SEG-FROM-OPL + WS-SGP-IX - 1
006630     MOVE GPT-TST(OPL-GPT-IX(WS-OPL-IX)) TO SGP-TST(WS-SGP-IX)
006640     MOVE GPT-LAT(OPL-GPT-IX(WS-OPL-IX)) TO SGP-LAT(WS-SGP-IX)
006650     MOVE GPT-LON(OPL-GPT-IX(WS-OPL-IX)) TO SGP-LON(WS-SGP-IX)
006660     MOVE ZERO                      TO SGP-RIDE-IX(WS-SGP-IX).
006670 5210-COPY-ONE-POINT-EXIT.
006680     EXIT.
006690
006700*----------------------------------------------------------------
006710* 6000-FILTER-OTHER  --  BUSINESS RULE "AFTER PROCESSING ALL
006720* SEGMENTS, DROP RIDES WITH FEWER THAN 5 POINTS".  UNLIKE
006730* 3000-FILTER-CARBIKE ABOVE, AN "OTHER" RIDE CANNOT KNOW ITS
006740* FINAL POINT COUNT UNTIL SEGMENTATION IS FINISHED, SO THIS PASS
006750* RUNS LAST RATHER THAN BEING FOLDED INTO 5110.
006760*----------------------------------------------------------------
006770 6000-FILTER-OTHER-START.
006780     IF RDT-COUNT = ZERO
006790         GO TO 6000-FILTER-OTHER-END
006800     END-IF
006810     PERFORM 6010-FILTER-ONE-OTHER THRU 6010-FILTER-ONE-OTHER-EXIT
006820             VARYING WS-RDT-IX FROM 1 BY 1
006830             UNTIL WS-RDT-IX > RDT-COUNT.
006840 6000-FILTER-OTHER-END.
006850     EXIT.
006860
006870 6010-FILTER-ONE-OTHER.
006880     IF RDT-IS-OTHER(WS-RDT-IX)
006890        AND RDT-POINT-COUNT(WS-RDT-IX) < WS-MIN-POINTS
006900         SET RDT-DISCARDED(WS-RDT-IX) TO TRUE
006910         ADD 1 TO WS-FLT-OTHER
006920     END-IF.
006930 6010-FILTER-ONE-OTHER-EXIT.
006940     EXIT.
006950
006960*----------------------------------------------------------------
006970* 7000-CARBIKE-METRICS  --  TRACK DISTANCE/DURATION/AVG-SPEED FOR
006980* EVERY RETAINED CAR/BIKE RIDE (OTHER RIDES GOT THEIRS AT 5110
006990* WHEN THE SEGMENT WAS ACCEPTED).  SAME FORMULA THE SUMMARY AND
007000* STATS PARAGRAPHS OF RIDERPT1/RIDEXTR1 READ OFF RIDE-TABLE --
007010* COMPUTED ONCE HERE SO THE TWO AGREE TO THE PENNY.  THIS PASS
007020* RUNS LAST, AFTER ALL FILTERING, SO A DISCARDED RIDE NEVER PAYS
007030* FOR A RIDEGEO CALL IT DOES NOT NEED.
007040*----------------------------------------------------------------
007050 7000-CARBIKE-METRICS-START.
007060     IF RDT-COUNT = ZERO
007070         GO TO 7000-CARBIKE-METRICS-END
007080     END-IF
007090     PERFORM 7010-METRICS-ONE-RIDE THRU 7010-METRICS-ONE-RIDE-EXIT
007100             VARYING WS-RDT-IX FROM 1 BY 1
007110             UNTIL WS-RDT-IX > RDT-COUNT.
007120 7000-CARBIKE-METRICS-END.
007130     EXIT.
007140
007150 7010-METRICS-ONE-RIDE.
007160     IF RDT-DISCARDED(WS-RDT-IX) OR RDT-IS-OTHER(WS-RDT-IX)
007170         GO TO 7010-METRICS-ONE-RIDE-EXIT
007180     END-IF
007190     PERFORM 7020-LOAD-RIDE-SCRATCH
007200             THRU 7020-LOAD-RIDE-SCRATCH-EXIT
007210     MOVE "TRACKDST" TO GEO-FUNCTION-CODE
007220     CALL "ridegeo" USING GEO-FUNCTION-CODE GEO-PAIR-AREA
007230                          SEGMENT-POINT-TABLE GEO-SECONDS-IN
007240                          GEO-RESULT-AREA
007250     COMPUTE RDT-DISTANCE(WS-RDT-IX) ROUNDED = GEO-RESULT-DISTANCE
007260     COMPUTE RDT-DURATION(WS-RDT-IX) =
007270             RDT-END(WS-RDT-IX) - RDT-START(WS-RDT-IX)
007280     IF RDT-DURATION(WS-RDT-IX) > ZERO
007290         COMPUTE RDT-AVG-SPEED(WS-RDT-IX) ROUNDED =
007300            RDT-DISTANCE(WS-RDT-IX) /
007310            RDT-DURATION(WS-RDT-IX) * 3600
007320     ELSE
007330         MOVE ZERO TO RDT-AVG-SPEED(WS-RDT-IX)
007340     END-IF.
007350 7010-METRICS-ONE-RIDE-EXIT.
007360     EXIT.
007370
007380* BUILD THE SCRATCH POINT LIST FOR ONE CAR/BIKE RIDE BY SCANNING
007390* THE WHOLE POINT TABLE FOR ITS RIDE-INDEX -- THE SAME SCAN
007400* PATTERN 7030 USES, ONE POINT AT A TIME.
007410 7020-LOAD-RIDE-SCRATCH.
007420     MOVE ZERO TO SGP-COUNT
007430     PERFORM 7030-SCAN-ONE-POINT THRU 7030-SCAN-ONE-POINT-EXIT
007440             VARYING WS-GPT-IX FROM 1 BY 1
007450             UNTIL WS-GPT-IX > GPT-COUNT.
007460 7020-LOAD-RIDE-SCRATCH-EXIT.
007470     EXIT.
007480
007490 7030-SCAN-ONE-POINT.
007500     IF GPT-RIDE-IX(WS-GPT-IX) = WS-RDT-IX
007510         ADD 1 TO SGP-COUNT
007520         MOVE GPT-TST(WS-GPT-IX) TO SGP-TST(SGP-COUNT)
007530         MOVE GPT-LAT(WS-GPT-IX) TO SGP-LAT(SGP-COUNT)
007540         MOVE GPT-LON(WS-GPT-IX) TO SGP-LON(SGP-COUNT)
007550     END-IF.
007560 7030-SCAN-ONE-POINT-EXIT.
007570     EXIT.
