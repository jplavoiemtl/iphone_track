000100******************************************************************
000110*    SUMLINE1 --  ONE RIDE, ONE LINE -- THE RIDE-SUMMARY EXTRACT  *
000120*    WRITTEN BY RIDERPT1, DESCENDING BY START-TST, FOR DOWNSTREAM*
000130*    PICKUP BY RIDENOT1'S BASELINE COMPARE.                      *
000140*    AUTHOR : M. OKONKWO-BRIGHT                                  *
000150*    DATE CREATED  09/05/1991                                    *
000160******************************************************************
000170 FD  RIDE-SUMMARY
000180     LABEL RECORDS ARE STANDARD
000190     RECORD CONTAINS 60 CHARACTERS
000200     RECORDING MODE IS F.
000210
000220 01  RIDE-SUMMARY-ROW.
000230     03  RSR-TYPE                PIC X(05).
000240     03  RSR-RIDE-NUMBER         PIC 9(03).
000250     03  RSR-START-TST           PIC 9(10).
000260     03  RSR-END-TST             PIC 9(10).
000270     03  RSR-DISTANCE            PIC 9(05)V9(02).
000280     03  RSR-DURATION            PIC 9(07).
000290     03  RSR-AVG-SPEED           PIC 9(04)V9(01).
000300     03  RSR-POINTS              PIC 9(05).
000310     03  FILLER                  PIC X(08).
