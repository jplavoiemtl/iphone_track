000100******************************************************************
000110*    STATWRK1 --  PER-ACTIVITY-TYPE TOTALS, RUN WINDOW            *
000120*    FIXED 3 ENTRIES, ONE EACH FOR CAR / BIKE / OTHER, IN THAT    *
000130*    ORDER -- THE RUN'S CONTROL-BREAK ORDER FOR THE RIDES REPORT. *
000140*    AUTHOR : M. OKONKWO-BRIGHT                                  *
000150*    DATE CREATED  06/05/1991                                    *
000160******************************************************************
000170 01  STATS-TABLE.
000180     03  STT-ENTRY OCCURS 3 TIMES INDEXED BY STT-IX.
000190         05  STT-TYPE            PIC X(05).
000200         05  STT-RIDE-COUNT      PIC 9(04)  COMP.
000210         05  STT-TOTAL-DISTANCE  PIC 9(06)V9(02).
000220         05  STT-TOTAL-DURATION  PIC 9(08).
000230         05  STT-TOTAL-DUR-STR   PIC X(11).
000240         05  STT-TOTAL-POINTS    PIC 9(06)  COMP.
000250         05  STT-FILTERED-COUNT  PIC 9(04)  COMP.
000260         05  STT-AVG-SPEED       PIC 9(04)V9(01).
000270     03  FILLER                  PIC X(06).
