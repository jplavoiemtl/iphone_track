000100******************************************************************
000110*    MRKTBL1  --  WORKING TABLE OF ACTIVITY MARKERS, RUN WINDOW   *
000120*    LOADED BY THE MARKER-READER PARAGRAPHS FROM ACTIVITY-MARKERS*
000130*    -- USER-LOGGED MARKERS ONLY, ASCENDING BY MARKER TIME.       *
000140*    AUTHOR : M. OKONKWO-BRIGHT                                  *
000150*    DATE CREATED  02/05/1991                                    *
000160******************************************************************
000170 01  MARKER-TABLE.
000180     03  MKT-COUNT               PIC 9(03)  COMP.
000190     03  MKT-ENTRY OCCURS 1 TO 200 TIMES
000200                   DEPENDING ON MKT-COUNT
000210                   INDEXED BY MKT-IX.
000220         05  MKT-TST             PIC 9(10).
000230         05  MKT-ACTIVITY        PIC X(10).
000240     03  FILLER                  PIC X(06).
