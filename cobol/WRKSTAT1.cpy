000100******************************************************************
000110*    WRKSTAT1 --  WORKER BASELINE, SINGLE RECORD, READ-REWRITE    *
000120*    KEPT ACROSS RUNS OF RIDENOT1 SO THE NEXT CYCLE KNOWS WHAT    *
000130*    WAS ALREADY REPORTED.  A MISSING FILE OR WST-BASELINE-SW OF  *
000140*    SPACE MEANS "NO BASELINE YET" -- TREAT AS FIRST CYCLE.       *
000150*    AUTHOR : D. KOWALCZYK-PRICE                                 *
000160*    DATE CREATED  19/08/1994                                    *
000170******************************************************************
000180 FD  WORKER-STATE
000190     LABEL RECORDS ARE STANDARD
000200     RECORD CONTAINS 60 CHARACTERS
000210     RECORDING MODE IS F.
000220
000230 01  WORKER-STATE-RECORD.
000240     03  WST-BASELINE-SW         PIC X(01).
000250         88  WST-BASELINE-ESTABLISHED  VALUE "Y".
000260     03  WST-SESSION-START       PIC 9(10).
000270     03  WST-PREV-COUNT-CAR      PIC 9(04).
000280     03  WST-PREV-COUNT-BIKE     PIC 9(04).
000290     03  WST-PREV-COUNT-OTHER    PIC 9(04).
000300     03  WST-PREV-END-CAR        PIC 9(10).
000310     03  WST-PREV-END-BIKE       PIC 9(10).
000320     03  WST-PREV-END-OTHER      PIC 9(10).
000321*        SET WHEN THE LAST OTHER RIDE'S TRAILING-STATIONARY-GAP
000322*        TEST (RIDENOT1 5150-TEST-OTHER-ENDED) CAME OUT TRUE LAST
000323*        CYCLE -- LETS THE WORKER CATCH THE FIRST CYCLE IT TURNS
000324*        TRUE WITHOUT RE-FIRING THE "ENDED" PUSH EVERY CYCLE THE
000325*        WALKER STAYS PUT.
000326     03  WST-PREV-ENDED-OTHER    PIC X(01).
000327         88  WST-OTHER-WAS-ENDED     VALUE "Y".
000330     03  FILLER                  PIC X(06).
