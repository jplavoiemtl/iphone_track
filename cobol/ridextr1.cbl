000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.     ridextr1.
000130 AUTHOR.         M. OKONKWO-BRIGHT.
000140 INSTALLATION.   TRI-COUNTY DATA SERVICES -- MIS DIVISION.
000150 DATE-WRITTEN.   06 MAY 1991.
000160 DATE-COMPILED.
000170 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.
000180*
000190*----------------------------------------------------------------
000200* PURPOSE.
000210*    MAIN EXTRACTION DRIVER FOR THE RIDE-DETECTION BATCH.  READS
000220*    THE DEVICE'S RAW GPS-LOCATIONS FILE AND THE ACTIVITY-MARKERS
000230*    FILE FOR THE REQUESTED RUN WINDOW, LOADS BOTH INTO WORKING
000240*    TABLES, CALLS RIDEPARS TO SPLIT THE TRACK INTO CAR/BIKE/
000250*    OTHER RIDES, ROLLS UP THE PER-TYPE STATISTICS, AND CALLS
000260*    RIDERPT1 TO SORT, SUMMARIZE AND PRINT THE RESULT.  THE RUN
000270*    WINDOW IS CARRIED AS LITERAL CONSTANTS BELOW -- DISPATCH
000280*    RESETS THEM BY RECOMPILE UNTIL THE PARAMETER CARD PROJECT
000290*    IS FUNDED (SEE REQUEST 00512).  THIS PROGRAM OWNS NO
000300*    BUSINESS RULE OF ITS OWN -- IT IS PLUMBING THAT GETS RAW
000310*    FIXES AND MARKERS IN FRONT OF RIDEPARS AND THE FINISHED RIDE
000320*    TABLE IN FRONT OF RIDERPT1.  IF A FUTURE RUN NEEDS A
000330*    DIFFERENT WINDOW WITHOUT A RECOMPILE, THE PLACE TO ADD A
000340*    PARAMETER CARD READ IS 1000-INITIALIZE BELOW -- NOWHERE
000350*    ELSE IN THIS PROGRAM TOUCHES WS-RUN-WINDOW.
000360*----------------------------------------------------------------
000370* CHANGE LOG.
000380*    06/05/91  MTO ORIGINAL PROGRAM -- GPS/MARKER READ, CALL TO   00512B
000390*                  RIDEPARS, STATS ROLL-UP, CALL TO RIDERPT1.     00512B
000400*    21/06/91  RH  MARKER-READER NOW SKIPS AUTO-DETECTED          00512B
000410*                  MARKERS (CUSTOM-FLAG NOT = Y) PER ENGINEERING  00512B
000420*                  MEMO 6 -- THE DEVICE LOGS ITS OWN "PROBABLE    00512B
000430*                  ACTIVITY" GUESSES TO THIS SAME FILE, AND THEY  00512B
000440*                  ARE NOT RELIABLE ENOUGH TO PAIR AS RIDE        00512B
000450*                  BOUNDARIES.                                   00512B
000460*    23/06/91  MTO PICKS UP PARSER-FILTERED-COUNTS FROM RIDEPARS  00558B
000470*                  FOR THE STATS-RECORD FILTERED-COUNT COLUMN.    00558B
000480*    04/09/93  RH  ADDED THE I/O STATUS-CHECK PARAGRAPHS (9000/   00711C
000490*                  9010) AFTER A BAD TAPE MOUNT LET A SHORT GPS   00711C
000500*                  FILE THROUGH WITH NO WARNING -- THE RUN        00711C
000510*                  PRODUCED A REPORT THAT LOOKED COMPLETE BUT     00711C
000520*                  WAS MISSING THE LAST THIRD OF THE DAY.         00711C
000530*    17/02/99  DKP Y2K REVIEW -- ALL TIMESTAMPS HERE ARE EPOCH    01190D
000540*                  SECONDS, NO TWO-DIGIT YEARS ANYWHERE IN THE    01190D
000550*                  RECORD LAYOUTS OR THE WINDOW LITERALS.  NO     01190D
000560*                  CHANGE REQUIRED.                               01190D
000570*    14/08/03  LFB RETITLED THE RUN-WINDOW FIELDS TO MATCH THE    01477F
000580*                  NAMES IN THE NEW OPERATIONS RUN BOOK.  NO      01477F
000590*                  LOGIC CHANGE.                                  01477F
000600*    19/01/06  LFB PULLED WS-STT-IX AND WS-MARKER-READ-SW OUT TO  01571F
000610*                  STANDALONE 77-LEVEL ENTRIES -- BOTH ARE USED   01571F
000620*                  ACROSS SEVERAL PARAGRAPHS AND DO NOT BELONG TO 01571F
000630*                  ANY RECORD OR TABLE ROW.  ADDED THE SPLIT-     01571F
000640*                  HALVES TRACE VIEW OVER THE RUN-WINDOW LITERALS 01571F
000650*                  FOR THE SAME REASON WE ADDED ONE OVER THE      01571F
000660*                  STATS SUBSCRIPT -- A SINGLE UNLABELLED DIGIT   01571F
000670*                  STRING IS HARD TO READ OFF A CORE DUMP.        01571F
000680*    23/07/14  LFB GPS-LOCATIONS AND ACTIVITY-MARKERS ARE NOW     01802G
000690*                  SORTED IN-TABLE AFTER LOADING (2000/3000       01802G
000700*                  BELOW) RATHER THAN TRUSTED TO ARRIVE TIME-     01802G
000710*                  ASCENDING -- AUDIT 01802 FOUND A COLLECTOR     01802G
000720*                  FIRMWARE REV THAT CAN RE-SEND A BUFFERED FIX   01802G
000730*                  OUT OF ORDER AFTER A RADIO DROPOUT, WHICH      01802G
000740*                  WOULD HAVE MISPAIRED MARKER STARTS/ENDS IN     01802G
000750*                  RIDEPARS WITHOUT ANYONE NOTICING.              01802G
000760*----------------------------------------------------------------
000770
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER. TRICOUNTY-3090.
000810 OBJECT-COMPUTER. TRICOUNTY-3090.
000820*    UPSI-0 GATES THE RAW-BYTES TRACE PARAGRAPH BUILT ON
000830*    WS-TRACE-WORK BELOW.  OPERATIONS TURNS IT ON ONLY WHEN A
000840*    RUN'S STATS LOOK WRONG AND THE ORDINARY DISPLAY LINES IN
000850*    9000/9010 ARE NOT ENOUGH TO SHOW WHY.  LEFT OFF FOR EVERY
000860*    NORMAL PRODUCTION RUN -- THE EXTRA DISPLAYS SLOW THE JOB
000870*    DOWN AND CLUTTER THE SYSOUT.
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM
000900     CLASS DIGIT-CLASS IS "0" THRU "9"
000910     UPSI-0 ON STATUS IS EXT-DEBUG-TRACE-ON
000920            OFF STATUS IS EXT-DEBUG-TRACE-OFF.
000930
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960*    RAW LOCATION FIXES FROM THE HANDSET, ONE ROW PER FIX,
000970*    USUALLY TIME-ASCENDING AS WRITTEN BY THE COLLECTOR, BUT NOT
000980*    GUARANTEED TO STAY THAT WAY ACROSS EVERY FIRMWARE REV --
000990*    2000-READ-LOCATIONS BELOW SORTS GPS-POINT-TABLE ASCENDING BY
001000*    FIX TIME AFTER LOADING IT RATHER THAN TRUST THE UPLOAD ORDER.
001010     SELECT GPS-LOCATIONS
001020         ASSIGN TO GPSLOCS
001030         ACCESS MODE IS SEQUENTIAL
001040         ORGANIZATION IS LINE SEQUENTIAL
001050         FILE STATUS IS WS-GPSLOC-STATUS.
001060
001070*    USER-LOGGED AND AUTO-DETECTED ACTIVITY MARKERS.  THIS FILE
001080*    MAY LEGITIMATELY NOT EXIST FOR A GIVEN RUN -- A DEVICE THAT
001090*    WAS NEVER MANUALLY FLAGGED BY ITS RIDER SIMPLY HAS NO FILE
001100*    TO SHIP THAT DAY.  SEE 3000-READ-MARKERS BELOW FOR HOW
001110*    THAT CASE IS TOLERATED RATHER THAN TREATED AS AN ERROR.
001120     SELECT ACTIVITY-MARKERS
001130         ASSIGN TO ACTMRKS
001140         ACCESS MODE IS SEQUENTIAL
001150         ORGANIZATION IS LINE SEQUENTIAL
001160         FILE STATUS IS WS-ACTMRK-STATUS.
001170
001180 DATA DIVISION.
001190 FILE SECTION.
001200*    ONE PHYSICAL RECORD PER HANDSET FIX.  LAYOUT IS SHARED WITH
001210*    THE COLLECTOR SIDE OF THE HOUSE -- DO NOT REORDER FIELDS
001220*    WITHOUT CHECKING WITH THE DEVICE TEAM FIRST.
001230 COPY GPSLOC1.
001240
001250*    ONE PHYSICAL RECORD PER LOGGED OR DETECTED ACTIVITY MARKER.
001260 COPY ACTMRK1.
001270
001280 WORKING-STORAGE SECTION.
001290*
001300* TWO STANDALONE 77-LEVEL ITEMS, NEITHER OF WHICH BELONGS TO ANY
001310* RECORD OR TABLE ROW IN THIS PROGRAM, SO NEITHER IS BURIED
001320* INSIDE A GROUP THE WAY THE OLDER FIELDS BELOW STILL ARE.
001330* WS-STT-IX DRIVES THE CAR/BIKE/OTHER LOOP IN THE 6000 STATS
001340* UNIT; WS-MARKER-READ-SW IS SET THE MOMENT 3000-READ-MARKERS
001350* CONFIRMS ITS OPEN SUCCEEDED, SO A FUTURE DIAGNOSTIC OR ABEND
001360* HANDLER CAN TELL "NO MARKERS LOGGED THIS RUN" FROM "MARKER
001370* FILE NEVER EVEN OPENED" WITHOUT HAVING TO RE-DERIVE IT FROM
001380* THE FILE-STATUS FIELD, WHICH BY THEN MAY HAVE BEEN OVERWRITTEN
001390* BY A LATER OPERATION ON A DIFFERENT FILE.
001400 77  WS-STT-IX                   PIC 9(01)  COMP.
001410 77  WS-MARKER-READ-SW           PIC X(01)  VALUE "N".
001420     88  WS-MARKER-FILE-OPEN         VALUE "Y".
001430*
001440 01  FILLER                      PIC X(35) VALUE
001450     "**** RIDEXTR1 WORKING STORAGE ****".
001460*
001470* RUN-WINDOW LITERALS.  REQUEST 00512 ASKED FOR THESE ON A
001480* PARAMETER CARD; UNTIL THAT PROJECT IS SCHEDULED AND FUNDED
001490* THE WINDOW IS SET HERE AS A LITERAL AND THE PROGRAM IS
001500* RECOMPILED PER RUN WHENEVER A NARROWER WINDOW IS WANTED.
001510* DEFAULTING TO THE FULL TEN-DIGIT EPOCH RANGE (AS SHOWN BELOW)
001520* MEANS "KEEP THE WHOLE FILE" -- THE NORMAL SETTING FOR A FULL
001530* DAILY REPROCESS RUN, AS OPPOSED TO A RERUN OF ONE BAD SHIFT.
001540 01  WS-RUN-WINDOW.
001550     05  WS-WINDOW-START         PIC 9(10) VALUE 0000000000.
001560     05  WS-WINDOW-END           PIC 9(10) VALUE 9999999999.
001570*    RAW-BYTES TRACE VIEW OF THE TWO WINDOW BOUNDS, SPLIT BACK
001580*    INTO NAMED TEN-BYTE HALVES SO A CORE DUMP OR A DISPLAY OF
001590*    THIS AREA READS AS A LABELLED "START" AND "END" RATHER
001600*    THAN ONE UNLABELLED TWENTY-DIGIT STRING THE READER HAS TO
001610*    SPLIT BY HAND.  NOT USED FOR ANY ARITHMETIC -- THE NUMERIC
001620*    VIEW ABOVE IS WHAT 2010/3010 COMPARE AGAINST.
001630 01  WS-RUN-WINDOW-ALT REDEFINES WS-RUN-WINDOW.
001640     05  WS-RUN-WINDOW-START-ALT PIC X(10).
001650     05  WS-RUN-WINDOW-END-ALT   PIC X(10).
001660*
001670* FILE-STATUS BYTES FOR BOTH INPUT FILES, WITH THE HANDFUL OF
001680* VALUES THIS PROGRAM ACTUALLY TOLERATES NAMED AS 88-LEVELS SO
001690* THE 9000/9010 CHECKS BELOW READ AS BUSINESS RULES RATHER THAN
001700* BARE TWO-DIGIT CODES.
001710 01  WS-FILE-STATUSES.
001720     05  WS-GPSLOC-STATUS        PIC X(02) VALUE SPACE.
001730         88  WS-GPSLOC-OK            VALUE "00".
001740         88  WS-GPSLOC-EOF           VALUE "10".
001750     05  WS-ACTMRK-STATUS        PIC X(02) VALUE SPACE.
001760         88  WS-ACTMRK-OK            VALUE "00".
001770         88  WS-ACTMRK-EOF           VALUE "10".
001780         88  WS-ACTMRK-NOFILE        VALUE "35".
001790*
001800* BUILT FRESH BEFORE EACH STOP RUN THAT REPORTS AN I/O ERROR --
001810* SEE 9000/9010 -- SO OPERATIONS SEES A CLEAN MESSAGE RATHER
001820* THAN WHATEVER HAPPENED TO BE LEFT IN THE AREA FROM EARLIER.
001830 01  WS-ERROR-LINE               PIC X(60).
001840*
001850* THE WORKING POINT AND MARKER TABLES HANDED DOWN TO RIDEPARS.
001860* THESE ARE THE SAME COPYBOOKS RIDEPARS ITSELF USES, SO THE TWO
001870* PROGRAMS CAN NEVER DISAGREE ON A FIELD WIDTH.
001880 COPY GPSPTS1.
001890
001900 COPY MRKTBL1.
001910
001920* THE RIDE TABLE RIDEPARS BUILDS FOR US, AND THE FILTERED-COUNT
001930* AND OTHER-POOL AREAS IT RETURNS ALONGSIDE IT.  RIDEXTR1 NEVER
001940* WRITES TO ANY OF THESE THREE COPYBOOKS -- THEY ARE FILLED BY
001950* RIDEPARS AND ONLY READ BACK HERE IN THE 6000 STATS UNIT.
001960 COPY RIDEWRK1.
001970
001980 COPY PARSFLT1.
001990
002000 COPY OTHPL1.
002010
002020 COPY STATWRK1.
002030
002040* THE GEO CALL-INTERFACE -- RIDEXTR1 CALLS RIDEGEO DIRECTLY ONLY
002050* FOR THE PER-TYPE DURATION STRING IN 6030 BELOW.  THE POINT-BY-
002060* POINT DISTANCES THEMSELVES WERE ALREADY ROLLED INTO
002070* RDT-DISTANCE BY RIDEPARS (SEE RIDEPARS CHANGE LOG 23/06/91),
002080* SO THIS PROGRAM NEVER CALLS RIDEGEO'S HAVERSINE FUNCTION.
002090 COPY GEOCALL1.
002100
002110* PRIVATE SCRATCH WORK FOR THE UPSI-0 DEBUG-TRACE DISPLAY ONLY --
002120* NOT READ OR WRITTEN BY ANY PRODUCTION CALCULATION IN THIS
002130* PROGRAM.  A MAINTAINER CAN DELETE THIS GROUP ENTIRELY WITHOUT
002140* AFFECTING A SINGLE PRODUCED FIGURE, THOUGH THE NEXT BAD RUN
002150* WILL BE HARDER TO DIAGNOSE FOR IT.
002160 01  WS-TRACE-WORK.
002170     05  WS-TRACE-IX             PIC 9(05)  COMP.
002180     05  WS-TRACE-LINE           PIC X(60).
002190*    SPLITS THE RAW TRACE LINE INTO A TWENTY-BYTE LABEL AND A
002200*    FORTY-BYTE VALUE SO THE DEBUG DISPLAY READS "FIELD = VALUE"
002210*    RATHER THAN ONE UNBROKEN SIXTY-BYTE STRING.
002220     05  WS-TRACE-LINE-ALT REDEFINES WS-TRACE-LINE.
002230         10  WS-TRACE-LABEL      PIC X(20).
002240         10  WS-TRACE-VALUE      PIC X(40).
002250*
002260* STATS-ROLLUP WORK.  WS-STT-IX ITSELF IS NOW A STANDALONE
002270* 77-LEVEL ITEM (SEE ABOVE, MOVED THERE 19/01/06); WS-RDT-SCAN-IX
002280* REMAINS HERE BECAUSE ITS LOW-ORDER-DIGITS REDEFINE BELOW IS
002290* PART OF THE SAME TRACE-DUMP FAMILY AS THE OTHER ALTERNATE
002300* VIEWS IN THIS PROGRAM, AND SPLITTING IT OUT WOULD HAVE GAINED
002310* NOTHING.
002320 01  WS-STATS-WORK.
002330     05  WS-RDT-SCAN-IX          PIC 9(04)  COMP.
002340*    KEEPS ONLY THE LOW-ORDER TWO DIGITS OF THE SUBSCRIPT
002350*    VISIBLE, FOR A QUICK TRACE DISPLAY WHEN A RUN HAS FEWER
002360*    THAN 100 RIDES AND THE LEADING ZEROES ONLY ADD CLUTTER.
002370     05  WS-RDT-SCAN-IX-ALT REDEFINES WS-RDT-SCAN-IX.
002380         10  FILLER              PIC 9(02).
002390         10  WS-RDT-SCAN-IX-LOW  PIC 9(02).
002400*
002410 PROCEDURE DIVISION.
002420*----------------------------------------------------------------
002430* 0000-MAIN (UNNAMED IN THIS SHOP'S MAIN-LINE STYLE, THE START/
002440* END LABELS BELOW ARE COMMENTED OUT RATHER THAN DELETED SO A
002450* READER CAN SEE WHERE THE MAIN LINE WOULD HAVE BEEN BRACKETED
002460* HAD THIS PROGRAM FOLLOWED ITS OWN PERFORM...THRU CONVENTION)
002470* -- READ BOTH INPUT FILES, HAND THEM TO THE SEGMENTATION
002480* ENGINE, ROLL UP STATS, HAND THE RESULT TO THE REPORT/SUMMARY
002490* WRITER.  FIVE STEPS, RUN EXACTLY ONCE, NO LOOP AT THIS LEVEL --
002500* THIS PROGRAM PROCESSES ONE DEVICE'S ONE RUN WINDOW PER
002510* EXECUTION, NEVER A BATCH OF DEVICES IN ONE JOB STEP.
002520*----------------------------------------------------------------
002530*0000-MAIN-START.
002540     PERFORM 1000-INITIALIZE-START THRU 1000-INITIALIZE-END.
002550     PERFORM 2000-READ-LOCATIONS-START
002560             THRU 2000-READ-LOCATIONS-END.
002570     PERFORM 3000-READ-MARKERS-START THRU 3000-READ-MARKERS-END.
002580*    THE FUNCTION-CODE MOVE BELOW IS A LEFTOVER HABIT FROM AN
002590*    EARLIER VERSION OF THIS PROGRAM THAT CALLED RIDEGEO
002600*    DIRECTLY FOR EACH POINT PAIR -- IT IS NOT A REAL CALL
002610*    SETUP ANY LONGER, SINCE RIDEPARS NOW DOES ITS OWN HAVERSINE
002620*    DISPATCH TO RIDEGEO INTERNALLY.  LEFT IN PLACE BECAUSE
002630*    GEO-FUNCTION-CODE IS SHARED WORKING STORAGE WITH 6030
002640*    BELOW AND MUST START THE RUN HOLDING A KNOWN VALUE RATHER
002650*    THAN WHATEVER GARBAGE THE LINKAGE AREA CAME UP WITH.
002660     MOVE "HAVRSINE" TO GEO-FUNCTION-CODE
002670     CALL "ridepars" USING GPS-POINT-TABLE MARKER-TABLE
002680                           RIDE-TABLE PARSER-FILTERED-COUNTS
002690                           OTHER-POOL-TABLE.
002700     PERFORM 6000-CALC-STATS-START THRU 6000-CALC-STATS-END.
002710     CALL "riderpt1" USING RIDE-TABLE STATS-TABLE.
002720     STOP RUN.
002730*0000-MAIN-END.
002740
002750* ZEROES THE THREE RUNNING COUNTS BEFORE EITHER FILE IS OPENED.
002760* THESE THREE COUNTS DOUBLE AS THE OCCURS-DEPENDING-ON COUNTERS
002770* FOR THEIR RESPECTIVE TABLES, SO A STALE NONZERO VALUE HERE
002780* WOULD SILENTLY TRUNCATE OR GARBLE EVERY TABLE IN THE PROGRAM.
002790 1000-INITIALIZE-START.
002800     MOVE ZERO TO GPT-COUNT.
002810     MOVE ZERO TO MKT-COUNT.
002820     MOVE ZERO TO RDT-COUNT.
002830     MOVE SPACE TO WS-ERROR-LINE.
002840 1000-INITIALIZE-END.
002850     EXIT.
002860
002870*----------------------------------------------------------------
002880* 2000-READ-LOCATIONS -- LOADS GPS-POINT-TABLE FROM THE RAW
002890* LOCATION FIXES, WINDOW FILTER APPLIED, THEN SORTED ASCENDING
002900* BY FIX TIME -- SEE THE FILE-CONTROL COMMENT ABOVE.
002910* GLR-IS-LOCATION SCREENS OUT ANY OTHER RECORD TYPE THE
002920* COLLECTOR MAY EVER WRITE TO THIS SAME FILE -- THE DEVICE
002930* FIRMWARE TEAM HAS RESERVED THE RECORD-TYPE BYTE FOR FUTURE
002940* EXPANSION AND GIVES NO GUARANTEE THIS FILE WILL STAY SINGLE-
002950* RECORD-TYPE FOREVER.
002960*----------------------------------------------------------------
002970 2000-READ-LOCATIONS-START.
002980     OPEN INPUT GPS-LOCATIONS.
002990     PERFORM 9000-TEST-GPSLOC-STATUS-START
003000             THRU 9000-TEST-GPSLOC-STATUS-END.
003010     PERFORM 2010-READ-ONE-LOCATION-START
003020             THRU 2010-READ-ONE-LOCATION-END
003030             UNTIL WS-GPSLOC-EOF.
003040     CLOSE GPS-LOCATIONS.
003050*    AN IN-PLACE TABLE SORT, NOT A SORT FILE -- A RUN WINDOW
003060*    NEVER APPROACHES THE 3000-FIX CEILING WHERE A SORT/MERGE
003070*    STEP WOULD PAY FOR ITSELF.  SKIPPED WHEN THERE IS AT MOST
003080*    ONE FIX, SINCE A ONE-OR-ZERO-ROW TABLE IS ALREADY IN ANY
003090*    ORDER YOU LIKE.
003100     IF GPT-COUNT > 1
003110         SORT GPS-POINT-TABLE ASCENDING KEY GPT-TST
003120     END-IF.
003130 2000-READ-LOCATIONS-END.
003140     EXIT.
003150
003160* ONE GPS FIX -- KEPT ONLY IF IT IS A LOCATION RECORD AND FALLS
003170* INSIDE THE RUN WINDOW.  GPT-RIDE-IX IS CLEARED TO ZERO HERE
003180* FOR EVERY ROW BECAUSE RIDEPARS TESTS THAT FIELD TO DECIDE
003190* WHETHER A POINT HAS ALREADY BEEN CLAIMED BY AN EARLIER RIDE --
003200* A NONZERO LEFTOVER FROM A PRIOR RUN WOULD MAKE A FRESH POINT
003210* LOOK ALREADY ASSIGNED.
003220 2010-READ-ONE-LOCATION-START.
003230     READ GPS-LOCATIONS.
003240     PERFORM 9000-TEST-GPSLOC-STATUS-START
003250             THRU 9000-TEST-GPSLOC-STATUS-END.
003260     IF WS-GPSLOC-OK
003270         AND GLR-IS-LOCATION
003280         AND GLR-TST >= WS-WINDOW-START
003290         AND GLR-TST <= WS-WINDOW-END
003300         ADD 1 TO GPT-COUNT
003310         MOVE GLR-TST TO GPT-TST(GPT-COUNT)
003320         MOVE GLR-LAT TO GPT-LAT(GPT-COUNT)
003330         MOVE GLR-LON TO GPT-LON(GPT-COUNT)
003340         MOVE ZERO    TO GPT-RIDE-IX(GPT-COUNT)
003350     END-IF.
003360 2010-READ-ONE-LOCATION-END.
003370     EXIT.
003380
003390*----------------------------------------------------------------
003400* 3000-READ-MARKERS -- THE MARKER-READER UNIT.  ONLY USER-LOGGED
003410* MARKERS (CUSTOM-FLAG = Y) IN THE RUN WINDOW ARE KEPT -- THE
003420* DEVICE'S OWN AUTO-DETECTED "PROBABLE ACTIVITY" GUESSES ARE
003430* SKIPPED PER ENGINEERING MEMO 6, SINCE THEY ARE NOT RELIABLE
003440* ENOUGH TO TRUST AS A RIDE BOUNDARY.  A MISSING MARKER FILE
003450* (STATUS 35, NO HANDSET EVER LOGGED ONE MANUALLY THIS RUN) IS
003460* NOT TREATED AS AN ERROR -- THE TABLE IS SIMPLY LEFT EMPTY AND
003470* EVERY POINT FALLS TO THE OTHER (WALKING) POOL, WHICH IS THE
003480* CORRECT OUTCOME FOR A RIDER WHO NEVER TAGGED A CAR OR BIKE
003490* TRIP THAT DAY.  LOADED ROWS ARE SORTED ASCENDING BY MARKER
003500* TIME BELOW BEFORE RIDEPARS EVER SEES THEM -- RIDEPARS'S OWN
003510* 1000-PAIR-MARKERS SCANS THIS TABLE ASSUMING THAT ORDER TO
003520* OPEN A START AND CLOSE ON THE MATCHING END.
003530*----------------------------------------------------------------
003540 3000-READ-MARKERS-START.
003550     OPEN INPUT ACTIVITY-MARKERS.
003560     IF WS-ACTMRK-NOFILE
003570         GO TO 3000-READ-MARKERS-END
003580     END-IF
003590     PERFORM 9010-TEST-ACTMRK-STATUS-START
003600             THRU 9010-TEST-ACTMRK-STATUS-END.
003610     SET WS-MARKER-FILE-OPEN TO TRUE.
003620     PERFORM 3010-READ-ONE-MARKER-START
003630             THRU 3010-READ-ONE-MARKER-END
003640             UNTIL WS-ACTMRK-EOF.
003650     CLOSE ACTIVITY-MARKERS.
003660*    SAME IN-PLACE TABLE SORT AS 2000-READ-LOCATIONS ABOVE, AND
003670*    FOR THE SAME REASON -- THE FEED IS USUALLY ALREADY IN
003680*    ORDER BUT NOTHING GUARANTEES IT, AND A MISPAIRED MARKER
003690*    SET IS WORSE THAN THE COST OF SORTING A SMALL TABLE.
003700     IF MKT-COUNT > 1
003710         SORT MARKER-TABLE ASCENDING KEY MKT-TST
003720     END-IF.
003730 3000-READ-MARKERS-END.
003740     EXIT.
003750
003760* ONE MARKER RECORD -- KEPT ONLY IF IT IS A MARKER, USER-LOGGED,
003770* AND INSIDE THE RUN WINDOW.  THE THREE CONDITIONS ARE TESTED IN
003780* THE ORDER MOST LIKELY TO FAIL FIRST SO THE WHOLE IF GIVES UP
003790* EARLY ON A TYPICAL RUN, WHERE MOST MARKER ROWS ARE DEVICE-
003800* GENERATED AND FAIL THE USER-LOGGED TEST.
003810 3010-READ-ONE-MARKER-START.
003820     READ ACTIVITY-MARKERS.
003830     PERFORM 9010-TEST-ACTMRK-STATUS-START
003840             THRU 9010-TEST-ACTMRK-STATUS-END.
003850     IF WS-ACTMRK-OK
003860         AND AMR-IS-MARKER
003870         AND AMR-IS-USER-LOGGED
003880         AND AMR-TST >= WS-WINDOW-START
003890         AND AMR-TST <= WS-WINDOW-END
003900         ADD 1 TO MKT-COUNT
003910         MOVE AMR-TST      TO MKT-TST(MKT-COUNT)
003920         MOVE AMR-ACTIVITY TO MKT-ACTIVITY(MKT-COUNT)
003930     END-IF.
003940 3010-READ-ONE-MARKER-END.
003950     EXIT.
003960
003970*----------------------------------------------------------------
003980* 6000-CALC-STATS -- THE STATS UNIT.  ONE PASS PER ACTIVITY TYPE
003990* OVER THE RETAINED ROWS OF RIDE-TABLE (RIDEPARS HAS ALREADY
004000* COMPUTED RDT-DISTANCE/RDT-DURATION FOR EVERY RETAINED RIDE --
004010* SEE RIDEPARS 7000/5110).  FIXED ORDER CAR/BIKE/OTHER, THE
004020* SAME CONTROL-BREAK ORDER RIDERPT1 USES FOR THE PRINTED REPORT,
004030* SO THE TOTALS LINES AND THE DETAIL LINES ALWAYS AGREE ON
004040* SEQUENCE.  THE FILTERED-COUNT COLUMN COMES STRAIGHT FROM
004050* RIDEPARS'S OWN COUNTERS -- THIS PARAGRAPH NEVER RECOUNTS A
004060* DISCARD, IT ONLY DISPLAYS THE NUMBER RIDEPARS ALREADY ARRIVED
004070* AT, SO THE TWO PROGRAMS CANNOT DRIFT APART ON WHAT COUNTS AS
004080* FILTERED.
004090*----------------------------------------------------------------
004100 6000-CALC-STATS-START.
004110     PERFORM 6010-INIT-ONE-TYPE-START THRU 6010-INIT-ONE-TYPE-END
004120             VARYING WS-STT-IX FROM 1 BY 1
004130             UNTIL WS-STT-IX > 3.
004140     MOVE "CAR  " TO STT-TYPE(1).
004150     MOVE "BIKE " TO STT-TYPE(2).
004160     MOVE "OTHER" TO STT-TYPE(3).
004170     MOVE PFC-FILTERED-CAR   TO STT-FILTERED-COUNT(1).
004180     MOVE PFC-FILTERED-BIKE  TO STT-FILTERED-COUNT(2).
004190     MOVE PFC-FILTERED-OTHER TO STT-FILTERED-COUNT(3).
004200     IF RDT-COUNT > ZERO
004210         PERFORM 6020-ROLL-ONE-RIDE-START
004220                 THRU 6020-ROLL-ONE-RIDE-END
004230                 VARYING WS-RDT-IX FROM 1 BY 1
004240                 UNTIL WS-RDT-IX > RDT-COUNT
004250     END-IF
004260     PERFORM 6030-FINISH-ONE-TYPE-START
004270             THRU 6030-FINISH-ONE-TYPE-END
004280             VARYING WS-STT-IX FROM 1 BY 1
004290             UNTIL WS-STT-IX > 3.
004300 6000-CALC-STATS-END.
004310     EXIT.
004320
004330* ZERO OUT ONE TYPE'S ACCUMULATORS BEFORE THE ROLL-UP SCAN
004340* BEGINS -- RUN ONCE FOR EACH OF THE THREE TYPES BEFORE A SINGLE
004350* RIDE-TABLE ROW IS EXAMINED, SO 6020 BELOW CAN SIMPLY ADD INTO
004360* WHICHEVER TYPE'S ROW A GIVEN RIDE BELONGS TO WITHOUT WORRYING
004370* ABOUT INITIAL STATE.
004380 6010-INIT-ONE-TYPE-START.
004390     MOVE ZERO  TO STT-RIDE-COUNT(WS-STT-IX)
004400                   STT-TOTAL-DISTANCE(WS-STT-IX)
004410                   STT-TOTAL-DURATION(WS-STT-IX)
004420                   STT-TOTAL-POINTS(WS-STT-IX)
004430                   STT-AVG-SPEED(WS-STT-IX)
004440     MOVE SPACE TO STT-TOTAL-DUR-STR(WS-STT-IX).
004450 6010-INIT-ONE-TYPE-END.
004460     EXIT.
004470
004480* ONE RIDE-TABLE ROW -- SKIPPED IF DISCARDED, OTHERWISE ADDED
004490* INTO ITS TYPE'S RUNNING TOTALS.  A DISCARDED RIDE CONTRIBUTES
004500* NOTHING TO ANY TOTAL, INCLUDING THE POINT COUNT -- ITS POINTS
004510* WERE ALREADY MOVED TO THE OTHER POOL BY RIDEPARS, AND COUNTING
004520* THEM HERE TOO WOULD DOUBLE-COUNT THEM AGAINST THE OTHER-POOL
004530* FIGURES RIDERPT1 PRINTS SEPARATELY.
004540 6020-ROLL-ONE-RIDE-START.
004550     IF RDT-DISCARDED(WS-RDT-IX)
004560         GO TO 6020-ROLL-ONE-RIDE-END
004570     END-IF
004580     IF RDT-IS-CAR(WS-RDT-IX)
004590         MOVE 1 TO WS-STT-IX
004600     ELSE
004610         IF RDT-IS-BIKE(WS-RDT-IX)
004620             MOVE 2 TO WS-STT-IX
004630         ELSE
004640             MOVE 3 TO WS-STT-IX
004650         END-IF
004660     END-IF
004670     ADD 1 TO STT-RIDE-COUNT(WS-STT-IX)
004680     ADD RDT-DISTANCE(WS-RDT-IX)
004690         TO STT-TOTAL-DISTANCE(WS-STT-IX)
004700     ADD RDT-DURATION(WS-RDT-IX)
004710         TO STT-TOTAL-DURATION(WS-STT-IX)
004720     ADD RDT-POINT-COUNT(WS-RDT-IX)
004730         TO STT-TOTAL-POINTS(WS-STT-IX).
004740 6020-ROLL-ONE-RIDE-END.
004750     EXIT.
004760
004770* AVERAGE SPEED AND THE PRINTABLE DURATION STRING FOR ONE TYPE,
004780* COMPUTED ONLY ONCE ITS TOTALS ARE FINAL (6020 HAS ALREADY RUN
004790* OVER EVERY RIDE-TABLE ROW BY THE TIME THIS PARAGRAPH FIRES).
004800* RIDEGEO'S DURFMT KERNEL BUILDS THE SAME "DD:HH:MM:SS" STRING
004810* THE DETAIL LINES USE, SO THE TOTALS LINE AND THE DETAIL LINES
004820* NEVER DISAGREE ON FORMAT EVEN THOUGH ONE IS A SUM OF SECONDS
004830* AND THE OTHER IS A SINGLE RIDE'S DURATION.
004840 6030-FINISH-ONE-TYPE-START.
004850     IF STT-TOTAL-DURATION(WS-STT-IX) > ZERO
004860         COMPUTE STT-AVG-SPEED(WS-STT-IX) ROUNDED =
004870            STT-TOTAL-DISTANCE(WS-STT-IX) /
004880            STT-TOTAL-DURATION(WS-STT-IX) * 3600
004890     END-IF
004900     MOVE "DURFMT  "          TO GEO-FUNCTION-CODE
004910     MOVE STT-TOTAL-DURATION(WS-STT-IX) TO GEO-SECONDS-IN
004920     CALL "ridegeo" USING GEO-FUNCTION-CODE GEO-PAIR-AREA
004930                          GPS-POINT-TABLE GEO-SECONDS-IN
004940                          GEO-RESULT-AREA
004950     MOVE GEO-RESULT-DUR-STRING TO STT-TOTAL-DUR-STR(WS-STT-IX).
004960 6030-FINISH-ONE-TYPE-END.
004970     EXIT.
004980
004990*----------------------------------------------------------------
005000* 9000/9010 -- I/O STATUS CHECKS, ADDED 04/09/93 AFTER A BAD
005010* TAPE MOUNT LET A TRUNCATED GPS FILE THROUGH WITH NO WARNING.
005020* ANY STATUS OTHER THAN THE HANDFUL EXPLICITLY TOLERATED FOR
005030* EACH FILE (NAMED AS 88-LEVELS ABOVE) STOPS THE RUN COLD -- A
005040* PARTIAL EXTRACTION IS WORSE THAN NO EXTRACTION AT ALL, SINCE
005050* DOWNSTREAM REPORTS HAVE NO WAY TO TELL A SHORT RUN FROM A
005060* COMPLETE ONE ONCE THE NUMBERS ARE PRINTED.
005070*----------------------------------------------------------------
005080 9000-TEST-GPSLOC-STATUS-START.
005090     IF NOT WS-GPSLOC-OK
005100         AND NOT WS-GPSLOC-EOF
005110         MOVE ALL "/" TO WS-ERROR-LINE
005120         DISPLAY WS-ERROR-LINE
005130         DISPLAY "RIDEXTR1 -- GPS-LOCATIONS I/O ERROR, STATUS "
005140                 WS-GPSLOC-STATUS
005150         MOVE ALL "/" TO WS-ERROR-LINE
005160         DISPLAY WS-ERROR-LINE
005170         STOP RUN
005180     END-IF.
005190 9000-TEST-GPSLOC-STATUS-END.
005200     EXIT.
005210
005220* SAME PATTERN AS 9000 ABOVE, BUT WITH STATUS 35 (FILE NOT
005230* FOUND) ADDED TO THE TOLERATED LIST -- A MISSING MARKER FILE IS
005240* A NORMAL CONDITION FOR THIS FILE, NEVER AN ERROR.
005250 9010-TEST-ACTMRK-STATUS-START.
005260     IF NOT WS-ACTMRK-OK
005270         AND NOT WS-ACTMRK-EOF
005280         AND NOT WS-ACTMRK-NOFILE
005290         MOVE ALL "/" TO WS-ERROR-LINE
005300         DISPLAY WS-ERROR-LINE
005310         DISPLAY "RIDEXTR1 -- ACTIVITY-MARKERS I/O ERROR, STATUS "
005320                 WS-ACTMRK-STATUS
005330         MOVE ALL "/" TO WS-ERROR-LINE
005340         DISPLAY WS-ERROR-LINE
005350         STOP RUN
005360     END-IF.
005370 9010-TEST-ACTMRK-STATUS-END.
005380     EXIT.
