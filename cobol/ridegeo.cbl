000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.     ridegeo.
000130 AUTHOR.         M. OKONKWO-BRIGHT.
000140 INSTALLATION.   TRI-COUNTY DATA SERVICES -- MIS DIVISION.
000150 DATE-WRITTEN.   02 MAY 1991.
000160 DATE-COMPILED.
000170 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.
000180*
000190*----------------------------------------------------------------
000200* PURPOSE.
000210*    GEOMETRY/TIME KERNEL FOR THE RIDE-DETECTION BATCH.  PURE
000220*    CALCULATIONS ONLY -- NO FILES ARE OPENED HERE, NO RECORD IS
000230*    READ OR WRITTEN ANYWHERE IN THIS PROGRAM.  IT EXISTS SO THAT
000240*    THE SAME GREAT-CIRCLE FORMULA, THE SAME STATIONARY-POINT
000250*    THRESHOLD, AND THE SAME DURATION-STRING LAYOUT ARE USED NO
000260*    MATTER WHICH DRIVER OR SUBPROGRAM NEEDS THEM.  CALLED BY
000270*    RIDEPARS, RIDEXTR1, RIDERPT1 AND RIDENOT1 WHENEVER A
000280*    DISTANCE, A MOVEMENT TEST OR A DURATION STRING IS NEEDED.
000290*    THE SITE HAS NO TRIG LIBRARY BUILT INTO COBOL, SO THE
000300*    TRANSCENDENTAL WORK IS FARMED OUT TO THE MATHLIB CALLABLE
000310*    ROUTINES (CBLSIN/CBLCOS/CBLSQRT/CBLATN2) MAINTAINED BY THE
000320*    SCIENTIFIC PROGRAMMING GROUP -- SEE MATHLIB RUN BOOK.
000330*    OUR COMPILE STEP HAS NO IEEE FLOATING-POINT FEATURE CARD
000340*    ENABLED (IT NEVER HAS, ON ANY OF THE THREE 3090 LPARS), SO
000350*    EVERY VALUE THAT CROSSES THE MATHLIB BOUNDARY TRAVELS AS
000360*    PACKED DECIMAL.  MATHLIB'S OWN ENTRY POINTS UNPACK IT,
000370*    COMPUTE IN THEIR OWN WORKING STORAGE, AND REPACK THE ANSWER
000380*    ON THE WAY OUT -- SEE MATHLIB RUN BOOK SECTION 4, "CALLING
000390*    FROM COBOL SHOPS WITHOUT THE FLOAT FEATURE."
000400*----------------------------------------------------------------
000410* CHANGE LOG.
000420*    02/05/91  MTO ORIGINAL PROGRAM -- HAVERSINE + TRACK DISTANCE 00512B
000430*                  FOR THE RIDE-DETECTION PROJECT, PHASE 1.  ALL  00512B
000440*                  INTERMEDIATE TRIG WORK IS PACKED DECIMAL --    00512B
000450*                  THIS LPAR HAS NO FLOAT FEATURE, SEE PURPOSE    00512B
000460*                  NOTE ABOVE.                                   00512B
000470*    19/05/91  MTO ADDED STATIONARY-AWARE DISTANCE AND THE 1.05   00534B
000480*                  ROAD-WINDING FACTOR PER ENGINEERING MEMO 6.    00534B
000490*                  MEMO 6 ALSO SETS THE 10-METRE STATIONARY       00534B
000500*                  THRESHOLD USED BY FOUR OF THE SIX KERNELS      00534B
000510*                  BELOW -- DO NOT CHANGE IT WITHOUT CHECKING     00534B
000520*                  WITH THE RIDE-DETECTION PROJECT OWNER FIRST.   00534B
000530*    03/06/91  MTO ADDED MOVEMENT-BOUNDARY AND STATIONARY-GAP     00549B
000540*                  KERNELS FOR THE "OTHER" (WALKING) SPLITTER.    00549B
000550*                  BOTH SCAN THE SAME SUPPLIED POINT TABLE THE    00549B
000560*                  TRACK-DISTANCE KERNEL USES, SO THE THREE SHARE 00549B
000570*                  ONE HAVERSINE-PER-STEP PATTERN.                00549B
000580*    21/06/91  RH  DURATION-FORMAT KERNEL, DD:HH:MM:SS, PULLED    00558B
000590*                  OUT OF THE OLD SGB RENTAL REPORT PROGRAM AND   00558B
000600*                  GENERALISED FOR THIS PROJECT.  RENTAL USED A   00558B
000610*                  FOUR-DAY MAXIMUM; THIS PROJECT DOES NOT, SO    00558B
000620*                  THE DAYS FIELD WAS WIDENED TO TWO DIGITS.      00558B
000630*    17/02/99  DKP Y2K REVIEW -- ALL TIME VALUES HANDLED HERE     01190D
000640*                  ARE EPOCH SECONDS OR ELAPSED SECONDS, NO       01190D
000650*                  CALENDAR DATES ARE COMPUTED OR COMPARED.       01190D
000660*                  NO CHANGE REQUIRED.                            01190D
000670*    11/09/03  LFB SWAPPED THE HOME-GROWN SQUARE-ROOT LOOP FOR    01477F
000680*                  CBLSQRT NOW THAT MATHLIB CARRIES IT.  SAME     01477F
000690*                  RESULTS TO 6 DECIMALS ON THE REGRESSION SET.   01477F
000700*    04/03/04  LFB CONFIRMED EVERY FIELD THAT CROSSES A MATHLIB   01533F
000710*                  CALL BOUNDARY IS PACKED DECIMAL (COMP-3), NOT  01533F
000720*                  FLOATING POINT -- AUDIT REQUEST FROM THE       01533F
000730*                  STANDARDS COMMITTEE AFTER THE PAYROLL SHOP     01533F
000740*                  HAD A FLOAT-ROUNDING INCIDENT LAST QUARTER.    01533F
000750*                  NO CODE CHANGE, DOCUMENTED FOR THE AUDIT FILE. 01533F
000760*----------------------------------------------------------------
000770
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER. TRICOUNTY-3090.
000810 OBJECT-COMPUTER. TRICOUNTY-3090.
000820* UPSI-0 TURNS ON THE RAW-BYTES TRACE DUMPS SCATTERED THROUGH
000830* THIS PROGRAM'S WORKING STORAGE -- OPERATIONS SETS IT ONLY WHEN
000840* CHASING A SUSPECT DISTANCE OR DURATION FIGURE, NEVER IN NORMAL
000850* PRODUCTION RUNS (IT DOUBLES THE DISPLAY VOLUME).
000860 SPECIAL-NAMES.
000870     C01 IS TOP-OF-FORM
000880     CLASS DIGIT-CLASS IS "0" THRU "9"
000890     UPSI-0 ON STATUS IS GEO-DEBUG-TRACE-ON
000900            OFF STATUS IS GEO-DEBUG-TRACE-OFF.
000910
000920 INPUT-OUTPUT SECTION.
000930
000940 DATA DIVISION.
000950 FILE SECTION.
000960
000970 WORKING-STORAGE SECTION.
000980*
000990* TWO STANDALONE 77-LEVEL ITEMS -- THE HAVERSINE-PER-STEP LOOP
001000* SUBSCRIPT AND ITS FOUND/NOT-FOUND SWITCH.  BOTH USED TO SIT
001010* UNDER WS-SCAN-WORK; PULLED OUT TO STANDALONE LEVEL-77 ENTRIES
001020* SO EACH CAN BE REFERENCED WITHOUT QUALIFYING BACK TO THE GROUP,
001030* THE WAY THE SHOP'S OLDER BATCH PROGRAMS DECLARE A LONE COUNTER
001040* OR SWITCH THAT DOES NOT BELONG TO ANY PARTICULAR RECORD.
001050 77  WS-SCAN-IX                  PIC 9(05)  COMP.
001060 77  WS-SCAN-FOUND-SW            PIC X(01).
001070     88  WS-SCAN-FOUND               VALUE "Y".
001080     88  WS-SCAN-NOT-FOUND            VALUE "N".
001090*
001100 01  FILLER                      PIC X(35) VALUE
001110     "**** RIDEGEO WORKING STORAGE  ****".
001120*
001130* CONSTANTS -- BUSINESS RULE "GEO KERNELS".  THESE SIX VALUES ARE
001140* THE ENTIRE TUNING SURFACE FOR THE RIDE-DETECTION PROJECT'S
001150* DISTANCE AND DURATION MATH; EVERYTHING ELSE IN THIS PROGRAM IS
001160* ARITHMETIC BUILT ON TOP OF THEM.
001170 01  WS-CONSTANTS.
001180*    MEAN EARTH RADIUS, KILOMETRES -- STANDARD HAVERSINE CONSTANT.
001190     05  WS-EARTH-RADIUS-KM      PIC 9(05)V9(04) VALUE 6371.0000.
001200*    BELOW THIS, TWO SUCCESSIVE FIXES ARE "THE SAME SPOT" PER
001210*    ENGINEERING MEMO 6 -- GPS JITTER ON A PARKED HANDSET CAN
001220*    EASILY DRIFT 5-8 METRES WITHOUT THE DEVICE HAVING MOVED.
001230     05  WS-STATIONARY-THRESH-KM PIC 9(01)V9(05) VALUE 0.01000.
001240*    ROAD-WINDING FACTOR -- A STRAIGHT-LINE HAVERSINE STEP UNDER-
001250*    STATES ACTUAL ROAD/PATH DISTANCE BY ROUGHLY THIS MUCH ON
001260*    TRI-COUNTY'S RURAL GRID, PER THE SAME ENGINEERING MEMO.
001270     05  WS-WINDING-FACTOR       PIC 9(01)V9(02) VALUE 1.05.
001280*    PI TO NINE PLACES -- ENOUGH FOR HAVERSINE WORK AT THIS
001290*    EARTH-RADIUS PRECISION; MATHLIB'S OWN PI CONSTANT AGREES TO
001300*    ALL NINE DIGITS (CHECKED AGAINST THE MATHLIB RUN BOOK).
001310     05  WS-PI                   PIC 9(01)V9(09)
001320                                 VALUE 3.141592654.
001330*    CALENDAR ARITHMETIC CONSTANTS FOR THE DURATION-FORMAT KERNEL.
001340     05  WS-DAY-SECONDS          PIC 9(05)  COMP VALUE 86400.
001350     05  WS-HOUR-SECONDS         PIC 9(05)  COMP VALUE 3600.
001360     05  WS-MIN-SECONDS          PIC 9(05)  COMP VALUE 60.
001370*
001380*------------------------------------------------------------------
001390* WORK AREAS FOR THE TRIG CALL-OUTS.  EVERY FIELD THAT CROSSES A
001400* CALL BOUNDARY TO CBLSIN/CBLCOS/CBLSQRT/CBLATN2 IS PACKED
001410* DECIMAL (COMP-3) -- THIS INSTALLATION'S COMPILER HAS NEVER
001420* CARRIED THE FLOATING-POINT FEATURE, SO COMP-1/COMP-2 ARE NOT
001430* AVAILABLE TO US AND MATHLIB WAS BUILT FROM DAY ONE TO TAKE
001440* PACKED-DECIMAL ARGUMENTS INSTEAD.  SEE THE PURPOSE NOTE ABOVE.
001450*------------------------------------------------------------------
001460 01  WS-TRIG-WORK.
001470     05  WS-ANGLE-IN             PIC S9(03)V9(09) COMP-3.
001480     05  WS-ANGLE-OUT            PIC S9(03)V9(09) COMP-3.
001490     05  WS-SQRT-IN              PIC S9(05)V9(09) COMP-3.
001500     05  WS-SQRT-OUT             PIC S9(05)V9(09) COMP-3.
001510     05  WS-ATAN-Y               PIC S9(05)V9(09) COMP-3.
001520     05  WS-ATAN-X               PIC S9(05)V9(09) COMP-3.
001530     05  WS-ATAN-OUT             PIC S9(03)V9(09) COMP-3.
001540*
001550* HAVERSINE WORK FIELDS -- ALSO PACKED DECIMAL, SAME REASON AS
001560* WS-TRIG-WORK ABOVE.  THE NAMES FOLLOW THE STANDARD HAVERSINE
001570* FORMULA'S OWN VARIABLE NAMES (LAT1/LAT2/DLAT/DLON/A/C) SO A
001580* PROGRAMMER CHECKING THIS AGAINST A TEXTBOOK CAN FOLLOW ALONG.
001590 01  WS-HAV-WORK.
001600     05  WS-LAT-1-RAD            PIC S9(03)V9(09) COMP-3.
001610     05  WS-LAT-2-RAD            PIC S9(03)V9(09) COMP-3.
001620     05  WS-DLAT-RAD             PIC S9(03)V9(09) COMP-3.
001630     05  WS-DLON-RAD             PIC S9(03)V9(09) COMP-3.
001640     05  WS-SIN-DLAT-2           PIC S9(03)V9(09) COMP-3.
001650     05  WS-SIN-DLON-2           PIC S9(03)V9(09) COMP-3.
001660     05  WS-COS-LAT-1            PIC S9(03)V9(09) COMP-3.
001670     05  WS-COS-LAT-2            PIC S9(03)V9(09) COMP-3.
001680     05  WS-HAV-A                PIC S9(03)V9(09) COMP-3.
001690     05  WS-HAV-SQRT-A           PIC S9(03)V9(09) COMP-3.
001700     05  WS-HAV-SQRT-1MA         PIC S9(03)V9(09) COMP-3.
001710     05  WS-HAV-C                PIC S9(03)V9(09) COMP-3.
001720     05  WS-HAV-KM               PIC S9(05)V9(09) COMP-3.
001730*    INTEGER/FRACTION SPLIT OF THE FINISHED KILOMETRE FIGURE --
001740*    USED ONLY WHEN OPERATIONS WANTS A WHOLE-KM SANITY CHECK
001750*    WITHOUT FIRING UP A CALCULATOR ON THE DISPLAY OUTPUT.
001760     05  WS-HAV-KM-WHOLE REDEFINES WS-HAV-KM.
001770         10  WS-HAV-KM-INT       PIC S9(05).
001780         10  WS-HAV-KM-FRAC      PIC 9(09).
001790*    RAW-BYTES TRACE VIEW OF THE WHOLE HAVERSINE WORKPAD, SPLIT
001800*    INTO THREE NAMED SECTIONS SO A DUMP IS READABLE WITHOUT
001810*    COUNTING BYTES BY HAND -- UPSI-0 HOOK, SAME IDEA AS THE
001820*    RAW-BYTES VIEWS IN RIDEXTR1/RIDERPT1/RIDENOT1.
001830     05  WS-HAV-WORK-DUMP REDEFINES WS-HAV-WORK.
001840         10  WS-HAV-DUMP-ANGLES  PIC X(28).
001850         10  WS-HAV-DUMP-TRIG    PIC X(56).
001860         10  WS-HAV-DUMP-RESULT  PIC X(08).
001870*
001880* MOVEMENT-BOUNDARY / STATIONARY-GAP / TRACK-DISTANCE WORK.  THE
001890* LOOP SUBSCRIPT THESE THREE KERNELS SHARE (WS-SCAN-IX) AND ITS
001900* FOUND/NOT-FOUND SWITCH NOW LIVE AS STANDALONE 77-LEVEL ITEMS AT
001910* THE TOP OF WORKING STORAGE -- SEE THE NOTE THERE.
001920 01  WS-SCAN-WORK.
001930     05  WS-SCAN-PAIR-DIST       PIC S9(05)V9(09) COMP-3.
001940     05  WS-SCAN-TOTAL-KM        PIC S9(05)V9(09) COMP-3.
001950*
001960* DURATION-FORMAT WORK.  WS-DUR-HHMM REDEFINES THE RAW SECONDS
001970* ONCE BROKEN INTO DAYS SO THE FIELD CAN BE RE-READ AS A PACKED
001980* HH/MM/SS TRIO -- SAME TRICK THE OLD TRAIN-PLANNING PROGRAM USED.
001990 01  WS-DUR-WORK.
002000     05  WS-DUR-REMAIN-SECS      PIC 9(08)  COMP.
002010     05  WS-DUR-DAYS             PIC 9(04)  COMP.
002020     05  WS-DUR-HOURS            PIC 9(02)  COMP.
002030     05  WS-DUR-MINUTES          PIC 9(02)  COMP.
002040     05  WS-DUR-SECONDS          PIC 9(02)  COMP.
002050     05  WS-DUR-HHMM             PIC 9(04).
002060     05  WS-DUR-HHMM-DET REDEFINES WS-DUR-HHMM.
002070         10  WS-DUR-HH-PART      PIC 99.
002080         10  WS-DUR-MM-PART      PIC 99.
002090     05  WS-DUR-EDIT-DD          PIC 99.
002100     05  WS-DUR-EDIT-HH          PIC 99.
002110     05  WS-DUR-EDIT-MM          PIC 99.
002120     05  WS-DUR-EDIT-SS          PIC 99.
002130
002140 LINKAGE SECTION.
002150* GEO-FUNCTION-CODE/GEO-PAIR-AREA/GEO-SECONDS-IN/GEO-RESULT-AREA
002160* ARE THE CALL INTERFACE SHARED WITH EVERY CALLER -- SEE GEOCALL1
002170* FOR THE FULL PICTURE.  THE POINT-LIST ARGUMENT TRAVELS SEPARATE
002180* FROM THE SCALAR PARAMETERS BECAUSE ITS LENGTH VARIES PER CALL.
002190     COPY GEOCALL1.
002200     COPY GPSPTS1.
002210
002220 PROCEDURE DIVISION USING GEO-FUNCTION-CODE
002230                          GEO-PAIR-AREA
002240                          GPS-POINT-TABLE
002250                          GEO-SECONDS-IN
002260                          GEO-RESULT-AREA.
002270
002280*----------------------------------------------------------------
002290* 0000-MAIN  --  DISPATCH ON THE CALLER'S REQUESTED FUNCTION.
002300* EVERY KERNEL BELOW LEAVES ITS ANSWER IN GEO-RESULT-AREA; NONE
002310* OF THEM ASSUME ANYTHING ABOUT WHAT THE PREVIOUS CALL LEFT
002320* BEHIND, SO CALLERS MAY MIX FUNCTION CODES FREELY ACROSS CALLS.
002330*----------------------------------------------------------------
002340 0000-MAIN-START.
002350     EVALUATE TRUE
002360         WHEN GEO-FN-HAVERSINE
002370             PERFORM 2000-HAVERSINE-START THRU 2000-HAVERSINE-END
002380         WHEN GEO-FN-STATDIST
002390             PERFORM 2100-STATDIST-START  THRU 2100-STATDIST-END
002400         WHEN GEO-FN-TRACKDIST
002410             PERFORM 2200-TRACKDIST-START THRU 2200-TRACKDIST-END
002420         WHEN GEO-FN-MOVBOUND
002430             PERFORM 2300-MOVBOUND-START  THRU 2300-MOVBOUND-END
002440         WHEN GEO-FN-STATGAP
002450             PERFORM 2400-STATGAP-START   THRU 2400-STATGAP-END
002460         WHEN GEO-FN-DURFMT
002470             PERFORM 2500-DURFMT-START    THRU 2500-DURFMT-END
002480         WHEN OTHER
002490*            AN UNKNOWN FUNCTION CODE IS A CALLER BUG, NOT A DATA
002500*            PROBLEM -- WE JUST SAY "NOT FOUND" AND LET THE
002510*            CALLER'S OWN STATUS TEST CATCH IT RATHER THAN
002520*            ABENDING A GEOMETRY KERNEL OVER A TYPO IN A LITERAL.
002530             MOVE "N" TO GEO-RESULT-FOUND-SW
002540     END-EVALUATE.
002550 0000-MAIN-END.
002560     GOBACK.
002570
002580*----------------------------------------------------------------
002590* 2000-HAVERSINE  --  GREAT-CIRCLE DISTANCE, GEO-PAIR-AREA IN,
002600* GEO-RESULT-DISTANCE OUT, KILOMETRES, FULL INTERMEDIATE
002610* PRECISION (RULE: "GEO KERNELS -- HAVERSINE").  THIS IS THE ONE
002620* KERNEL EVERY OTHER DISTANCE/MOVEMENT KERNEL IN THIS PROGRAM
002630* PERFORMS INTERNALLY -- TOUCH IT CAREFULLY.
002640*----------------------------------------------------------------
002650 2000-HAVERSINE-START.
002660*    STEP 1 -- CONVERT BOTH LATITUDES AND THE LAT/LON DELTAS FROM
002670*    DEGREES TO RADIANS.  GEO-LAT-1/GEO-LON-1/GEO-LAT-2/GEO-LON-2
002680*    ARRIVE FROM THE CALLER IN DEGREES, SIGNED, SIX DECIMALS.
002690     COMPUTE WS-LAT-1-RAD = GEO-LAT-1 * WS-PI / 180
002700     COMPUTE WS-LAT-2-RAD = GEO-LAT-2 * WS-PI / 180
002710     COMPUTE WS-DLAT-RAD  = (GEO-LAT-2 - GEO-LAT-1) * WS-PI / 180
002720     COMPUTE WS-DLON-RAD  = (GEO-LON-2 - GEO-LON-1) * WS-PI / 180
002730
002740*    STEP 2 -- SIN(DLAT/2) AND SIN(DLON/2) VIA MATHLIB.  CBLSIN
002750*    TAKES ITS ANGLE IN RADIANS, PACKED DECIMAL, BY REFERENCE,
002760*    AND HANDS BACK THE SINE THE SAME WAY.
002770     MOVE WS-DLAT-RAD TO WS-ANGLE-IN
002780     DIVIDE WS-ANGLE-IN BY 2 GIVING WS-ANGLE-IN
002790     CALL "CBLSIN" USING BY REFERENCE WS-ANGLE-IN WS-ANGLE-OUT
002800     MOVE WS-ANGLE-OUT TO WS-SIN-DLAT-2
002810
002820     MOVE WS-DLON-RAD TO WS-ANGLE-IN
002830     DIVIDE WS-ANGLE-IN BY 2 GIVING WS-ANGLE-IN
002840     CALL "CBLSIN" USING BY REFERENCE WS-ANGLE-IN WS-ANGLE-OUT
002850     MOVE WS-ANGLE-OUT TO WS-SIN-DLON-2
002860
002870*    STEP 3 -- COS(LAT1) AND COS(LAT2), SAME CALLING PATTERN.
002880     MOVE WS-LAT-1-RAD TO WS-ANGLE-IN
002890     CALL "CBLCOS" USING BY REFERENCE WS-ANGLE-IN WS-ANGLE-OUT
002900     MOVE WS-ANGLE-OUT TO WS-COS-LAT-1
002910
002920     MOVE WS-LAT-2-RAD TO WS-ANGLE-IN
002930     CALL "CBLCOS" USING BY REFERENCE WS-ANGLE-IN WS-ANGLE-OUT
002940     MOVE WS-ANGLE-OUT TO WS-COS-LAT-2
002950
002960*    STEP 4 -- ASSEMBLE THE HAVERSINE "A" TERM:
002970*       A = SIN2(DLAT/2) + COS(LAT1) * COS(LAT2) * SIN2(DLON/2)
002980     COMPUTE WS-HAV-A = (WS-SIN-DLAT-2 * WS-SIN-DLAT-2)
002990                      + (WS-COS-LAT-1  * WS-COS-LAT-2
003000                         * WS-SIN-DLON-2 * WS-SIN-DLON-2)
003010
003020*    STEP 5 -- C = 2 * ATAN2(SQRT(A), SQRT(1-A)).  MATHLIB HAS NO
003030*    PLAIN ATAN, ONLY THE TWO-ARGUMENT FORM, WHICH IS ACTUALLY
003040*    BETTER BEHAVED HERE SINCE A IS ALWAYS BETWEEN 0 AND 1.
003050     MOVE WS-HAV-A TO WS-SQRT-IN
003060     CALL "CBLSQRT" USING BY REFERENCE WS-SQRT-IN WS-SQRT-OUT
003070     MOVE WS-SQRT-OUT TO WS-HAV-SQRT-A
003080
003090     COMPUTE WS-SQRT-IN = 1 - WS-HAV-A
003100     CALL "CBLSQRT" USING BY REFERENCE WS-SQRT-IN WS-SQRT-OUT
003110     MOVE WS-SQRT-OUT TO WS-HAV-SQRT-1MA
003120
003130     MOVE WS-HAV-SQRT-A   TO WS-ATAN-Y
003140     MOVE WS-HAV-SQRT-1MA TO WS-ATAN-X
003150     CALL "CBLATN2" USING BY REFERENCE WS-ATAN-Y WS-ATAN-X
003160                                        WS-ATAN-OUT
003170     MOVE WS-ATAN-OUT TO WS-HAV-C
003180
003190*    STEP 6 -- DISTANCE = 2 * EARTH RADIUS * C.  ROUNDED TO THE
003200*    NINE DECIMALS GEO-RESULT-DISTANCE CARRIES SO DOWNSTREAM
003210*    ACCUMULATIONS (STATS, SUMMARY ROWS) DO NOT DRIFT.
003220     COMPUTE WS-HAV-KM ROUNDED =
003230              2 * WS-EARTH-RADIUS-KM * WS-HAV-C
003240
003250     MOVE WS-HAV-KM TO GEO-RESULT-DISTANCE.
003260 2000-HAVERSINE-END.
003270     EXIT.
003280
003290*----------------------------------------------------------------
003300* 2100-STATDIST  --  STATIONARY-AWARE POINT-TO-POINT DISTANCE.
003310* RULE: HAVERSINE < 10 M (0.01 KM) COUNTS AS ZERO.  THIS IS THE
003320* KERNEL THAT KEEPS GPS JITTER ON A PARKED CAR OR A STANDING
003330* WALKER FROM ACCUMULATING INTO A PHANTOM DISTANCE -- SEE
003340* ENGINEERING MEMO 6 IN THE CHANGE LOG ABOVE.
003350*----------------------------------------------------------------
003360 2100-STATDIST-START.
003370     PERFORM 2000-HAVERSINE-START THRU 2000-HAVERSINE-END
003380     IF GEO-RESULT-DISTANCE < WS-STATIONARY-THRESH-KM
003390         MOVE ZERO TO GEO-RESULT-DISTANCE
003400     END-IF.
003410 2100-STATDIST-END.
003420     EXIT.
003430
003440*----------------------------------------------------------------
003450* 2200-TRACKDIST  --  TRACK DISTANCE OVER GPS-POINT-TABLE AS
003460* SUPPLIED (CALLER LOADS ONLY THE POINTS TO BE SUMMED, ASCENDING
003470* BY GPT-TST).  SEGMENTS >= 10 M CONTRIBUTE SEGMENT * 1.05
003480* (ROAD-WINDING FACTOR); SHORTER SEGMENTS CONTRIBUTE ZERO, PER
003490* THE SAME STATIONARY RULE 2100-STATDIST APPLIES POINT-TO-POINT.
003500* THIS IS WHAT RIDEPARS CALLS TO PRICE OUT A FINISHED CAR OR BIKE
003510* RIDE'S TOTAL DISTANCE ONCE ALL ITS POINTS ARE KNOWN.
003520*----------------------------------------------------------------
003530 2200-TRACKDIST-START.
003540     MOVE ZERO TO WS-SCAN-TOTAL-KM
003550*    A TRACK OF FEWER THAN TWO POINTS HAS NO SEGMENTS TO SUM.
003560     IF GPT-COUNT < 2
003570         MOVE ZERO TO GEO-RESULT-DISTANCE
003580         GO TO 2200-TRACKDIST-END
003590     END-IF
003600     PERFORM 2210-TRACKDIST-STEP THRU 2210-TRACKDIST-STEP-EXIT
003610             VARYING WS-SCAN-IX FROM 2 BY 1
003620             UNTIL WS-SCAN-IX > GPT-COUNT
003630     MOVE WS-SCAN-TOTAL-KM TO GEO-RESULT-DISTANCE.
003640 2200-TRACKDIST-END.
003650     EXIT.
003660
003670* ONE SEGMENT OF THE TRACK -- POINT (IX-1) TO POINT (IX).
003680 2210-TRACKDIST-STEP.
003690     MOVE GPT-LAT(WS-SCAN-IX - 1) TO GEO-LAT-1
003700     MOVE GPT-LON(WS-SCAN-IX - 1) TO GEO-LON-1
003710     MOVE GPT-LAT(WS-SCAN-IX)     TO GEO-LAT-2
003720     MOVE GPT-LON(WS-SCAN-IX)     TO GEO-LON-2
003730     PERFORM 2100-STATDIST-START THRU 2100-STATDIST-END
003740     IF GEO-RESULT-DISTANCE > ZERO
003750         COMPUTE WS-SCAN-PAIR-DIST =
003760                 GEO-RESULT-DISTANCE * WS-WINDING-FACTOR
003770         ADD WS-SCAN-PAIR-DIST TO WS-SCAN-TOTAL-KM
003780     END-IF.
003790 2210-TRACKDIST-STEP-EXIT.
003800     EXIT.
003810
003820*----------------------------------------------------------------
003830* 2300-MOVBOUND  --  FIRST/LAST INDEX (1-ORIGIN, INTO THE SUPPLIED
003840* GPS-POINT-TABLE) WHERE A CONSECUTIVE STEP MOVES >= 10 M.
003850* GEO-RESULT-NOT-FOUND IF FEWER THAN 2 POINTS OR NO STEP MOVES.
003860* RIDEPARS USES THIS TO FIND WHERE AN "OTHER" (WALKING) SEGMENT
003870* ACTUALLY STARTS AND STOPS MOVING, TRIMMING THE STATIONARY
003880* STRETCHES AT EITHER END BEFORE THE SEGMENT IS ACCEPTED AS A
003890* RIDE.
003900*----------------------------------------------------------------
003910 2300-MOVBOUND-START.
003920     MOVE "N" TO GEO-RESULT-FOUND-SW
003930     MOVE ZERO TO GEO-RESULT-INDEX-1 GEO-RESULT-INDEX-2
003940     IF GPT-COUNT < 2
003950         GO TO 2300-MOVBOUND-END
003960     END-IF
003970*    SCAN FORWARD FOR THE FIRST MOVING STEP.
003980     PERFORM 2310-MOVBOUND-FWD-STEP THRU 2310-MOVBOUND-FWD-EXIT
003990             VARYING WS-SCAN-IX FROM 2 BY 1
004000             UNTIL WS-SCAN-IX > GPT-COUNT
004010                OR GEO-RESULT-INDEX-1 > ZERO
004020     IF GEO-RESULT-INDEX-1 = ZERO
004030*        NOTHING EVER MOVED -- THE WHOLE SEGMENT IS STATIONARY.
004040         GO TO 2300-MOVBOUND-END
004050     END-IF
004060*    SCAN BACKWARD FOR THE LAST MOVING STEP.
004070     PERFORM 2320-MOVBOUND-BWD-STEP THRU 2320-MOVBOUND-BWD-EXIT
004080             VARYING WS-SCAN-IX FROM GPT-COUNT BY -1
004090             UNTIL WS-SCAN-IX < 2
004100                OR GEO-RESULT-INDEX-2 > ZERO
004110     MOVE "Y" TO GEO-RESULT-FOUND-SW.
004120 2300-MOVBOUND-END.
004130     EXIT.
004140
004150* ONE FORWARD STEP OF THE MOVEMENT-BOUNDARY SCAN.
004160 2310-MOVBOUND-FWD-STEP.
004170     MOVE GPT-LAT(WS-SCAN-IX - 1) TO GEO-LAT-1
004180     MOVE GPT-LON(WS-SCAN-IX - 1) TO GEO-LON-1
004190     MOVE GPT-LAT(WS-SCAN-IX)     TO GEO-LAT-2
004200     MOVE GPT-LON(WS-SCAN-IX)     TO GEO-LON-2
004210     PERFORM 2000-HAVERSINE-START THRU 2000-HAVERSINE-END
004220     IF GEO-RESULT-DISTANCE >= WS-STATIONARY-THRESH-KM
004230         SUBTRACT 1 FROM WS-SCAN-IX GIVING GEO-RESULT-INDEX-1
004240     END-IF.
004250 2310-MOVBOUND-FWD-EXIT.
004260     EXIT.
004270
004280* ONE BACKWARD STEP OF THE MOVEMENT-BOUNDARY SCAN.
004290 2320-MOVBOUND-BWD-STEP.
004300     MOVE GPT-LAT(WS-SCAN-IX - 1) TO GEO-LAT-1
004310     MOVE GPT-LON(WS-SCAN-IX - 1) TO GEO-LON-1
004320     MOVE GPT-LAT(WS-SCAN-IX)     TO GEO-LAT-2
004330     MOVE GPT-LON(WS-SCAN-IX)     TO GEO-LON-2
004340     PERFORM 2000-HAVERSINE-START THRU 2000-HAVERSINE-END
004350     IF GEO-RESULT-DISTANCE >= WS-STATIONARY-THRESH-KM
004360         MOVE WS-SCAN-IX TO GEO-RESULT-INDEX-2
004370     END-IF.
004380 2320-MOVBOUND-BWD-EXIT.
004390     EXIT.
004400
004410*----------------------------------------------------------------
004420* 2400-STATGAP  --  TRAILING STATIONARY GAP, SECONDS.  SCANNING
004430* BACKWARD FROM THE LAST POINT, FIND THE EARLIEST INDEX FROM
004440* WHICH EVERY STEP IS < 10 M; GAP = LAST TST MINUS THAT INDEX'S
004450* TST.  ZERO IF THE LAST STEP ALREADY MOVES >= 10 M.  RIDEPARS
004460* CALLS THIS TO DECIDE WHETHER AN "OTHER" SEGMENT HAS BEEN
004470* STANDING STILL LONG ENOUGH TO COUNT AS ENDED.
004480*----------------------------------------------------------------
004490 2400-STATGAP-START.
004500     MOVE ZERO TO GEO-RESULT-SECONDS
004510     IF GPT-COUNT < 2
004520         GO TO 2400-STATGAP-END
004530     END-IF
004540     MOVE GPT-COUNT TO WS-SCAN-IX
004550     SET WS-SCAN-NOT-FOUND TO TRUE
004560     PERFORM 2410-STATGAP-STEP THRU 2410-STATGAP-STEP-EXIT
004570             UNTIL WS-SCAN-IX < 2 OR WS-SCAN-FOUND
004580     COMPUTE GEO-RESULT-SECONDS =
004590             GPT-TST(GPT-COUNT) - GPT-TST(WS-SCAN-IX).
004600 2400-STATGAP-END.
004610     EXIT.
004620
004630* ONE BACKWARD STEP OF THE STATIONARY-GAP SCAN.
004640 2410-STATGAP-STEP.
004650     MOVE GPT-LAT(WS-SCAN-IX - 1) TO GEO-LAT-1
004660     MOVE GPT-LON(WS-SCAN-IX - 1) TO GEO-LON-1
004670     MOVE GPT-LAT(WS-SCAN-IX)     TO GEO-LAT-2
004680     MOVE GPT-LON(WS-SCAN-IX)     TO GEO-LON-2
004690     PERFORM 2000-HAVERSINE-START THRU 2000-HAVERSINE-END
004700     IF GEO-RESULT-DISTANCE >= WS-STATIONARY-THRESH-KM
004710         SET WS-SCAN-FOUND TO TRUE
004720     ELSE
004730         SUBTRACT 1 FROM WS-SCAN-IX
004740     END-IF.
004750 2410-STATGAP-STEP-EXIT.
004760     EXIT.
004770
004780*----------------------------------------------------------------
004790* 2500-DURFMT  --  SECONDS TO "DD:HH:MM:SS", EACH FIELD ZERO
004800* PADDED TO 2 DIGITS (86400 S/DAY, 3600 S/HOUR, 60 S/MINUTE).
004810* THIS IS THE SAME LAYOUT THE OLD SGB RENTAL REPORT USED, CARRIED
004820* OVER BY RH IN 1991 SO OPERATIONS DID NOT HAVE TO LEARN A SECOND
004830* DURATION FORMAT.
004840*----------------------------------------------------------------
004850 2500-DURFMT-START.
004860     MOVE GEO-SECONDS-IN TO WS-DUR-REMAIN-SECS
004870*    PEEL OFF WHOLE DAYS, THEN WHOLE HOURS, THEN WHOLE MINUTES,
004880*    LEAVING SECONDS AS THE FINAL REMAINDER.
004890     DIVIDE WS-DUR-REMAIN-SECS BY WS-DAY-SECONDS
004900             GIVING WS-DUR-DAYS
004910             REMAINDER WS-DUR-REMAIN-SECS
004920     DIVIDE WS-DUR-REMAIN-SECS BY WS-HOUR-SECONDS
004930             GIVING WS-DUR-HOURS
004940             REMAINDER WS-DUR-REMAIN-SECS
004950     DIVIDE WS-DUR-REMAIN-SECS BY WS-MIN-SECONDS
004960             GIVING WS-DUR-MINUTES
004970             REMAINDER WS-DUR-SECONDS
004980     MOVE WS-DUR-DAYS    TO WS-DUR-EDIT-DD
004990     MOVE WS-DUR-HOURS   TO WS-DUR-EDIT-HH
005000     MOVE WS-DUR-MINUTES TO WS-DUR-EDIT-MM
005010     MOVE WS-DUR-SECONDS TO WS-DUR-EDIT-SS
005020*    ASSEMBLE THE FOUR ZERO-PADDED FIELDS INTO ONE COLON-
005030*    SEPARATED STRING FOR THE CALLER TO PRINT OR STORE AS-IS.
005040     STRING WS-DUR-EDIT-DD ":" WS-DUR-EDIT-HH ":"
005050            WS-DUR-EDIT-MM ":" WS-DUR-EDIT-SS
005060            DELIMITED BY SIZE INTO GEO-RESULT-DUR-STRING.
005070 2500-DURFMT-END.
005080     EXIT.
