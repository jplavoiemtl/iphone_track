000100******************************************************************
000110*    PARSFLT1 --  ACTIVITY-PARSER FILTERED-RIDE COUNTS            *
000120*    ONE CALL-INTERFACE AREA, BUILT BY RIDEPARS, PASSED BACK TO   *
000130*    ITS CALLERS (RIDEXTR1 VIA RIDERPT1, AND RIDENOT1) FOR THE    *
000140*    STATS-RECORD FILTERED-COUNT FIELD.                          *
000150*    AUTHOR : M. OKONKWO-BRIGHT                                  *
000160*    DATE CREATED  23/06/1991                                    *
000170******************************************************************
000180 01  PARSER-FILTERED-COUNTS.
000190     03  PFC-FILTERED-CAR        PIC 9(04)  COMP.
000200     03  PFC-FILTERED-BIKE       PIC 9(04)  COMP.
000210     03  PFC-FILTERED-OTHER      PIC 9(04)  COMP.
000220     03  FILLER                  PIC X(04).
